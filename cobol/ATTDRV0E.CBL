?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =WSYS022

* Steuerungsmodul Projekt ATT (Anwesenheitsverarbeitung)
?SEARCH  =SSFREC0
?SEARCH  =SSFATT0
?SEARCH  =SSFPOL0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID. ATTDRV0E.
000400 AUTHOR. K. LORENZEN.
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 2018-05-15.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH - PERSONALDATEN.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-08-02
001200* Letzte Version   :: A.03.01
001300* Kurzbeschreibung :: Batchtreiber Gesichtserkennungs-
001400*                      Zeiterfassung (liest REC-EVENTS, ruft
001500*                      SSFREC0M / SSFPOL0M, schreibt ATT-REC)
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|2018-05-15| kl  | Neuerstellung; Projekt ATT
002500*-------|----------|-----|---------------------------------------*
002600*A.01.00|2018-06-28| kl  | Laden der Stammdaten (EMPLOYEE/SHIFT/
002700*       |          |     | SCHEDULE/POLICY) in Tabellen ergaenzt
002800*-------|----------|-----|---------------------------------------*
002900*A.02.00|2018-09-11| LOR | Aufruf SSFPOL0M als Parallelauswertung
003000*       |          |     | pro Ereignis ergaenzt (CR-1734)
003100*-------|----------|-----|---------------------------------------*
003200*A.02.01|1999-01-04| kl  | Jahr-2000-Umstellung: alle Datumsfelder
003300*       |          |     | der Stammdatentabellen vierstellig
003400*-------|----------|-----|---------------------------------------*
003500*A.03.00|2019-05-20| LOR | ATTENDANCE-RECORD-FILE wird beim Start
003600*       |          |     | mitgelesen (Cooldown ueber Tagesgrenze)
003700*-------|----------|-----|---------------------------------------*
003800*A.03.01|2019-08-02| kl  | Zaehler C9-EREIGNISSE-GESAMT fuer
003900*       |          |     | Abschlussmeldung ergaenzt (CR-2290)
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Liest beim Start die Stammdatendateien EMPLOYEE-FILE, SHIFT-
004410* FILE, EMPLOYEE-SCHEDULE-FILE und ATTENDANCE-POLICY-FILE
004420* vollstaendig in Tabellen ein (Bestand ist je Einsatzort klein
004430* genug fuer Tabellenhaltung im Hauptspeicher). Danach wird
004440* RECOGNITION-EVENT-FILE satzweise in Ankunftsreihenfolge
004450* gelesen; jeder Satz wird an SSFREC0M (Ereignis-Intake) und -
004460* sofern ein Mitarbeiter zugeordnet wurde - zusaetzlich an
004470* SSFPOL0M (erweiterte Policy-Auswertung, nur zur
004480* Anzeige/Protokollierung) uebergeben. Ergebnis-Saetze werden in
004490* der ATTENDANCE-RECORD-TABELLE gesammelt und am Ende sequentiell
005000* nach ATTENDANCE-RECORD-FILE geschrieben.
006100*
006200******************************************************************
006300 
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                      " .,;-_!§$%&/=*+".
007300 
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT EMPLOYEE-FILE     ASSIGN TO EMPLOYEE-FILE
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS  IS FILE-STATUS.
007900 
008000     SELECT SHIFT-FILE        ASSIGN TO SHIFT-FILE
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS  IS FILE-STATUS.
008300 
008400     SELECT SCHEDULE-FILE     ASSIGN TO SCHEDULE-FILE
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS  IS FILE-STATUS.
008700 
008800     SELECT POLICY-FILE       ASSIGN TO POLICY-FILE
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS  IS FILE-STATUS.
009100 
009200     SELECT RECOGEVT-IN-FILE  ASSIGN TO RECOGEVT-IN-FILE
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS  IS FILE-STATUS.
009500 
009600     SELECT ATTENDANC-IN-FILE ASSIGN TO ATTENDANC-IN-FILE
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS  IS FILE-STATUS.
009900 
010000     SELECT ATTENDANC-OUTFILE ASSIGN TO ATTENDANC-OUTFILE
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS  IS FILE-STATUS.
010300 
010400 DATA DIVISION.
010500 FILE SECTION.
010600 
010700 FD  EMPLOYEE-FILE
010800     LABEL RECORDS STANDARD.
010900     COPY SSFEMPLY.
011000 
011100 FD  SHIFT-FILE
011200     LABEL RECORDS STANDARD.
011300     COPY SSFSHIFT.
011400 
011500 FD  SCHEDULE-FILE
011600     LABEL RECORDS STANDARD.
011700     COPY SSFSCHED.
011800 
011900 FD  POLICY-FILE
012000     LABEL RECORDS STANDARD.
012100     COPY SSFPOLCY.
012200 
012300 FD  RECOGEVT-IN-FILE
012400     LABEL RECORDS STANDARD.
012500     COPY SSFRECEV.
012600 
012700 FD  ATTENDANC-IN-FILE
012800     LABEL RECORDS STANDARD.
012900 01  ATTENDANC-IN-SATZ.
013000     COPY SSFATTND.
013100 
013200 FD  ATTENDANC-OUTFILE
013300     LABEL RECORDS STANDARD.
013400 01  ATTENDANC-OUT-SATZ.
013500     COPY SSFATTND.
013600 
013700 WORKING-STORAGE SECTION.
013710*-----------------------------------------------------------------
013720* Einzel-Laufvariablen (77-Ebene, je Programm eigenstaendig)
013730*-----------------------------------------------------------------
013740 77          C4-I1               PIC S9(04) COMP.
013750 77          C4-I2               PIC S9(04) COMP.
013800*-----------------------------------------------------------------
013900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
014000*-----------------------------------------------------------------
014100 01          COMP-FELDER.
014200     05      C4-ANZ              PIC S9(04) COMP.
014500     05      C4-LEN              PIC S9(04) COMP.
014600     05      C4-PTR              PIC S9(04) COMP.
014700 
014800     05      C4-X.
014900      10                         PIC X value low-value.
015000      10     C4-X2               PIC X.
015100     05      C4-NUM redefines C4-X
015200                                 PIC S9(04) COMP.
015300 
015400     05      C9-EMP-ANZ          PIC S9(09) COMP.
015500     05      C9-SHF-ANZ          PIC S9(09) COMP.
015600     05      C9-SCH-ANZ          PIC S9(09) COMP.
015700     05      C9-POL-ANZ          PIC S9(09) COMP.
015800     05      C9-ATR-ANZ          PIC S9(09) COMP.
015900     05      C9-EREIGNISSE-GESAMT
016000                                 PIC S9(09) COMP VALUE ZERO.
016100     05      C9-EREIGNISSE-OHNE-MA
016200                                 PIC S9(09) COMP VALUE ZERO.
016300     05      FILLER              PIC X(04).
016400 
016500*-----------------------------------------------------------------
016600* Display-Felder: Praefix D
016700*-----------------------------------------------------------------
016800 01          DISPLAY-FELDER.
016900     05      D-NUM1              PIC  9.
017000     05      D-NUM4              PIC -9(04).
017100     05      D-NUM9              PIC  9(09).
017200     05      FILLER              PIC X(04).
017300 
017400*-----------------------------------------------------------------
017500* Felder mit konstantem Inhalt: Praefix K
017600*-----------------------------------------------------------------
017700 01          KONSTANTE-FELDER.
017800     05      K-MODUL             PIC X(08)          VALUE
017900     "ATTDRV0E".
018000     05      K-MAX-EMP           PIC S9(04) COMP VALUE 2000.
018100     05      K-MAX-SHF           PIC S9(04) COMP VALUE 200.
018200     05      K-MAX-SCH           PIC S9(04) COMP VALUE 4000.
018300     05      K-MAX-POL           PIC S9(04) COMP VALUE 200.
018400     05      K-MAX-ATR           PIC S9(04) COMP VALUE 6000.
018500     05      FILLER              PIC X(04).
018600 
018700*----------------------------------------------------------------*
018800* Conditional-Felder
018900*----------------------------------------------------------------*
019000 01          SCHALTER.
019100     05      FILE-STATUS         PIC X(02).
019200          88 FILE-OK                         VALUE "00".
019300          88 FILE-NOK                        VALUE "01" THRU "99".
019400          88 FILE-EOF-ST                     VALUE "10".
019500     05      REC-STAT REDEFINES  FILE-STATUS.
019600        10   FILE-STATUS1        PIC X.
019700          88 FILE-EOF                        VALUE "1".
019800          88 FILE-INVALID                    VALUE "2".
019900          88 FILE-PERMERR                    VALUE "3".
020000          88 FILE-LOGICERR                   VALUE "4".
020100          88 FILE-NONAME                     VALUE "5" THRU "8".
020200          88 FILE-IMPLERR                    VALUE "9".
020300        10                       PIC X.
020400 
020500     05      PRG-STATUS          PIC 9.
020600          88 PRG-OK                          VALUE ZERO.
020700          88 PRG-NOK                         VALUE 1 THRU 9.
020800          88 PRG-ABBRUCH                     VALUE 2.
020900 
021000     05      RECOGEVT-EOF-KZ     PIC X       VALUE "N".
021100          88 RECOGEVT-IST-EOF                VALUE "Y".
021200 
021300     05      FILLER              PIC X(01).
021400 
021500*-----------------------------------------------------------------
021600* weitere Arbeitsfelder
021700*-----------------------------------------------------------------
021800 01          WORK-FELDER.
021900     05      W-DUMMY             PIC X(02).
022000     05      W-EVALUIERUNG       PIC X(10).
022100     05      FILLER              PIC X(04).
022200 
022300*-----------------------------------------------------------------
022400* Datum-Uhrzeitfelder (fuer TAL-Routine) - Aufbau wie Hausstandard
022500*-----------------------------------------------------------------
022600 01          TAL-TIME.
022700     05      TAL-JHJJMMTT.
022800      10     TAL-JHJJ            PIC S9(04) COMP.
022900      10     TAL-MM              PIC S9(04) COMP.
023000      10     TAL-TT              PIC S9(04) COMP.
023100     05      TAL-HHMI.
023200      10     TAL-HH              PIC S9(04) COMP.
023300      10     TAL-MI              PIC S9(04) COMP.
023400     05      TAL-SS              PIC S9(04) COMP.
023420 01          TAL-TIME-C REDEFINES TAL-TIME.
023440     05      TAL-TIME-C14        PIC S9(14) COMP.
023500
023600 01          TAL-TIME-D.
023700     05      TAL-JHJJMMTT.
023800        10   TAL-JHJJ            PIC  9(04).
023900        10   TAL-MM              PIC  9(02).
024000        10   TAL-TT              PIC  9(02).
024100     05      TAL-HHMI.
024200        10   TAL-HH              PIC  9(02).
024300        10   TAL-MI              PIC  9(02).
024400     05      TAL-SS              PIC  9(02).
024500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
024600     05      TAL-TIME-N14        PIC  9(14).
024700 
024800 01          ZEILE               PIC X(80).
024900 
025000*-----------------------------------------------------------------
025100* Stammdaten-Tabellen (einmalig beim Programmstart geladen)
025200*-----------------------------------------------------------------
025300 01          EMPLOYEE-TABELLE.
025400     05      EMP-TAB-EINTRAG OCCURS 2000 TIMES
025500                             INDEXED BY EMP-TAB-IX.
025600             10  EMP-TAB-CODE        PIC X(50).
025700             10  EMP-TAB-VORNAME     PIC X(100).
025800             10  EMP-TAB-NACHNAME    PIC X(100).
025900             10  EMP-TAB-ABTEILUNG   PIC X(100).
026000             10  EMP-TAB-SHIFT-ID    PIC X(36).
026100             10  EMP-TAB-STATUS      PIC X(10).
026200 
026300 01          SHIFT-TABELLE.
026400     05      SHF-TAB-EINTRAG OCCURS 200 TIMES
026500                             INDEXED BY SHF-TAB-IX.
026600             10  SHF-TAB-SHIFT-ID    PIC X(36).
026700             10  SHF-TAB-NAME        PIC X(100).
026800             10  SHF-TAB-START-ZEIT  PIC 9(04).
026900             10  SHF-TAB-END-ZEIT    PIC 9(04).
027000             10  SHF-TAB-GRACE-MIN   PIC 9(04).
027100             10  SHF-TAB-NACHTSCH    PIC X(01).
027200 
027300 01          SCHEDULE-TABELLE.
027400     05      SCH-TAB-EINTRAG OCCURS 4000 TIMES
027500                             INDEXED BY SCH-TAB-IX.
027600             10  SCH-TAB-EMP-ID      PIC X(36).
027700             10  SCH-TAB-SHIFT-ID    PIC X(36).
027800             10  SCH-TAB-WOCHENTAG   PIC 9(01).
027900             10  SCH-TAB-GUELT-VON   PIC 9(08).
028000             10  SCH-TAB-GUELT-BIS   PIC 9(08).
028100             10  SCH-TAB-AKTIV-KZ    PIC X(01).
028200 
028300 01          POLICY-TABELLE.
028400     05      POL-TAB-EINTRAG OCCURS 200 TIMES
028500                             INDEXED BY POL-TAB-IX.
028600             10  POL-TAB-POLICY-ID       PIC X(36).
028700             10  POL-TAB-SHIFT-ID        PIC X(36).
028800             10  POL-TAB-EIN-VOR-MIN     PIC 9(04).
028900             10  POL-TAB-EIN-NACH-MIN    PIC 9(04).
029000             10  POL-TAB-AUS-VOR-MIN     PIC 9(04).
029100             10  POL-TAB-AUS-NACH-MIN    PIC 9(04).
029200             10  POL-TAB-FRUEH-AN-KAR    PIC 9(04).
029300             10  POL-TAB-SPAET-AN-KAR    PIC 9(04).
029400             10  POL-TAB-FRUEH-AB-KAR    PIC 9(04).
029500             10  POL-TAB-UEBERSTD-MIN    PIC 9(04).
029600             10  POL-TAB-CD-IN-OUT-MIN   PIC 9(04).
029700             10  POL-TAB-CD-OUT-IN-MIN   PIC 9(04).
029800             10  POL-TAB-PAUSE-VON       PIC 9(04).
029900             10  POL-TAB-PAUSE-BIS       PIC 9(04).
030000             10  POL-TAB-WOCHENENDE-KZ   PIC X(01).
030100             10  POL-TAB-AUTOAUS-KZ      PIC X(01).
030200             10  POL-TAB-AUTOAUS-ZEIT    PIC 9(04).
030300             10  POL-TAB-AKTIV-KZ        PIC X(01).
030400             10  POL-TAB-DEFAULT-KZ      PIC X(01).
030500 
030600*-----------------------------------------------------------------
030700* RECOGNITION-EVENT-TABELLE - Kopie der Eingangssaetze mit dem von
030800* SSFREC0M ermittelten Verarbeitungsstatus; wird am Programmende
030900* nach RECOGEVT-IN-FILE zurueckgeschrieben (REV-STATUS-
031000* Fortschreibung)
031100*-----------------------------------------------------------------
031200 01          RECOGNITION-EVENT-TABELLE.
031300     05      REV-TAB-ANZAHL           PIC S9(04) COMP VALUE ZERO.
031400     05      REV-TAB-EINTRAG OCCURS 6000 TIMES
031500                             INDEXED BY REV-TAB-IX.
031600             10  REV-TAB-EVENT-ID         PIC X(36).
031700             10  REV-TAB-DEVICE-ID        PIC X(36).
031800             10  REV-TAB-EMPLOYEE-ID      PIC X(36).
031900             10  REV-TAB-CAP-DATUM        PIC 9(08).
032000             10  REV-TAB-CAP-ZEIT         PIC 9(06).
032100             10  REV-TAB-SIMIL-SCORE      PIC 9(01)V9(04).
032200             10  REV-TAB-LIVE-SCORE       PIC 9(01)V9(04).
032300             10  REV-TAB-LIVE-KZ          PIC X(01).
032400             10  REV-TAB-IMAGE-PATH       PIC X(255).
032500             10  REV-TAB-DEDUP-HASH       PIC X(64).
032600             10  REV-TAB-STATUS           PIC X(10).
032700 
032800*-----------------------------------------------------------------
032900* ATTENDANCE-RECORD-TABELLE - waechst waehrend des Laufs; wird den
033000* Modulen SSFATT0M/SSFPOL0M per USING zur Cooldown-/Letzter-Satz-
033100* Suche uebergeben und am Ende komplett zurueckgeschrieben
033200*-----------------------------------------------------------------
033300 01          ATTENDANCE-RECORD-TABELLE.
033400     05      ATR-TAB-ANZAHL          PIC S9(04) COMP VALUE ZERO.
033500     05      ATR-TAB-EINTRAG OCCURS 6000 TIMES
033600                             INDEXED BY ATR-TAB-IX.
033700             10  ATR-TAB-RECORD-ID       PIC X(36).
033800             10  ATR-TAB-EMP-ID          PIC X(36).
033900             10  ATR-TAB-DEVICE-ID       PIC X(36).
034000             10  ATR-TAB-SHIFT-ID        PIC X(36).
034100             10  ATR-TAB-ATTEND-DATUM    PIC 9(08).
034200             10  ATR-TAB-EVENT-DATUM     PIC 9(08).
034300             10  ATR-TAB-EVENT-ZEIT      PIC 9(06).
034400             10  ATR-TAB-EVENT-TYPE      PIC X(03).
034500             10  ATR-TAB-IS-LATE-KZ      PIC X(01).
034600             10  ATR-TAB-IS-EARLY-KZ     PIC X(01).
034700             10  ATR-TAB-IS-OVERT-KZ     PIC X(01).
034800             10  ATR-TAB-DURATION-MIN    PIC 9(05).
034900             10  ATR-TAB-STATUS          PIC X(10).
035000 
035100*-----------------------------------------------------------------
035200* LINK-REC fuer SSFREC0M (Recognition Event Intake)
035300*-----------------------------------------------------------------
035400 01          LINK-REC-INTAKE.
035500     05      LRI-RC                  PIC S9(04) COMP.
035600     05      LRI-EVENT-ID            PIC X(36).
035700     05      LRI-DEVICE-ID           PIC X(36).
035800     05      LRI-EMPLOYEE-ID         PIC X(36).
035900     05      LRI-CAPTURED-DATUM      PIC 9(08).
036000     05      LRI-CAPTURED-ZEIT       PIC 9(06).
036100     05      LRI-SIMILARITY-SCORE    PIC 9(01)V9(04).
036200     05      LRI-LIVENESS-SCORE      PIC 9(01)V9(04).
036300     05      LRI-LIVENESS-PASSED-KZ  PIC X(01).
036400     05      LRI-IMAGE-PATH          PIC X(255).
036500     05      LRI-DEDUP-HASH          PIC X(64).
036600     05      LRI-MITARBEITER-GEFUNDEN-KZ
036700                                     PIC X(01).
036800     05      LRI-STATUS              PIC X(10).
036900 
037000*-----------------------------------------------------------------
037100* LINK-REC fuer SSFPOL0M (Attendance Policy Evaluator) - nur zur
037200* Anzeige/Protokollierung, kein Schreiben einer Datei
037300*-----------------------------------------------------------------
037400 01          LINK-REC-POLICY.
037500     05      LRP-RC                  PIC S9(04) COMP.
037600     05      LRP-EMPLOYEE-ID         PIC X(36).
037700     05      LRP-SHIFT-ID            PIC X(36).
037800     05      LRP-CAPTURED-DATUM      PIC 9(08).
037900     05      LRP-CAPTURED-ZEIT       PIC 9(06).
038000     05      LRP-EVENT-TYPE          PIC X(03).
038100     05      LRP-ATT-STATUS          PIC X(12).
038200     05      LRP-LATE-MIN            PIC S9(05).
038300     05      LRP-OVERTIME-MIN        PIC S9(05).
038400     05      LRP-EARLY-DEP-MIN       PIC S9(05).
038500     05      LRP-ON-TIME-KZ          PIC X(01).
038600     05      LRP-WITHIN-BREAK-KZ     PIC X(01).
038700     05      LRP-AUTO-AUSTRITT-KZ    PIC X(01).
038800     05      LRP-REJECT-KZ           PIC X(01).
038900     05      LRP-REJECT-GRUND        PIC X(60).
039000 
039100 PROCEDURE DIVISION.
039200 
039300******************************************************************
039400* Steuerungs-Section
039500******************************************************************
039600 A100-STEUERUNG SECTION.
039700 A100-00.
039800     IF  SHOW-VERSION
039900         DISPLAY K-MODUL " - Versionsstand siehe DATE-COMPILED"
040000         STOP RUN
040100     END-IF
040200 
040300**  ---> Vorlauf: Stammdaten laden, Dateien oeffnen
040400     PERFORM B000-VORLAUF THRU B000-99
040500 
040600     IF  PRG-ABBRUCH
040700         CONTINUE
040800     ELSE
040900         PERFORM B100-VERARBEITUNG
041000     END-IF
041100 
041200**  ---> Nachlauf: Ergebnisse schreiben, Dateien schliessen
041300     PERFORM B090-ENDE
041400     STOP RUN
041500     .
041600 A100-99.
041700     EXIT.
041800 
041900******************************************************************
042000* Vorlauf
042100******************************************************************
042200 B000-VORLAUF SECTION.
042300 B000-00.
042400     PERFORM C000-INIT
042500 
042600     OPEN INPUT  EMPLOYEE-FILE
042700     IF  FILE-NOK
042800         PERFORM Z010-DATEIFEHLER
042900         GO TO B000-99    
043000     END-IF
043100     PERFORM B010-EMPLOYEE-LADEN
043200     CLOSE EMPLOYEE-FILE
043300 
043400     OPEN INPUT  SHIFT-FILE
043500     IF  FILE-NOK
043600         PERFORM Z010-DATEIFEHLER
043700         GO TO B000-99    
043800     END-IF
043900     PERFORM B020-SHIFT-LADEN
044000     CLOSE SHIFT-FILE
044100 
044200     OPEN INPUT  SCHEDULE-FILE
044300     IF  FILE-NOK
044400         PERFORM Z010-DATEIFEHLER
044500         GO TO B000-99    
044600     END-IF
044700     PERFORM B030-SCHEDULE-LADEN
044800     CLOSE SCHEDULE-FILE
044900 
045000     OPEN INPUT  POLICY-FILE
045100     IF  FILE-NOK
045200         PERFORM Z010-DATEIFEHLER
045300         GO TO B000-99    
045400     END-IF
045500     PERFORM B040-POLICY-LADEN
045600     CLOSE POLICY-FILE
045700 
045800     OPEN INPUT  ATTENDANC-IN-FILE
045900     IF  FILE-OK
046000         PERFORM B050-ATTENDANCE-LADEN
046100         CLOSE ATTENDANC-IN-FILE
046200     ELSE
046300**      ---> beim ersten Lauf existiert die Datei ggf. noch nicht;
046400**      ---> das ist kein Abbruchgrund
046500         CONTINUE
046600     END-IF
046700 
046800     OPEN INPUT  RECOGEVT-IN-FILE
046900     IF  FILE-NOK
047000         PERFORM Z010-DATEIFEHLER
047100         GO TO B000-99    
047200     END-IF
047300 
047400     OPEN OUTPUT ATTENDANC-OUTFILE
047500     IF  FILE-NOK
047600         PERFORM Z010-DATEIFEHLER
047700         GO TO B000-99    
047800     END-IF
047900     .
048000 B000-99.
048100     EXIT.
048200 
048300******************************************************************
048400* Laden EMPLOYEE-FILE in EMPLOYEE-TABELLE
048500******************************************************************
048600 B010-EMPLOYEE-LADEN SECTION.
048700 B010-00.
048800     MOVE ZERO TO C9-EMP-ANZ
048900     PERFORM B011-EMPLOYEE-EINZEILE
049000         UNTIL FILE-EOF OR C9-EMP-ANZ >= K-MAX-EMP
049100     .
049200 B010-99.
049300     EXIT.
049400 
049500 B011-EMPLOYEE-EINZEILE SECTION.
049600 B011-00.
049700     READ EMPLOYEE-FILE
049800     IF  FILE-EOF
049900         EXIT SECTION
050000     END-IF
050100     ADD 1 TO C9-EMP-ANZ
050200     SET EMP-TAB-IX TO C9-EMP-ANZ
050300     MOVE EMP-EMPLOYEE-CODE  TO EMP-TAB-CODE (EMP-TAB-IX)
050400     MOVE EMP-FIRST-NAME     TO EMP-TAB-VORNAME (EMP-TAB-IX)
050500     MOVE EMP-LAST-NAME      TO EMP-TAB-NACHNAME (EMP-TAB-IX)
050600     MOVE EMP-DEPARTMENT     TO EMP-TAB-ABTEILUNG (EMP-TAB-IX)
050700     MOVE EMP-SHIFT-ID       TO EMP-TAB-SHIFT-ID (EMP-TAB-IX)
050800     MOVE EMP-STATUS         TO EMP-TAB-STATUS (EMP-TAB-IX)
050900     .
051000 B011-99.
051100     EXIT.
051200 
051300******************************************************************
051400* Laden SHIFT-FILE in SHIFT-TABELLE
051500******************************************************************
051600 B020-SHIFT-LADEN SECTION.
051700 B020-00.
051800     MOVE ZERO TO C9-SHF-ANZ
051900     PERFORM B021-SHIFT-EINZEILE
052000         UNTIL FILE-EOF OR C9-SHF-ANZ >= K-MAX-SHF
052100     .
052200 B020-99.
052300     EXIT.
052400 
052500 B021-SHIFT-EINZEILE SECTION.
052600 B021-00.
052700     READ SHIFT-FILE
052800     IF  FILE-EOF
052900         EXIT SECTION
053000     END-IF
053100     ADD 1 TO C9-SHF-ANZ
053200     SET SHF-TAB-IX TO C9-SHF-ANZ
053300     MOVE SHF-SHIFT-ID       TO SHF-TAB-SHIFT-ID (SHF-TAB-IX)
053400     MOVE SHF-SHIFT-NAME     TO SHF-TAB-NAME (SHF-TAB-IX)
053500     MOVE SHF-START-ZEIT     TO SHF-TAB-START-ZEIT (SHF-TAB-IX)
053600     MOVE SHF-END-ZEIT       TO SHF-TAB-END-ZEIT (SHF-TAB-IX)
053700     MOVE SHF-GRACE-MINUTEN  TO SHF-TAB-GRACE-MIN (SHF-TAB-IX)
053800     MOVE SHF-NACHTSCHICHT   TO SHF-TAB-NACHTSCH (SHF-TAB-IX)
053900     .
054000 B021-99.
054100     EXIT.
054200 
054300******************************************************************
054400* Laden EMPLOYEE-SCHEDULE-FILE in SCHEDULE-TABELLE
054500******************************************************************
054600 B030-SCHEDULE-LADEN SECTION.
054700 B030-00.
054800     MOVE ZERO TO C9-SCH-ANZ
054900     PERFORM B031-SCHEDULE-EINZEILE
055000         UNTIL FILE-EOF OR C9-SCH-ANZ >= K-MAX-SCH
055100     .
055200 B030-99.
055300     EXIT.
055400 
055500 B031-SCHEDULE-EINZEILE SECTION.
055600 B031-00.
055700     READ SCHEDULE-FILE
055800     IF  FILE-EOF
055900         EXIT SECTION
056000     END-IF
056100     ADD 1 TO C9-SCH-ANZ
056200     SET SCH-TAB-IX TO C9-SCH-ANZ
056300     MOVE SCH-EMPLOYEE-ID    TO SCH-TAB-EMP-ID (SCH-TAB-IX)
056400     MOVE SCH-SHIFT-ID       TO SCH-TAB-SHIFT-ID (SCH-TAB-IX)
056500     MOVE SCH-WOCHENTAG      TO SCH-TAB-WOCHENTAG (SCH-TAB-IX)
056600     MOVE SCH-GUELTIG-VON    TO SCH-TAB-GUELT-VON (SCH-TAB-IX)
056700     MOVE SCH-GUELTIG-BIS    TO SCH-TAB-GUELT-BIS (SCH-TAB-IX)
056800     MOVE SCH-AKTIV-KZ       TO SCH-TAB-AKTIV-KZ (SCH-TAB-IX)
056900     .
057000 B031-99.
057100     EXIT.
057200 
057300******************************************************************
057400* Laden ATTENDANCE-POLICY-FILE in POLICY-TABELLE
057500******************************************************************
057600 B040-POLICY-LADEN SECTION.
057700 B040-00.
057800     MOVE ZERO TO C9-POL-ANZ
057900     PERFORM B041-POLICY-EINZEILE
058000         UNTIL FILE-EOF OR C9-POL-ANZ >= K-MAX-POL
058100     .
058200 B040-99.
058300     EXIT.
058400 
058500 B041-POLICY-EINZEILE SECTION.
058600 B041-00.
058700     READ POLICY-FILE
058800     IF  FILE-EOF
058900         EXIT SECTION
059000     END-IF
059100     ADD 1 TO C9-POL-ANZ
059200     SET POL-TAB-IX TO C9-POL-ANZ
059300     MOVE POL-POLICY-ID             TO POL-TAB-POLICY-ID
059400     (POL-TAB-IX)
059500     MOVE POL-SHIFT-ID              TO POL-TAB-SHIFT-ID
059600     (POL-TAB-IX)
059700     MOVE POL-EIN-FENSTER-VOR-MIN   TO POL-TAB-EIN-VOR-MIN
059800     (POL-TAB-IX)
059900     MOVE POL-EIN-FENSTER-NACH-MIN  TO POL-TAB-EIN-NACH-MIN
060000     (POL-TAB-IX)
060100     MOVE POL-AUS-FENSTER-VOR-MIN   TO POL-TAB-AUS-VOR-MIN
060200     (POL-TAB-IX)
060300     MOVE POL-AUS-FENSTER-NACH-MIN  TO POL-TAB-AUS-NACH-MIN
060400     (POL-TAB-IX)
060500     MOVE POL-FRUEH-ANKUNFT-KARENZ  TO POL-TAB-FRUEH-AN-KAR
060600     (POL-TAB-IX)
060700     MOVE POL-SPAET-ANKUNFT-KARENZ  TO POL-TAB-SPAET-AN-KAR
060800     (POL-TAB-IX)
060900     MOVE POL-FRUEH-ABGANG-KARENZ   TO POL-TAB-FRUEH-AB-KAR
061000     (POL-TAB-IX)
061100     MOVE POL-UEBERSTD-SCHWELLE-MIN TO POL-TAB-UEBERSTD-MIN
061200     (POL-TAB-IX)
061300     MOVE POL-COOLDOWN-IN-NACH-OUT-MIN
061400                                     TO POL-TAB-CD-IN-OUT-MIN
061500     (POL-TAB-IX)
061600     MOVE POL-COOLDOWN-OUT-NACH-IN-MIN
061700                                     TO POL-TAB-CD-OUT-IN-MIN
061800     (POL-TAB-IX)
061900     MOVE POL-PAUSE-VON-ZEIT        TO POL-TAB-PAUSE-VON
062000     (POL-TAB-IX)
062100     MOVE POL-PAUSE-BIS-ZEIT        TO POL-TAB-PAUSE-BIS
062200     (POL-TAB-IX)
062300     MOVE POL-WOCHENENDE-ERLAUBT-KZ TO POL-TAB-WOCHENENDE-KZ
062400     (POL-TAB-IX)
062500     MOVE POL-AUTO-AUSTRITT-KZ      TO POL-TAB-AUTOAUS-KZ
062600     (POL-TAB-IX)
062700     MOVE POL-AUTO-AUSTRITT-ZEIT    TO POL-TAB-AUTOAUS-ZEIT
062800     (POL-TAB-IX)
062900     MOVE POL-AKTIV-KZ              TO POL-TAB-AKTIV-KZ
063000     (POL-TAB-IX)
063100     MOVE POL-IS-DEFAULT-KZ         TO POL-TAB-DEFAULT-KZ
063200     (POL-TAB-IX)
063300     .
063400 B041-99.
063500     EXIT.
063600 
063700******************************************************************
063800* Laden bestehender ATTENDANCE-RECORD-Saetze (Vorlauf fuer
063900* Cooldown-Pruefung ueber den Programmlauf hinaus)
064000******************************************************************
064100 B050-ATTENDANCE-LADEN SECTION.
064200 B050-00.
064300     PERFORM B051-ATTENDANCE-EINZEILE
064400         UNTIL FILE-EOF OR ATR-TAB-ANZAHL >= K-MAX-ATR
064500     .
064600 B050-99.
064700     EXIT.
064800 
064900 B051-ATTENDANCE-EINZEILE SECTION.
065000 B051-00.
065100     READ ATTENDANC-IN-FILE
065200     IF  FILE-EOF
065300         EXIT SECTION
065400     END-IF
065500     ADD 1 TO ATR-TAB-ANZAHL
065600     SET ATR-TAB-IX TO ATR-TAB-ANZAHL
065700     MOVE ATR-RECORD-ID    OF ATTENDANC-IN-SATZ
065800                                TO ATR-TAB-RECORD-ID (ATR-TAB-IX)
065900     MOVE ATR-EMPLOYEE-ID  OF ATTENDANC-IN-SATZ
066000                                TO ATR-TAB-EMP-ID (ATR-TAB-IX)
066100     MOVE ATR-DEVICE-ID    OF ATTENDANC-IN-SATZ
066200                                TO ATR-TAB-DEVICE-ID (ATR-TAB-IX)
066300     MOVE ATR-SHIFT-ID     OF ATTENDANC-IN-SATZ
066400                                TO ATR-TAB-SHIFT-ID (ATR-TAB-IX)
066500     MOVE ATR-ATTENDANCE-DATUM OF ATTENDANC-IN-SATZ
066600                                TO ATR-TAB-ATTEND-DATUM
066700     (ATR-TAB-IX)
066800     MOVE ATR-EVENT-DATUM  OF ATTENDANC-IN-SATZ
066900                                TO ATR-TAB-EVENT-DATUM
067000     (ATR-TAB-IX)
067100     MOVE ATR-EVENT-UHRZEIT OF ATTENDANC-IN-SATZ
067200                                TO ATR-TAB-EVENT-ZEIT (ATR-TAB-IX)
067300     MOVE ATR-EVENT-TYPE   OF ATTENDANC-IN-SATZ
067400                                TO ATR-TAB-EVENT-TYPE (ATR-TAB-IX)
067500     MOVE ATR-IS-LATE-KZ   OF ATTENDANC-IN-SATZ
067600                                TO ATR-TAB-IS-LATE-KZ (ATR-TAB-IX)
067700     MOVE ATR-IS-EARLY-LEAVE-KZ OF ATTENDANC-IN-SATZ
067800                                TO ATR-TAB-IS-EARLY-KZ
067900     (ATR-TAB-IX)
068000     MOVE ATR-IS-OVERTIME-KZ OF ATTENDANC-IN-SATZ
068100                                TO ATR-TAB-IS-OVERT-KZ
068200     (ATR-TAB-IX)
068300     MOVE ATR-DURATION-MINUTEN OF ATTENDANC-IN-SATZ
068400                                TO ATR-TAB-DURATION-MIN
068500     (ATR-TAB-IX)
068600     MOVE ATR-STATUS       OF ATTENDANC-IN-SATZ
068700                                TO ATR-TAB-STATUS (ATR-TAB-IX)
068800     .
068900 B051-99.
069000     EXIT.
069100 
069200******************************************************************
069300* Ende - Ergebnistabelle zurueckschreiben, Dateien schliessen
069400******************************************************************
069500 B090-ENDE SECTION.
069600 B090-00.
069700     CLOSE RECOGEVT-IN-FILE
069800     OPEN OUTPUT RECOGEVT-IN-FILE
069900     PERFORM B095-EREIGNIS-SCHREIBEN
070000         VARYING REV-TAB-IX FROM 1 BY 1
070100         UNTIL REV-TAB-IX > REV-TAB-ANZAHL
070200     CLOSE RECOGEVT-IN-FILE
070300 
070400     PERFORM B091-ATTENDANCE-SCHREIBEN
070500         VARYING ATR-TAB-IX FROM 1 BY 1
070600         UNTIL ATR-TAB-IX > ATR-TAB-ANZAHL
070700 
070800     CLOSE ATTENDANC-OUTFILE
070900 
071000     MOVE C9-EREIGNISSE-GESAMT TO D-NUM9
071100     STRING ">>> Ereignisse verarbeitet: " DELIMITED BY SIZE,
071200            D-NUM9                         DELIMITED BY SIZE
071300       INTO ZEILE
071400     DISPLAY ZEILE
071500 
071600     MOVE C9-EREIGNISSE-OHNE-MA TO D-NUM9
071700     STRING ">>> davon ohne Mitarbeiterzuordnung: " DELIMITED BY
071800     SIZE,
071900            D-NUM9                                  DELIMITED BY
072000     SIZE
072100       INTO ZEILE
072200     DISPLAY ZEILE
072300 
072400     IF  PRG-ABBRUCH
072500        DISPLAY ">>> ABBRUCH !!! <<<"
072600     END-IF
072700     .
072800 B090-99.
072900     EXIT.
073000 
073100 B091-ATTENDANCE-SCHREIBEN SECTION.
073200 B091-00.
073300     MOVE ATR-TAB-RECORD-ID (ATR-TAB-IX)
073400                           TO ATR-RECORD-ID OF ATTENDANC-OUT-SATZ
073500     MOVE ATR-TAB-EMP-ID (ATR-TAB-IX)
073600                           TO ATR-EMPLOYEE-ID OF
073700     ATTENDANC-OUT-SATZ
073800     MOVE ATR-TAB-DEVICE-ID (ATR-TAB-IX)
073900                           TO ATR-DEVICE-ID OF ATTENDANC-OUT-SATZ
074000     MOVE ATR-TAB-SHIFT-ID (ATR-TAB-IX)
074100                           TO ATR-SHIFT-ID OF ATTENDANC-OUT-SATZ
074200     MOVE ATR-TAB-ATTEND-DATUM (ATR-TAB-IX)
074300                           TO ATR-ATTENDANCE-DATUM OF
074400     ATTENDANC-OUT-SATZ
074500     MOVE ATR-TAB-EVENT-DATUM (ATR-TAB-IX)
074600                           TO ATR-EVENT-DATUM OF
074700     ATTENDANC-OUT-SATZ
074800     MOVE ATR-TAB-EVENT-ZEIT (ATR-TAB-IX)
074900                           TO ATR-EVENT-UHRZEIT OF
075000     ATTENDANC-OUT-SATZ
075100     MOVE ATR-TAB-EVENT-TYPE (ATR-TAB-IX)
075200                           TO ATR-EVENT-TYPE OF ATTENDANC-OUT-SATZ
075300     MOVE ATR-TAB-IS-LATE-KZ (ATR-TAB-IX)
075400                           TO ATR-IS-LATE-KZ OF ATTENDANC-OUT-SATZ
075500     MOVE ATR-TAB-IS-EARLY-KZ (ATR-TAB-IX)
075600                           TO ATR-IS-EARLY-LEAVE-KZ OF
075700     ATTENDANC-OUT-SATZ
075800     MOVE ATR-TAB-IS-OVERT-KZ (ATR-TAB-IX)
075900                           TO ATR-IS-OVERTIME-KZ OF
076000     ATTENDANC-OUT-SATZ
076100     MOVE ATR-TAB-DURATION-MIN (ATR-TAB-IX)
076200                           TO ATR-DURATION-MINUTEN OF
076300     ATTENDANC-OUT-SATZ
076400     MOVE ATR-TAB-STATUS (ATR-TAB-IX)
076500                           TO ATR-STATUS OF ATTENDANC-OUT-SATZ
076600     WRITE ATTENDANC-OUT-SATZ
076700     .
076800 B091-99.
076900     EXIT.
077000 
077100 B095-EREIGNIS-SCHREIBEN SECTION.
077200 B095-00.
077300     MOVE REV-TAB-EVENT-ID (REV-TAB-IX)    TO REV-EVENT-ID
077400     MOVE REV-TAB-DEVICE-ID (REV-TAB-IX)   TO REV-DEVICE-ID
077500     MOVE REV-TAB-EMPLOYEE-ID (REV-TAB-IX) TO REV-EMPLOYEE-ID
077600     MOVE REV-TAB-CAP-DATUM (REV-TAB-IX)   TO REV-CAPTURED-DATUM
077700     MOVE REV-TAB-CAP-ZEIT (REV-TAB-IX)    TO REV-CAPTURED-ZEIT
077800     MOVE REV-TAB-SIMIL-SCORE (REV-TAB-IX) TO REV-SIMILARITY-SCORE
077900     MOVE REV-TAB-LIVE-SCORE (REV-TAB-IX)  TO REV-LIVENESS-SCORE
078000     MOVE REV-TAB-LIVE-KZ (REV-TAB-IX)     TO
078100     REV-LIVENESS-PASSED-KZ
078200     MOVE REV-TAB-IMAGE-PATH (REV-TAB-IX)  TO REV-IMAGE-PATH
078300     MOVE REV-TAB-DEDUP-HASH (REV-TAB-IX)  TO REV-DEDUP-HASH
078400     MOVE REV-TAB-STATUS (REV-TAB-IX)      TO REV-STATUS
078500     WRITE RECOGNITION-EVENT-SATZ
078600     .
078700 B095-99.
078800     EXIT.
078900 
079000******************************************************************
079100* Verarbeitung - Hauptschleife ueber RECOGNITION-EVENT-FILE
079200******************************************************************
079300 B100-VERARBEITUNG SECTION.
079400 B100-00.
079500     PERFORM B110-EIN-EREIGNIS
079600         UNTIL RECOGEVT-IST-EOF
079700     .
079800 B100-99.
079900     EXIT.
080000 
080100 B110-EIN-EREIGNIS SECTION.
080200 B110-00.
080300     READ RECOGEVT-IN-FILE
080400         AT END
080500             SET RECOGEVT-IST-EOF TO TRUE
080600             EXIT SECTION
080700     END-READ
080800 
080900     ADD 1 TO C9-EREIGNISSE-GESAMT
081000 
081100**  ---> LINK-REC fuer Intake fuellen
081200     MOVE ZERO              TO LRI-RC
081300     MOVE REV-EVENT-ID      TO LRI-EVENT-ID
081400     MOVE REV-DEVICE-ID     TO LRI-DEVICE-ID
081500     MOVE REV-EMPLOYEE-ID   TO LRI-EMPLOYEE-ID
081600     MOVE REV-CAPTURED-DATUM TO LRI-CAPTURED-DATUM
081700     MOVE REV-CAPTURED-ZEIT TO LRI-CAPTURED-ZEIT
081800     MOVE REV-SIMILARITY-SCORE TO LRI-SIMILARITY-SCORE
081900     MOVE REV-LIVENESS-SCORE   TO LRI-LIVENESS-SCORE
082000     MOVE REV-LIVENESS-PASSED-KZ TO LRI-LIVENESS-PASSED-KZ
082100     MOVE REV-IMAGE-PATH    TO LRI-IMAGE-PATH
082200     MOVE REV-DEDUP-HASH    TO LRI-DEDUP-HASH
082300     MOVE "N"               TO LRI-MITARBEITER-GEFUNDEN-KZ
082400     MOVE SPACES            TO LRI-STATUS
082500 
082600     CALL "SSFREC0M"  USING LINK-REC-INTAKE
082700                            EMPLOYEE-TABELLE
082800                            C9-EMP-ANZ
082900                            ATTENDANCE-RECORD-TABELLE
083000                            SHIFT-TABELLE
083100                            C9-SHF-ANZ
083200                            SCHEDULE-TABELLE
083300                            C9-SCH-ANZ
083400 
083500     IF  REV-TAB-ANZAHL < K-MAX-ATR
083600         ADD 1 TO REV-TAB-ANZAHL
083700         SET REV-TAB-IX TO REV-TAB-ANZAHL
083800         MOVE LRI-EVENT-ID       TO REV-TAB-EVENT-ID (REV-TAB-IX)
083900         MOVE LRI-DEVICE-ID      TO REV-TAB-DEVICE-ID (REV-TAB-IX)
084000         MOVE LRI-EMPLOYEE-ID    TO REV-TAB-EMPLOYEE-ID
084100     (REV-TAB-IX)
084200         MOVE LRI-CAPTURED-DATUM TO REV-TAB-CAP-DATUM (REV-TAB-IX)
084300         MOVE LRI-CAPTURED-ZEIT  TO REV-TAB-CAP-ZEIT (REV-TAB-IX)
084400         MOVE LRI-SIMILARITY-SCORE TO REV-TAB-SIMIL-SCORE
084500     (REV-TAB-IX)
084600         MOVE LRI-LIVENESS-SCORE   TO REV-TAB-LIVE-SCORE
084700     (REV-TAB-IX)
084800         MOVE LRI-LIVENESS-PASSED-KZ TO REV-TAB-LIVE-KZ
084900     (REV-TAB-IX)
085000         MOVE LRI-IMAGE-PATH     TO REV-TAB-IMAGE-PATH
085100     (REV-TAB-IX)
085200         MOVE LRI-DEDUP-HASH     TO REV-TAB-DEDUP-HASH
085300     (REV-TAB-IX)
085400         MOVE LRI-STATUS         TO REV-TAB-STATUS (REV-TAB-IX)
085500     END-IF
085600 
085700     IF  LRI-MITARBEITER-GEFUNDEN-KZ = "N"
085800         ADD 1 TO C9-EREIGNISSE-OHNE-MA
085900     ELSE
086000         PERFORM B120-POLICY-AUSWERTUNG
086100     END-IF
086200     .
086300 B110-99.
086400     EXIT.
086500 
086600******************************************************************
086700* Parallelauswertung ueber SSFPOL0M - nur Anzeige, kein Schreiben
086800******************************************************************
086900 B120-POLICY-AUSWERTUNG SECTION.
087000 B120-00.
087100     MOVE ZERO            TO LRP-RC
087200     MOVE LRI-EMPLOYEE-ID TO LRP-EMPLOYEE-ID
087300     MOVE SPACES          TO LRP-SHIFT-ID
087400     MOVE LRI-CAPTURED-DATUM TO LRP-CAPTURED-DATUM
087500     MOVE LRI-CAPTURED-ZEIT  TO LRP-CAPTURED-ZEIT
087600     MOVE SPACES           TO LRP-EVENT-TYPE
087700     MOVE SPACES           TO LRP-ATT-STATUS
087800     MOVE ZERO             TO LRP-LATE-MIN
087900     MOVE ZERO             TO LRP-OVERTIME-MIN
088000     MOVE ZERO             TO LRP-EARLY-DEP-MIN
088100     MOVE "N"              TO LRP-ON-TIME-KZ
088200     MOVE "N"              TO LRP-WITHIN-BREAK-KZ
088300     MOVE "N"              TO LRP-AUTO-AUSTRITT-KZ
088400     MOVE "N"              TO LRP-REJECT-KZ
088500     MOVE SPACES           TO LRP-REJECT-GRUND
088600 
088700     CALL "SSFPOL0M" USING LINK-REC-POLICY
088800                           EMPLOYEE-TABELLE
088900                           C9-EMP-ANZ
089000                           SHIFT-TABELLE
089100                           C9-SHF-ANZ
089200                           POLICY-TABELLE
089300                           C9-POL-ANZ
089400                           ATTENDANCE-RECORD-TABELLE
089500 
089600     IF  LRP-REJECT-KZ = "Y"
089700         STRING ">>> POLICY abgelehnt fuer ",
089800                LRI-EMPLOYEE-ID DELIMITED BY SPACE,
089900                ": "             DELIMITED BY SIZE,
090000                LRP-REJECT-GRUND DELIMITED BY SIZE
090100           INTO ZEILE
090200         DISPLAY ZEILE
090300     ELSE
090400         STRING ">>> POLICY ",
090500                LRP-ATT-STATUS   DELIMITED BY SPACE,
090600                " fuer "         DELIMITED BY SIZE,
090700                LRI-EMPLOYEE-ID  DELIMITED BY SPACE
090800           INTO ZEILE
090900         DISPLAY ZEILE
091000         IF  LRP-AUTO-AUSTRITT-KZ = "Y"
091100             STRING ">>>   Auto-Austritt faellig fuer ",
091200                    LRI-EMPLOYEE-ID DELIMITED BY SPACE
091300               INTO ZEILE
091400             DISPLAY ZEILE
091500         END-IF
091600     END-IF
091700     .
091800 B120-99.
091900     EXIT.
092000 
092100******************************************************************
092200* Initialisierung von Feldern und Strukturen
092300******************************************************************
092400 C000-INIT SECTION.
092500 C000-00.
092600     INITIALIZE SCHALTER
092700     MOVE ZERO TO ATR-TAB-ANZAHL
092800                  C9-EREIGNISSE-GESAMT
092900                  C9-EREIGNISSE-OHNE-MA
093000     .
093100 C000-99.
093200     EXIT.
093300 
093400******************************************************************
093500* Dateifehler-Behandlung
093600******************************************************************
093700 Z010-DATEIFEHLER SECTION.
093800 Z010-00.
093900     MOVE FILE-STATUS TO D-NUM1
094000     DISPLAY "Dateifehler in ", K-MODUL, " - STATUS: ",
094100     FILE-STATUS
094200     SET PRG-ABBRUCH TO TRUE
094300     .
094400 Z010-99.
094500     EXIT.
094600 
094700******************************************************************
094800* ENDE Source-Programm
094900******************************************************************
