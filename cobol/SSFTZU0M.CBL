?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID. SSFTZU0M.
000400 AUTHOR. H. KLEMENT.
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 2018-06-04.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH - PERSONALDATEN.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-07-25
001200* Letzte Version   :: A.01.03
001300* Kurzbeschreibung :: Zeitzonen-/Geschaeftsdatum-Hilfsroutinen
001400*                      (UTC -> Asia/Dhaka, Dauerberechnung,
001500*                      Wochentagsermittlung)
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|2018-06-04| kl  | Neuerstellung; Projekt ATT
002500*-------|----------|-----|---------------------------------------*
002600*A.01.00|2018-08-14| LOR | Funktion DM (Dauerberechnung in
002650*       |          |     | Minuten)
002800*       |          |     | ergaenzt, Tagenummer-Hilfsroutine
002900*-------|----------|-----|---------------------------------------*
003000*A.01.01|1999-01-19| kl  | Jahr-2000-Umstellung: alle Jahresfelder
003100*       |          |     | vierstellig, Tagenummer-Formel geprueft
003200*-------|----------|-----|---------------------------------------*
003300*A.01.02|2019-03-27| LOR | Funktion WT (Wochentagsermittlung fuer
003400*       |          |     | Wochenendpruefung SSFPOL0M) ergaenzt
003500*-------|----------|-----|---------------------------------------*
003600*A.01.03|2019-07-25| kl  | Abgleich Kalibrierungskonstante
003700*       |          |     | K-WOCHENTAG-OFFSET (CR-2205)
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Stellt drei Hilfsfunktionen fuer die Anwesenheits-Verarbeitung
004300* zur Verfuegung, je nach LTZ-FUNKTION:
004400*   "ZU" - Zeitumrechnung: gegebene UTC-Datum/Zeit wird auf die
004500*          Geschaeftszeitzone Asia/Dhaka (UTC+6, keine Sommerzeit)
004600*          umgerechnet; liefert Geschaeftsdatum und -zeit zurueck.
004700*   "DM" - Dauerberechnung: liefert die ganzen Minuten zwischen
004800*          zwei Datum/Zeit-Punkten (ueberlaufsicher ueber Mitter-
004900*          nacht hinweg, siehe B200-TAGENUMMER).
005000*   "WT" - Wochentagsermittlung: liefert den ISO-Wochentag (1 =
005100*          Montag ... 7 = Sonntag) zu einem Geschaeftsdatum.
005200*
005300* Alle drei Funktionen arbeiten ausschliesslich mit Kalenderarith-
005400* metik (Tagenummer nach dem "Tage seit 0000-03-01"-Verfahren,
005500* siehe B300-TAGENUMMER); es werden bewusst keine System- oder
005600* Sprachfunktionen fuer die Datumsumrechnung verwendet, damit das
005700* Modul unabhaengig von der jeweiligen COBOL-Laufzeitbibliothek
005800* bleibt.
005900*
006000******************************************************************
006100 
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                      " .,;-_!§$%&/=*+".
007100 
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400 
007500 DATA DIVISION.
007600 FILE SECTION.
007700 
007800 WORKING-STORAGE SECTION.
007810*-----------------------------------------------------------------
007820* Einzel-Laufvariablen (77-Ebene, nur in diesem Modul benutzt)
007830*-----------------------------------------------------------------
007840 77          C4-HH               PIC S9(04) COMP.
007850 77          C4-MI               PIC S9(04) COMP.
007900*-----------------------------------------------------------------
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008100*-----------------------------------------------------------------
008200 01          COMP-FELDER.
008300     05      C4-JAHR-V           PIC S9(04) COMP.
008400     05      C4-MONAT-V          PIC S9(04) COMP.
008700     05      C4-GESAMT-MIN-TAG   PIC S9(04) COMP.
008800     05      C4-WOCHENTAG-REST   PIC S9(04) COMP.
008900     05      C9-TAGENUMMER-1     PIC S9(09) COMP.
009000     05      C9-TAGENUMMER-2     PIC S9(09) COMP.
009100     05      C9-MINUTEN-1        PIC S9(09) COMP.
009200     05      C9-MINUTEN-2        PIC S9(09) COMP.
009300     05      C9-TEILERGEBNIS     PIC S9(09) COMP.
009400     05      FILLER              PIC X(04).
009500 
009600*-----------------------------------------------------------------
009700* Felder mit konstantem Inhalt: Praefix K
009800*-----------------------------------------------------------------
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08)          VALUE
010100     "SSFTZU0M".
010200     05      K-OFFSET-MINUTEN    PIC S9(04) COMP VALUE 360.
010300*                UTC -> Asia/Dhaka : immer UTC+6, keine Sommerzeit
010400     05      K-MINUTEN-PRO-TAG   PIC S9(04) COMP VALUE 1440.
010500     05      K-WOCHENTAG-OFFSET  PIC S9(04) COMP VALUE 1.
010600*                Kalibrierungskonstante der Tagenummer-Formel,
010650*                siehe B300-TAGENUMMER; abgeglichen gegen
010800*                2024-01-01 (Mo), 1970-01-01 (Do), 2000-01-01 (Sa)
011000     05      FILLER              PIC X(04).
011100 
011200*----------------------------------------------------------------*
011300* Conditional-Felder
011400*----------------------------------------------------------------*
011500 01          SCHALTER.
011600     05      FILE-STATUS         PIC X(02).
011700          88 FILE-OK                         VALUE "00".
011800          88 FILE-NOK                        VALUE "01" THRU "99".
011900          88 FILE-EOF-ST                     VALUE "10".
012000     05      REC-STAT REDEFINES FILE-STATUS.
012100        10   FILE-STATUS1        PIC X.
012200          88 FILE-EOF                        VALUE "1".
012300          88 FILE-INVALID                    VALUE "2".
012400          88 FILE-PERMERR                    VALUE "3".
012500          88 FILE-LOGICERR                   VALUE "4".
012600          88 FILE-NONAME                     VALUE "5" THRU "8".
012700          88 FILE-IMPLERR                    VALUE "9".
012800        10                       PIC X.
012900 
013000     05      PRG-STATUS          PIC 9.
013100          88 PRG-OK                          VALUE ZERO.
013200          88 PRG-NOK                         VALUE 1 THRU 9.
013300          88 PRG-ABBRUCH                     VALUE 2.
013400     05      FILLER              PIC X(01).
013500 
013600*-----------------------------------------------------------------
013700* weitere Arbeitsfelder
013800*-----------------------------------------------------------------
013900 01          WORK-FELDER.
014000     05      W-DATUM              PIC 9(08).
014100     05      W-DATUM-T REDEFINES W-DATUM.
014200         10  W-JAHR               PIC 9(04).
014300         10  W-MONAT              PIC 9(02).
014400         10  W-TAG                PIC 9(02).
014500 
014600     05      W-ZEIT                PIC 9(06).
014700     05      W-ZEIT-T REDEFINES W-ZEIT.
014800         10  W-STUNDE              PIC 9(02).
014900         10  W-MINUTE              PIC 9(02).
015000         10  W-SEKUNDE             PIC 9(02).
015100 
015200     05      W-TAGE-IM-MONAT       PIC 9(02).
015300     05      FILLER                PIC X(04).
015400 
015500 01          ZEILE                 PIC X(80).
015600 
015700 LINKAGE SECTION.
015800*-->    Uebergabe aus SSFATT0M / SSFPOL0M
015900 01     LINK-REC-TZU.
016000     05  LTZ-RC                    PIC S9(04) COMP.
016100     05  LTZ-FUNKTION              PIC X(02).
016200         88  LTZ-IST-ZEITUMRECHNUNG      VALUE "ZU".
016300         88  LTZ-IST-DAUERMINUTEN        VALUE "DM".
016400         88  LTZ-IST-WOCHENTAG           VALUE "WT".
016500     05  LTZ-DATUM-1                PIC 9(08).
016600     05  LTZ-ZEIT-1                 PIC 9(06).
016700     05  LTZ-DATUM-2                PIC 9(08).
016800     05  LTZ-ZEIT-2                 PIC 9(06).
016900     05  LTZ-BUSINESS-DATUM         PIC 9(08).
017000     05  LTZ-BUSINESS-ZEIT          PIC 9(06).
017100     05  LTZ-BUSINESS-HHMM          PIC 9(04).
017200     05  LTZ-DAUER-MINUTEN          PIC S9(07).
017300     05  LTZ-WOCHENTAG              PIC 9(01).
017400 
017500 PROCEDURE DIVISION USING LINK-REC-TZU.
017600******************************************************************
017700* Steuerungs-Section
017800******************************************************************
017900 A100-STEUERUNG SECTION.
018000 A100-00.
018100     IF  SHOW-VERSION
018200         DISPLAY K-MODUL " - Versionsstand siehe DATE-COMPILED"
018300         STOP RUN
018400     END-IF
018500 
018600     PERFORM B000-VORLAUF
018700     IF  PRG-ABBRUCH
018800         CONTINUE
018900     ELSE
019000         PERFORM B100-VERARBEITUNG THRU B100-99
019100     END-IF
019200     PERFORM B090-ENDE
019300     EXIT PROGRAM
019400     .
019500 A100-99.
019600     EXIT.
019700 
019800******************************************************************
019900* Vorlauf
020000******************************************************************
020100 B000-VORLAUF SECTION.
020200 B000-00.
020300     PERFORM C000-INIT
020400     .
020500 B000-99.
020600     EXIT.
020700 
020800******************************************************************
020900* Ende
021000******************************************************************
021100 B090-ENDE SECTION.
021200 B090-00.
021300     IF  PRG-ABBRUCH
021400         MOVE 9999 TO LTZ-RC
021500     ELSE
021600         MOVE ZERO TO LTZ-RC
021700     END-IF
021800     .
021900 B090-99.
022000     EXIT.
022100 
022200******************************************************************
022300* Verarbeitung - Funktionsaufruf untersuchen und weiterleiten
022400******************************************************************
022500 B100-VERARBEITUNG SECTION.
022600 B100-00.
022700     EVALUATE TRUE
022800        WHEN LTZ-IST-ZEITUMRECHNUNG   PERFORM C100-ZEITUMRECHNUNG
022900        WHEN LTZ-IST-DAUERMINUTEN     PERFORM C200-DAUERMINUTEN
023000        WHEN LTZ-IST-WOCHENTAG        PERFORM C300-WOCHENTAG
023100        WHEN OTHER
023200             DISPLAY "Unbekannte Funktion fuer ", K-MODUL, ": ",
023300                      LTZ-FUNKTION
023400             SET PRG-ABBRUCH TO TRUE
023450             GO TO B100-99
023500     END-EVALUATE
023600     .
023700 B100-99.
023800     EXIT.
023900 
024000******************************************************************
024100* Initialisierung von Feldern und Strukturen
024200******************************************************************
024300 C000-INIT SECTION.
024400 C000-00.
024500     INITIALIZE SCHALTER
024600     .
024700 C000-99.
024800     EXIT.
024900 
025000******************************************************************
025100* Funktion ZU - UTC nach Asia/Dhaka umrechnen (fester Versatz
025200* +360 Minuten, die Zeitzone kennt keine Sommerzeit)
025300******************************************************************
025400 C100-ZEITUMRECHNUNG SECTION.
025500 C100-00.
025600     MOVE LTZ-DATUM-1 TO W-DATUM
025700     MOVE LTZ-ZEIT-1  TO W-ZEIT
025800 
025900     COMPUTE C4-GESAMT-MIN-TAG =
026000             (W-STUNDE * 60) + W-MINUTE + K-OFFSET-MINUTEN
026100 
026200     IF  C4-GESAMT-MIN-TAG >= K-MINUTEN-PRO-TAG
026300         SUBTRACT K-MINUTEN-PRO-TAG FROM C4-GESAMT-MIN-TAG
026400         PERFORM C110-NAECHSTER-TAG
026500     END-IF
026600 
026700     COMPUTE C4-HH = C4-GESAMT-MIN-TAG / 60
026800     COMPUTE C4-MI = C4-GESAMT-MIN-TAG - (C4-HH * 60)
026900 
027000     MOVE W-DATUM              TO LTZ-BUSINESS-DATUM
027100     COMPUTE LTZ-BUSINESS-ZEIT = (C4-HH * 10000)
027200                                + (C4-MI * 100)
027300                                +  W-SEKUNDE
027400     COMPUTE LTZ-BUSINESS-HHMM = (C4-HH * 100) + C4-MI
027500     .
027600 C100-99.
027700     EXIT.
027800 
027900******************************************************************
028000* Kalendertag weiterschalten (Monats-/Jahresuebergang)
028100******************************************************************
028200 C110-NAECHSTER-TAG SECTION.
028300 C110-00.
028400     PERFORM C120-TAGE-IM-MONAT
028500 
028600     ADD 1 TO W-TAG
028700     IF  W-TAG > W-TAGE-IM-MONAT
028800         MOVE 1 TO W-TAG
028900         ADD 1 TO W-MONAT
029000         IF  W-MONAT > 12
029100             MOVE 1 TO W-MONAT
029200             ADD 1 TO W-JAHR
029300         END-IF
029400     END-IF
029500     .
029600 C110-99.
029700     EXIT.
029800 
029900******************************************************************
030000* Anzahl Tage im Monat (einschliesslich Schaltjahrpruefung)
030100******************************************************************
030200 C120-TAGE-IM-MONAT SECTION.
030300 C120-00.
030400     EVALUATE W-MONAT
030500        WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10  WHEN 12
030600             MOVE 31 TO W-TAGE-IM-MONAT
030700        WHEN 4  WHEN 6  WHEN 9  WHEN 11
030800             MOVE 30 TO W-TAGE-IM-MONAT
030900        WHEN 2
031000             DIVIDE W-JAHR BY 4   GIVING C4-JAHR-V
031100                                  REMAINDER C4-MONAT-V
031200             IF  C4-MONAT-V = ZERO
031300                 DIVIDE W-JAHR BY 100 GIVING C4-JAHR-V
031400                                      REMAINDER C4-MONAT-V
031500                 IF  C4-MONAT-V NOT = ZERO
031600                     MOVE 29 TO W-TAGE-IM-MONAT
031700                 ELSE
031800                     DIVIDE W-JAHR BY 400 GIVING C4-JAHR-V
031900                                          REMAINDER C4-MONAT-V
032000                     IF  C4-MONAT-V = ZERO
032100                         MOVE 29 TO W-TAGE-IM-MONAT
032200                     ELSE
032300                         MOVE 28 TO W-TAGE-IM-MONAT
032400                     END-IF
032500                 END-IF
032600             ELSE
032700                 MOVE 28 TO W-TAGE-IM-MONAT
032800             END-IF
032900     END-EVALUATE
033000     .
033100 C120-99.
033200     EXIT.
033300 
033400******************************************************************
033500* Funktion DM - Dauer in ganzen Minuten zwischen zwei Zeitpunkten
033600******************************************************************
033700 C200-DAUERMINUTEN SECTION.
033800 C200-00.
033900     MOVE LTZ-DATUM-1 TO W-DATUM
034000     PERFORM B300-TAGENUMMER
034100     MOVE C9-TEILERGEBNIS TO C9-TAGENUMMER-1
034200     MOVE LTZ-ZEIT-1      TO W-ZEIT
034300     COMPUTE C9-MINUTEN-1 = (C9-TAGENUMMER-1 * K-MINUTEN-PRO-TAG)
034400                           + (W-STUNDE * 60) + W-MINUTE
034500 
034600     MOVE LTZ-DATUM-2 TO W-DATUM
034700     PERFORM B300-TAGENUMMER
034800     MOVE C9-TEILERGEBNIS TO C9-TAGENUMMER-2
034900     MOVE LTZ-ZEIT-2      TO W-ZEIT
035000     COMPUTE C9-MINUTEN-2 = (C9-TAGENUMMER-2 * K-MINUTEN-PRO-TAG)
035100                           + (W-STUNDE * 60) + W-MINUTE
035200 
035300     COMPUTE LTZ-DAUER-MINUTEN = C9-MINUTEN-2 - C9-MINUTEN-1
035400     .
035500 C200-99.
035600     EXIT.
035700 
035800******************************************************************
035900* Funktion WT - ISO-Wochentag (1=Montag ... 7=Sonntag) ermitteln
036000******************************************************************
036100 C300-WOCHENTAG SECTION.
036200 C300-00.
036300     MOVE LTZ-DATUM-1 TO W-DATUM
036400     PERFORM B300-TAGENUMMER
036500 
036600     ADD K-WOCHENTAG-OFFSET TO C9-TEILERGEBNIS
036700     DIVIDE C9-TEILERGEBNIS BY 7 GIVING C9-MINUTEN-1
036800                                 REMAINDER C4-WOCHENTAG-REST
036900     ADD 1 TO C4-WOCHENTAG-REST
037000     MOVE C4-WOCHENTAG-REST TO LTZ-WOCHENTAG
037100     .
037200 C300-99.
037300     EXIT.
037400 
037500******************************************************************
037600* Tagenummer nach dem Verfahren "Tage seit 0000-03-01" - liefert
037700* C9-TEILERGEBNIS; Januar/Februar werden als Monat 13/14 des
037800* Vorjahres behandelt, damit die Schaltjahrpruefung am Jahresende
037900* statt am Jahresanfang liegt (Standardkunstgriff der Kalender-
038000* arithmetik, vermeidet Sonderfaelle fuer den 29. Februar)
038100******************************************************************
038200 B300-TAGENUMMER SECTION.
038300 B300-00.
038400     IF  W-MONAT > 2
038500         MOVE W-JAHR  TO C4-JAHR-V
038600         MOVE W-MONAT TO C4-MONAT-V
038700     ELSE
038800         COMPUTE C4-JAHR-V  = W-JAHR - 1
038900         COMPUTE C4-MONAT-V = W-MONAT + 12
039000     END-IF
039100 
039200     COMPUTE C9-TEILERGEBNIS =
039300               (365 * C4-JAHR-V)
039400             + (C4-JAHR-V / 4)
039500             - (C4-JAHR-V / 100)
039600             + (C4-JAHR-V / 400)
039700             + ((153 * (C4-MONAT-V - 3) + 2) / 5)
039800             + W-TAG
039900     .
040000 B300-99.
040100     EXIT.
040200 
040300******************************************************************
040400* ENDE Source-Programm
040500******************************************************************
