?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =SSFTZU0
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID. SSFATT0M.
000400 AUTHOR. K. LORENZEN.
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 2018-03-26.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH - PERSONALDATEN.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-08-02
001200* Letzte Version   :: A.04.01
001300* Kurzbeschreibung :: Anwesenheits-Verarbeitung (Gueltigkeits-
001400*                      pruefung, Cooldown, IN/OUT, Schichtsuche,
001500*                      Konformitaet, Dauerberechnung)
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|2018-03-26| kl  | Neuerstellung; Projekt ATT
002500*-------|----------|-----|---------------------------------------*
002600*A.01.00|2018-07-02| kl  | Cooldown- und Gueltigkeitspruefung
002700*       |          |     | gegen ATTENDANCE-RECORD-TABELLE
002750*       |          |     | ergaenzt
002900*-------|----------|-----|---------------------------------------*
003000*A.02.00|2018-10-19| LOR | Schichtsuche (EMPLOYEE-SCHEDULE) und
003100*       |          |     | Konformitaetspruefung ergaenzt
003200*-------|----------|-----|---------------------------------------*
003300*A.02.01|1999-01-07| kl  | Jahr-2000-Umstellung: Vergleichsfelder
003400*       |          |     | der Anwesenheitstabelle vierstellig
003500*-------|----------|-----|---------------------------------------*
003600*A.03.00|2019-03-15| kl  | Dauerberechnung (DM) ueber SSFTZU0M
003800*       |          |     | statt eigener Minutenrechnung (CR-2098)
003900*-------|----------|-----|---------------------------------------*
004000*A.04.00|2019-05-28| LOR | Zeitumrechnung UTC->Geschaeftszeit
004200*       |          |     | ueber SSFTZU0M statt fester
004250*       |          |     | Stundenaddition
004300*-------|----------|-----|---------------------------------------*
004400*A.04.01|2019-08-02| kl  | Aufruf ohne gueltige Schicht lieferte
004500*       |          |     | falsches IS-LATE-KZ - behoben (CR-2296)
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* Wird von SSFREC0M pro gueltigem Erkennungsereignis aufgerufen.
005100* Prueft Gueltigkeit (Schritt 1) und Cooldown (Schritt 3) gegen
005200* die vom Treiber gehaltene ATTENDANCE-RECORD-TABELLE, ermittelt
005300* IN/OUT (Schritt 4), sucht die fuer den Mitarbeiter am
005400* Geschaeftstag wirksame Schicht (Schritt 5), baut den
005500* Anwesenheitssatz
005600* (Schritt 6), berechnet bei gefundener Schicht die Konformitaets-
005700* kennzeichen (Schritt 7) sowie bei OUT die Dauer (Schritt 8) und
005800* haengt den fertigen Satz an die Tabelle an (Schritt 9). Es wird
005900* keine eigene Datei geschrieben - die Tabelle wird vom Treiber
006000* ATTDRV0E am Laufende nach ATTENDANCE-RECORD-FILE geschrieben.
006100*
006200******************************************************************
006300 
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                      " .,;-_!§$%&/=*+".
007300 
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600 
007700 DATA DIVISION.
007800 FILE SECTION.
007900 
008000 WORKING-STORAGE SECTION.
008010*-----------------------------------------------------------------
008020* Einzel-Laufvariable (77-Ebene, nur in diesem Modul benutzt)
008030*-----------------------------------------------------------------
008040 77          C4-I1               PIC S9(04) COMP.
008100*-----------------------------------------------------------------
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008300*-----------------------------------------------------------------
008400 01          COMP-FELDER.
008600
008700     05      C4-X.
008800      10                        PIC X VALUE LOW-VALUE.
008900      10     C4-X2               PIC X.
009000     05      C4-NUM REDEFINES C4-X
009100                                 PIC S9(04) COMP.
009200 
009300     05      C4-SHF-TREFFER-IX   PIC S9(04) COMP.
009400     05      C4-SCH-TREFFER-IX   PIC S9(04) COMP.
009500     05      C4-SCH-BESTE-VON    PIC S9(08) COMP.
009600     05      C4-ATR-LETZTES-IX   PIC S9(04) COMP.
009700     05      C4-ATR-LETZTES-IN-IX
009800                                 PIC S9(04) COMP.
009900     05      C4-WOCHENTAG        PIC S9(04) COMP.
010000     05      C4-DELTA-START      PIC S9(05) COMP.
010100     05      C4-DELTA-ENDE       PIC S9(05) COMP.
010200     05      C4-START-MIN        PIC S9(05) COMP.
010300     05      C4-ENDE-MIN         PIC S9(05) COMP.
010400     05      C4-EVENT-MIN        PIC S9(05) COMP.
010500     05      C4-GRACE-MIN        PIC S9(05) COMP.
010600     05      C9-LETZTES-EVENT-ZEITSTEMPEL
010700                                 PIC 9(14).
010800     05      C9-AKT-EVENT-ZEITSTEMPEL
010900                                 PIC 9(14).
011000     05      FILLER              PIC X(04).
011100 
011200*-----------------------------------------------------------------
011300* Display-Felder: Praefix D
011400*-----------------------------------------------------------------
011500 01          DISPLAY-FELDER.
011600     05      D-NUM4              PIC -9(04).
011700     05      FILLER              PIC X(04).
011800 
011900*-----------------------------------------------------------------
012000* Felder mit konstantem Inhalt: Praefix K
012100*-----------------------------------------------------------------
012200 01          KONSTANTE-FELDER.
012300     05      K-MODUL             PIC X(08)          VALUE
012400     "SSFATT0M".
012500     05      K-MIN-SIMILARITY    PIC 9(01)V9(04) VALUE 0.6000.
012600     05      K-COOLDOWN-MINUTEN  PIC 9(04)       VALUE 0010.
012700     05      K-EINTRITT-VON      PIC 9(04)       VALUE 0500.
012800     05      K-EINTRITT-BIS      PIC 9(04)       VALUE 1200.
012900     05      K-AUSTRITT-VON      PIC 9(04)       VALUE 1200.
013000     05      K-AUSTRITT-BIS      PIC 9(04)       VALUE 2300.
013100     05      FILLER              PIC X(04).
013200 
013300*----------------------------------------------------------------*
013400* Conditional-Felder
013500*----------------------------------------------------------------*
013600 01          SCHALTER.
013700     05      FILE-STATUS         PIC X(02).
013800          88 FILE-OK                         VALUE "00".
013900          88 FILE-NOK                        VALUE "01" THRU "99".
014000          88 FILE-EOF-ST                     VALUE "10".
014100     05      REC-STAT REDEFINES FILE-STATUS.
014200        10   FILE-STATUS1        PIC X.
014300          88 FILE-EOF                        VALUE "1".
014400          88 FILE-INVALID                    VALUE "2".
014500          88 FILE-PERMERR                    VALUE "3".
014600          88 FILE-LOGICERR                   VALUE "4".
014700          88 FILE-NONAME                     VALUE "5" THRU "8".
014800          88 FILE-IMPLERR                    VALUE "9".
014900        10                       PIC X.
015000 
015100     05      PRG-STATUS          PIC 9.
015200          88 PRG-OK                          VALUE ZERO.
015300          88 PRG-NOK                         VALUE 1 THRU 9.
015400          88 PRG-ABBRUCH                     VALUE 2.
015500 
015600     05      GUELTIG-KZ          PIC X       VALUE "N".
015700          88 IST-GUELTIG                         VALUE "Y".
015800 
015900     05      COOLDOWN-VERLETZT-KZ
016000                                 PIC X       VALUE "N".
016100          88 COOLDOWN-IST-VERLETZT                VALUE "Y".
016200 
016300     05      SHIFT-GEFUNDEN-KZ   PIC X       VALUE "N".
016400          88 SHIFT-WURDE-GEFUNDEN                 VALUE "Y".
016500 
016600     05      LETZTES-ATR-GEFUNDEN-KZ
016700                                 PIC X       VALUE "N".
016800          88 LETZTES-ATR-WURDE-GEFUNDEN            VALUE "Y".
016900 
017000     05      LETZTES-IN-GEFUNDEN-KZ
017100                                 PIC X       VALUE "N".
017200          88 LETZTES-IN-WURDE-GEFUNDEN             VALUE "Y".
017300 
017400     05      FILLER              PIC X(01).
017500 
017600*-----------------------------------------------------------------
017700* weitere Arbeitsfelder
017800*-----------------------------------------------------------------
017900 01          WORK-FELDER.
018000     05      W-EVENT-TYPE        PIC X(03).
018100     05      W-BUSINESS-DATUM    PIC 9(08).
018200     05      W-BUSINESS-DATUM-T REDEFINES W-BUSINESS-DATUM.
018300         10  W-BUS-JAHR          PIC 9(04).
018400         10  W-BUS-MONAT         PIC 9(02).
018500         10  W-BUS-TAG           PIC 9(02).
018600     05      W-BUSINESS-ZEIT     PIC 9(06).
018700     05      W-BUSINESS-HHMM     PIC 9(04).
018800 
018900     05      W-NEUER-SATZ.
019000         10  W-RECORD-ID             PIC X(36).
019100         10  W-EMPLOYEE-ID           PIC X(36).
019200         10  W-DEVICE-ID             PIC X(36).
019300         10  W-SHIFT-ID              PIC X(36).
019400         10  W-ATTEND-DATUM          PIC 9(08).
019500         10  W-EVENT-DATUM           PIC 9(08).
019600         10  W-EVENT-ZEIT            PIC 9(06).
019700         10  W-IS-LATE-KZ            PIC X(01) VALUE "N".
019800         10  W-IS-EARLY-KZ           PIC X(01) VALUE "N".
019900         10  W-IS-OVERTIME-KZ        PIC X(01) VALUE "N".
020000         10  W-DURATION-MIN          PIC 9(05) VALUE ZERO.
020100         10  W-STATUS                PIC X(10) VALUE "VALID".
020200 
020300     05      FILLER              PIC X(04).
020400 
020500 01          ZEILE               PIC X(80).
020600 
020700*-----------------------------------------------------------------
020800* LINK-REC fuer SSFTZU0M (Zeitzonen-/Geschaeftsdatum-
020900* Hilfsroutinen)
021000*-----------------------------------------------------------------
021100 01          LINK-REC-TZU.
021200     05      LTZ-RC                    PIC S9(04) COMP.
021300     05      LTZ-FUNKTION              PIC X(02).
021400     05      LTZ-DATUM-1                PIC 9(08).
021500     05      LTZ-ZEIT-1                 PIC 9(06).
021600     05      LTZ-DATUM-2                PIC 9(08).
021700     05      LTZ-ZEIT-2                 PIC 9(06).
021800     05      LTZ-BUSINESS-DATUM         PIC 9(08).
021900     05      LTZ-BUSINESS-ZEIT          PIC 9(06).
022000     05      LTZ-BUSINESS-HHMM          PIC 9(04).
022100     05      LTZ-DAUER-MINUTEN          PIC S9(07).
022200     05      LTZ-WOCHENTAG              PIC 9(01).
022300 
022400 LINKAGE SECTION.
022500*-->    Uebergabe aus SSFREC0M
022600 01     LINK-REC-ATT.
022700     05  LRA-RC                  PIC S9(04) COMP.
022800     05  LRA-EMPLOYEE-ID         PIC X(36).
022900     05  LRA-DEVICE-ID           PIC X(36).
023000     05  LRA-EVENT-ID            PIC X(36).
023100     05  LRA-CAPTURED-DATUM      PIC 9(08).
023200     05  LRA-CAPTURED-ZEIT       PIC 9(06).
023300     05  LRA-SIMILARITY-SCORE    PIC 9(01)V9(04).
023400     05  LRA-LIVENESS-SCORE      PIC 9(01)V9(04).
023500     05  LRA-LIVENESS-PASSED-KZ  PIC X(01).
023600 
023700 01     SHIFT-TABELLE.
023800     05 SHF-TAB-EINTRAG OCCURS 200 TIMES
023900                        INDEXED BY SHF-TAB-IX.
024000        10  SHF-TAB-SHIFT-ID    PIC X(36).
024100        10  SHF-TAB-NAME        PIC X(100).
024200        10  SHF-TAB-START-ZEIT  PIC 9(04).
024300        10  SHF-TAB-END-ZEIT    PIC 9(04).
024400        10  SHF-TAB-GRACE-MIN   PIC 9(04).
024500        10  SHF-TAB-NACHTSCH    PIC X(01).
024600 
024700 01     C9-SHF-ANZ              PIC S9(09) COMP.
024800 
024900 01     SCHEDULE-TABELLE.
025000     05 SCH-TAB-EINTRAG OCCURS 4000 TIMES
025100                        INDEXED BY SCH-TAB-IX.
025200        10  SCH-TAB-EMP-ID      PIC X(36).
025300        10  SCH-TAB-SHIFT-ID    PIC X(36).
025400        10  SCH-TAB-WOCHENTAG   PIC 9(01).
025500        10  SCH-TAB-GUELT-VON   PIC 9(08).
025600        10  SCH-TAB-GUELT-BIS   PIC 9(08).
025700        10  SCH-TAB-AKTIV-KZ    PIC X(01).
025800 
025900 01     C9-SCH-ANZ              PIC S9(09) COMP.
026000 
026100 01     ATTENDANCE-RECORD-TABELLE.
026200     05 ATR-TAB-ANZAHL          PIC S9(04) COMP.
026300     05 ATR-TAB-EINTRAG OCCURS 6000 TIMES
026400                        INDEXED BY ATR-TAB-IX.
026500        10  ATR-TAB-RECORD-ID       PIC X(36).
026600        10  ATR-TAB-EMP-ID          PIC X(36).
026700        10  ATR-TAB-DEVICE-ID       PIC X(36).
026800        10  ATR-TAB-SHIFT-ID        PIC X(36).
026900        10  ATR-TAB-ATTEND-DATUM    PIC 9(08).
027000        10  ATR-TAB-EVENT-DATUM     PIC 9(08).
027100        10  ATR-TAB-EVENT-ZEIT      PIC 9(06).
027200        10  ATR-TAB-EVENT-TYPE      PIC X(03).
027300        10  ATR-TAB-IS-LATE-KZ      PIC X(01).
027400        10  ATR-TAB-IS-EARLY-KZ     PIC X(01).
027500        10  ATR-TAB-IS-OVERT-KZ     PIC X(01).
027600        10  ATR-TAB-DURATION-MIN    PIC 9(05).
027700        10  ATR-TAB-STATUS          PIC X(10).
027800 
027900 01     EMPLOYEE-TABELLE.
028000     05 EMP-TAB-EINTRAG OCCURS 2000 TIMES
028100                        INDEXED BY EMP-TAB-IX.
028200        10  EMP-TAB-CODE        PIC X(50).
028300        10  EMP-TAB-VORNAME     PIC X(100).
028400        10  EMP-TAB-NACHNAME    PIC X(100).
028500        10  EMP-TAB-ABTEILUNG   PIC X(100).
028600        10  EMP-TAB-SHIFT-ID    PIC X(36).
028700        10  EMP-TAB-STATUS      PIC X(10).
028800 
028900 01     C9-EMP-ANZ              PIC S9(09) COMP.
029000 
029100 PROCEDURE DIVISION USING LINK-REC-ATT
029200                          SHIFT-TABELLE
029300                          C9-SHF-ANZ
029400                          SCHEDULE-TABELLE
029500                          C9-SCH-ANZ
029600                          ATTENDANCE-RECORD-TABELLE
029700                          EMPLOYEE-TABELLE
029800                          C9-EMP-ANZ.
029900******************************************************************
030000* Steuerungs-Section
030100******************************************************************
030200 A100-STEUERUNG SECTION.
030300 A100-00.
030400     IF  SHOW-VERSION
030500         DISPLAY K-MODUL " - Versionsstand siehe DATE-COMPILED"
030600         STOP RUN
030700     END-IF
030800 
030900     PERFORM B000-VORLAUF
031000     IF  PRG-ABBRUCH
031100         CONTINUE
031200     ELSE
031300         PERFORM B100-VERARBEITUNG THRU B100-99
031400     END-IF
031500     PERFORM B090-ENDE
031600     EXIT PROGRAM
031700     .
031800 A100-99.
031900     EXIT.
032000 
032100******************************************************************
032200* Vorlauf
032300******************************************************************
032400 B000-VORLAUF SECTION.
032500 B000-00.
032600     PERFORM C000-INIT
032700     .
032800 B000-99.
032900     EXIT.
033000 
033100******************************************************************
033200* Ende
033300******************************************************************
033400 B090-ENDE SECTION.
033500 B090-00.
033600     IF  PRG-ABBRUCH
033700         MOVE 9999 TO LRA-RC
033800     END-IF
033900     .
034000 B090-99.
034100     EXIT.
034200 
034300******************************************************************
034400* Verarbeitung - Anwesenheits-Verarbeitung (Schritte 1-9)
034500******************************************************************
034600 B100-VERARBEITUNG SECTION.
034700 B100-00.
034800**  ---> Schritt 1: Gueltigkeitspruefung
034900     PERFORM C100-GUELTIGKEITSPRUEFUNG
035000     IF  NOT IST-GUELTIG
035100         MOVE 1 TO LRA-RC
035200         GO TO B100-99    
035300     END-IF
035400 
035500**  ---> Schritt 2: Zeitumrechnung UTC -> Asia/Dhaka
035600     PERFORM C200-ZEITUMRECHNUNG
035700 
035800**  ---> Schritt 3: Cooldown-Pruefung gegen letzten Satz
035900     PERFORM C300-LETZTES-ATR-SUCHEN
036000     PERFORM C310-COOLDOWNPRUEFUNG
036100     IF  COOLDOWN-IST-VERLETZT
036200         MOVE 2 TO LRA-RC
036300         GO TO B100-99    
036400     END-IF
036500 
036600**  ---> Schritt 4: EVENT-TYPE ermitteln (IN/OUT)
036700     PERFORM C400-EVENTTYP-ERMITTELN
036800 
036900**  ---> Schritt 5: wirksame Schicht suchen
037000     PERFORM C500-SHIFTSUCHE
037100 
037200**  ---> Schritt 6: Anwesenheitssatz aufbauen
037300     PERFORM C600-SATZ-AUFBAUEN
037400 
037500**  ---> Schritt 7: Konformitaetspruefung (nur bei gefundener
037600**      Schicht)
037700     IF  SHIFT-WURDE-GEFUNDEN
037800         PERFORM C700-KONFORMITAET
037900     END-IF
038000 
038100**  ---> Schritt 8: Dauerberechnung (nur bei OUT)
038200     IF  W-EVENT-TYPE = "OUT"
038300         PERFORM C800-DAUERBERECHNUNG
038400     END-IF
038500 
038600**  ---> Schritt 9: Satz anhaengen
038700     PERFORM C900-SATZ-SCHREIBEN
038800     MOVE ZERO TO LRA-RC
038900     .
039000 B100-99.
039100     EXIT.
039200 
039300******************************************************************
039400* Initialisierung von Feldern und Strukturen
039500******************************************************************
039600 C000-INIT SECTION.
039700 C000-00.
039800     INITIALIZE SCHALTER
039900     MOVE ZERO  TO C4-ATR-LETZTES-IX
040000                   C4-ATR-LETZTES-IN-IX
040100     MOVE "IN"  TO W-EVENT-TYPE
040200     INITIALIZE W-NEUER-SATZ
040300     MOVE "VALID" TO W-STATUS
040400     .
040500 C000-99.
040600     EXIT.
040700 
040800******************************************************************
040900* Schritt 1 - Gueltigkeitsregel: Mitarbeiter gesetzt, Similarity
041000* >= 0,6000, Liveness bestanden oder nicht gemeldet
041100******************************************************************
041200 C100-GUELTIGKEITSPRUEFUNG SECTION.
041300 C100-00.
041400     MOVE "N" TO GUELTIG-KZ
041500 
041600     IF  LRA-EMPLOYEE-ID  NOT = SPACES
041700     AND LRA-SIMILARITY-SCORE >= K-MIN-SIMILARITY
041800     AND (LRA-LIVENESS-PASSED-KZ = SPACE
041900          OR LRA-LIVENESS-PASSED-KZ = "Y")
042000         MOVE "Y" TO GUELTIG-KZ
042100     END-IF
042200     .
042300 C100-99.
042400     EXIT.
042500 
042600******************************************************************
042700* Schritt 2 - UTC -> Asia/Dhaka ueber SSFTZU0M
042800******************************************************************
042900 C200-ZEITUMRECHNUNG SECTION.
043000 C200-00.
043100     MOVE "ZU"               TO LTZ-FUNKTION
043200     MOVE LRA-CAPTURED-DATUM TO LTZ-DATUM-1
043300     MOVE LRA-CAPTURED-ZEIT  TO LTZ-ZEIT-1
043400 
043500     CALL "SSFTZU0M" USING LINK-REC-TZU
043600 
043700     MOVE LTZ-BUSINESS-DATUM TO W-BUSINESS-DATUM
043800     MOVE LTZ-BUSINESS-ZEIT  TO W-BUSINESS-ZEIT
043900     MOVE LTZ-BUSINESS-HHMM  TO W-BUSINESS-HHMM
044000     .
044100 C200-99.
044200     EXIT.
044300 
044400******************************************************************
044500* letzten ATTENDANCE-RECORD-Satz des Mitarbeiters suchen
044700* (hoechster EVENT-ZEITSTEMPEL); Tabelle ist in
044720* Ankunftsreihenfolge
044750* aufgebaut,
044900* daher Suche rueckwaerts ab dem letzten Tabelleneintrag
045000******************************************************************
045100 C300-LETZTES-ATR-SUCHEN SECTION.
045200 C300-00.
045300     MOVE "N" TO LETZTES-ATR-GEFUNDEN-KZ
045400     MOVE "N" TO LETZTES-IN-GEFUNDEN-KZ
045500     MOVE ZERO TO C4-ATR-LETZTES-IX
045600     MOVE ZERO TO C4-ATR-LETZTES-IN-IX
045700 
045800     IF  ATR-TAB-ANZAHL > ZERO
045900         PERFORM C310-ATR-RUECKWAERTSVERGLEICH
046000             VARYING C4-I1 FROM ATR-TAB-ANZAHL BY -1
046100             UNTIL C4-I1 < 1
046200     END-IF
046300     .
046400 C300-99.
046500     EXIT.
046600 
046700 C310-ATR-RUECKWAERTSVERGLEICH SECTION.
046800 C310-00.
046900     IF  ATR-TAB-EMP-ID (C4-I1) = LRA-EMPLOYEE-ID
047000         IF  NOT LETZTES-ATR-GEFUNDEN
047100             MOVE "Y"  TO LETZTES-ATR-GEFUNDEN-KZ
047200             MOVE C4-I1 TO C4-ATR-LETZTES-IX
047300         END-IF
047400         IF  NOT LETZTES-IN-GEFUNDEN
047500         AND ATR-TAB-EVENT-TYPE (C4-I1) = "IN"
047600         AND ATR-TAB-ATTEND-DATUM (C4-I1) = W-BUSINESS-DATUM
047700             MOVE "Y"  TO LETZTES-IN-GEFUNDEN-KZ
047800             MOVE C4-I1 TO C4-ATR-LETZTES-IN-IX
047900         END-IF
048000     END-IF
048100     .
048200 C310-99.
048300     EXIT.
048400 
048500******************************************************************
048600* Schritt 3 - Cooldown-Pruefung: abgelehnt, wenn weniger als
048700* COOLDOWN-MINUTEN seit dem letzten Satz des Mitarbeiters
048800* verstrichen sind (Grenzwert selbst wird NICHT abgelehnt)
048900******************************************************************
049000 C310-COOLDOWNPRUEFUNG SECTION.
049100 C310-00.
049200     MOVE "N" TO COOLDOWN-VERLETZT-KZ
049300 
049400     IF  LETZTES-ATR-GEFUNDEN
049500         MOVE "DM" TO LTZ-FUNKTION
049600         MOVE ATR-TAB-ATTEND-DATUM (C4-ATR-LETZTES-IX)
049700                                  TO LTZ-DATUM-1
049800         MOVE ATR-TAB-EVENT-ZEIT  (C4-ATR-LETZTES-IX)
049900                                  TO LTZ-ZEIT-1
050000         MOVE W-BUSINESS-DATUM    TO LTZ-DATUM-2
050100         MOVE W-BUSINESS-ZEIT     TO LTZ-ZEIT-2
050200 
050300         CALL "SSFTZU0M" USING LINK-REC-TZU
050400 
050500         IF  LTZ-DAUER-MINUTEN < K-COOLDOWN-MINUTEN
050600             MOVE "Y" TO COOLDOWN-VERLETZT-KZ
050700         END-IF
050800     END-IF
050900     .
051000 C310-99.
051100     EXIT.
051200 
051300******************************************************************
051400* Schritt 4 - EVENT-TYPE ermitteln: IN, wenn noch kein IN heute
051500* vorliegt und die Zeit im Eintrittsfenster liegt; sonst OUT, wenn
051600* ein IN vorliegt und die Zeit im Austrittsfenster liegt; andern-
051700* falls IN falls noch kein IN heute vorliegt, sonst OUT
051800******************************************************************
051900 C400-EVENTTYP-ERMITTELN SECTION.
052000 C400-00.
052100     IF  NOT LETZTES-IN-GEFUNDEN
052200     AND W-BUSINESS-HHMM >= K-EINTRITT-VON
052300     AND W-BUSINESS-HHMM <= K-EINTRITT-BIS
052400         MOVE "IN"  TO W-EVENT-TYPE
052500     ELSE
052600         IF  LETZTES-IN-GEFUNDEN
052700         AND W-BUSINESS-HHMM >= K-AUSTRITT-VON
052800         AND W-BUSINESS-HHMM <= K-AUSTRITT-BIS
052900             MOVE "OUT" TO W-EVENT-TYPE
053000         ELSE
053100             IF  NOT LETZTES-IN-GEFUNDEN
053200                 MOVE "IN"  TO W-EVENT-TYPE
053300             ELSE
053400                 MOVE "OUT" TO W-EVENT-TYPE
053500             END-IF
053600         END-IF
053700     END-IF
053800     .
053900 C400-99.
054000     EXIT.
054100 
054200******************************************************************
054300* Schritt 5 - wirksame Schicht suchen: EMPLOYEE-SCHEDULE nach
054400* Wochentag, Aktiv-Kennzeichen und Gueltigkeitszeitraum filtern,
054500* bei mehreren Treffern gewinnt das juengste GUELTIG-VON
054600******************************************************************
054700 C500-SHIFTSUCHE SECTION.
054800 C500-00.
054900     MOVE "N"  TO SHIFT-GEFUNDEN-KZ
055000     MOVE ZERO TO C4-SCH-TREFFER-IX
055100     MOVE ZERO TO C4-SCH-BESTE-VON
055200 
055300     MOVE "WT"            TO LTZ-FUNKTION
055400     MOVE W-BUSINESS-DATUM TO LTZ-DATUM-1
055500     CALL "SSFTZU0M" USING LINK-REC-TZU
055600     MOVE LTZ-WOCHENTAG TO C4-WOCHENTAG
055700 
055800     IF  C9-SCH-ANZ > ZERO
055900         PERFORM C510-SCHEDULE-VERGLEICH
056000             VARYING C4-I1 FROM 1 BY 1
056100             UNTIL C4-I1 > C9-SCH-ANZ
056200     END-IF
056300 
056400     IF  C4-SCH-TREFFER-IX > ZERO
056500         MOVE "Y" TO SHIFT-GEFUNDEN-KZ
056600         MOVE SCH-TAB-SHIFT-ID (C4-SCH-TREFFER-IX) TO W-SHIFT-ID
056700         PERFORM C520-SHIFT-HOLEN
056800     END-IF
056900     .
057000 C500-99.
057100     EXIT.
057200 
057300 C510-SCHEDULE-VERGLEICH SECTION.
057400 C510-00.
057500     IF  SCH-TAB-EMP-ID (C4-I1) = LRA-EMPLOYEE-ID
057600     AND SCH-TAB-AKTIV-KZ (C4-I1) = "Y"
057700     AND SCH-TAB-WOCHENTAG (C4-I1) = C4-WOCHENTAG
057800     AND SCH-TAB-GUELT-VON (C4-I1) <= W-BUSINESS-DATUM
057900     AND (SCH-TAB-GUELT-BIS (C4-I1) = ZERO
058000          OR SCH-TAB-GUELT-BIS (C4-I1) >= W-BUSINESS-DATUM)
058100         IF  SCH-TAB-GUELT-VON (C4-I1) > C4-SCH-BESTE-VON
058200             MOVE C4-I1              TO C4-SCH-TREFFER-IX
058300             MOVE SCH-TAB-GUELT-VON (C4-I1) TO C4-SCH-BESTE-VON
058400         END-IF
058500     END-IF
058600     .
058700 C510-99.
058800     EXIT.
058900 
059000******************************************************************
059100* Schicht-Stammdaten zur gefundenen SHIFT-ID aus SHIFT-TABELLE
059200* ueberninehmen
059300******************************************************************
059400 C520-SHIFT-HOLEN SECTION.
059500 C520-00.
059600     MOVE ZERO TO C4-SHF-TREFFER-IX
059700     IF  C9-SHF-ANZ > ZERO
059800         PERFORM C521-SHIFT-VERGLEICH
059900             VARYING C4-I1 FROM 1 BY 1
060000             UNTIL C4-I1 > C9-SHF-ANZ
060100             OR     C4-SHF-TREFFER-IX > ZERO
060200     END-IF
060300     .
060400 C520-99.
060500     EXIT.
060600 
060700 C521-SHIFT-VERGLEICH SECTION.
060800 C521-00.
060900     IF  SHF-TAB-SHIFT-ID (C4-I1) = W-SHIFT-ID
061000         MOVE C4-I1 TO C4-SHF-TREFFER-IX
061100     END-IF
061200     .
061300 C521-99.
061400     EXIT.
061500 
061600******************************************************************
061700* Schritt 6 - Anwesenheitssatz aufbauen
061800******************************************************************
061900 C600-SATZ-AUFBAUEN SECTION.
062000 C600-00.
062100     MOVE LRA-EVENT-ID        TO W-RECORD-ID
062200     MOVE LRA-EMPLOYEE-ID     TO W-EMPLOYEE-ID
062300     MOVE LRA-DEVICE-ID       TO W-DEVICE-ID
062400     MOVE W-BUSINESS-DATUM    TO W-ATTEND-DATUM
062500     MOVE LRA-CAPTURED-DATUM  TO W-EVENT-DATUM
062600     MOVE LRA-CAPTURED-ZEIT   TO W-EVENT-ZEIT
062700     IF  NOT SHIFT-WURDE-GEFUNDEN
062800         MOVE SPACES TO W-SHIFT-ID
062900     END-IF
063000     MOVE "N"   TO W-IS-LATE-KZ
063100     MOVE "N"   TO W-IS-EARLY-KZ
063200     MOVE "N"   TO W-IS-OVERTIME-KZ
063300     MOVE ZERO  TO W-DURATION-MIN
063400     MOVE "VALID" TO W-STATUS
063500     .
063600 C600-99.
063700     EXIT.
063800 
063900******************************************************************
064000* Schritt 7 - Konformitaetspruefung: Verspaetung (IN), Fruehaus-
064100* tritt und Ueberstunden (OUT), jeweils gegen die Karenzzeit der
064200* gefundenen Schicht. Zeiten werden in Minuten seit Mitternacht
064300* umgerechnet, HHMM-Format wird dazu in Stunden- und Minutenanteil
064400* zerlegt (kein FUNCTION-Aufruf - Hausregel)
064500******************************************************************
064600 C700-KONFORMITAET SECTION.
064700 C700-00.
064800     DIVIDE SHF-TAB-START-ZEIT (C4-SHF-TREFFER-IX) BY 100
064900         GIVING C4-DELTA-START REMAINDER C4-DELTA-ENDE
065000     COMPUTE C4-START-MIN = (C4-DELTA-START * 60) + C4-DELTA-ENDE
065100 
065200     DIVIDE SHF-TAB-END-ZEIT (C4-SHF-TREFFER-IX) BY 100
065300         GIVING C4-DELTA-START REMAINDER C4-DELTA-ENDE
065400     COMPUTE C4-ENDE-MIN = (C4-DELTA-START * 60) + C4-DELTA-ENDE
065500 
065600     DIVIDE W-BUSINESS-HHMM BY 100
065700         GIVING C4-DELTA-START REMAINDER C4-DELTA-ENDE
065800     COMPUTE C4-EVENT-MIN = (C4-DELTA-START * 60) + C4-DELTA-ENDE
065900 
066000     MOVE SHF-TAB-GRACE-MIN (C4-SHF-TREFFER-IX) TO C4-GRACE-MIN
066100 
066200     IF  W-EVENT-TYPE = "IN"
066300         IF  C4-EVENT-MIN > C4-START-MIN + C4-GRACE-MIN
066400             MOVE "Y" TO W-IS-LATE-KZ
066500         END-IF
066600     ELSE
066700         IF  C4-EVENT-MIN < C4-ENDE-MIN - C4-GRACE-MIN
066800             MOVE "Y" TO W-IS-EARLY-KZ
066900         END-IF
067000         IF  C4-EVENT-MIN > C4-ENDE-MIN + C4-GRACE-MIN
067100             MOVE "Y" TO W-IS-OVERTIME-KZ
067200         END-IF
067300     END-IF
067400     .
067500 C700-99.
067600     EXIT.
067700 
067800******************************************************************
067900* Schritt 8 - Dauerberechnung: ganze Minuten zwischen dem letzten
068000* IN des Tages und dem aktuellen OUT, ueber SSFTZU0M (Funktion DM)
068100******************************************************************
068200 C800-DAUERBERECHNUNG SECTION.
068300 C800-00.
068400     IF  LETZTES-IN-GEFUNDEN
068500         MOVE "DM" TO LTZ-FUNKTION
068600         MOVE ATR-TAB-ATTEND-DATUM (C4-ATR-LETZTES-IN-IX)
068700                                  TO LTZ-DATUM-1
068800         MOVE ATR-TAB-EVENT-ZEIT  (C4-ATR-LETZTES-IN-IX)
068900                                  TO LTZ-ZEIT-1
069000         MOVE W-BUSINESS-DATUM    TO LTZ-DATUM-2
069100         MOVE W-BUSINESS-ZEIT     TO LTZ-ZEIT-2
069200 
069300         CALL "SSFTZU0M" USING LINK-REC-TZU
069400 
069500         IF  LTZ-DAUER-MINUTEN > ZERO
069600             MOVE LTZ-DAUER-MINUTEN TO W-DURATION-MIN
069700         ELSE
069800             MOVE ZERO TO W-DURATION-MIN
069900         END-IF
070000     ELSE
070100         MOVE ZERO TO W-DURATION-MIN
070200     END-IF
070300     .
070400 C800-99.
070500     EXIT.
070600 
070700******************************************************************
070800* Schritt 9 - fertigen Anwesenheitssatz an ATTENDANCE-RECORD-
070900* TABELLE anhaengen
071000******************************************************************
071100 C900-SATZ-SCHREIBEN SECTION.
071200 C900-00.
071300     IF  ATR-TAB-ANZAHL >= 6000
071400         DISPLAY K-MODUL " - ATTENDANCE-RECORD-TABELLE VOLL"
071500         EXIT SECTION
071600     END-IF
071700 
071800     ADD 1 TO ATR-TAB-ANZAHL
071900     SET ATR-TAB-IX TO ATR-TAB-ANZAHL
072000 
072100     MOVE W-RECORD-ID      TO ATR-TAB-RECORD-ID (ATR-TAB-IX)
072200     MOVE W-EMPLOYEE-ID    TO ATR-TAB-EMP-ID (ATR-TAB-IX)
072300     MOVE W-DEVICE-ID      TO ATR-TAB-DEVICE-ID (ATR-TAB-IX)
072400     MOVE W-SHIFT-ID       TO ATR-TAB-SHIFT-ID (ATR-TAB-IX)
072500     MOVE W-ATTEND-DATUM   TO ATR-TAB-ATTEND-DATUM (ATR-TAB-IX)
072600     MOVE W-EVENT-DATUM    TO ATR-TAB-EVENT-DATUM (ATR-TAB-IX)
072700     MOVE W-EVENT-ZEIT     TO ATR-TAB-EVENT-ZEIT (ATR-TAB-IX)
072800     MOVE W-EVENT-TYPE     TO ATR-TAB-EVENT-TYPE (ATR-TAB-IX)
072900     MOVE W-IS-LATE-KZ     TO ATR-TAB-IS-LATE-KZ (ATR-TAB-IX)
073000     MOVE W-IS-EARLY-KZ    TO ATR-TAB-IS-EARLY-KZ (ATR-TAB-IX)
073100     MOVE W-IS-OVERTIME-KZ TO ATR-TAB-IS-OVERT-KZ (ATR-TAB-IX)
073200     MOVE W-DURATION-MIN   TO ATR-TAB-DURATION-MIN (ATR-TAB-IX)
073300     MOVE W-STATUS         TO ATR-TAB-STATUS (ATR-TAB-IX)
073400     .
073500 C900-99.
073600     EXIT.
073700 
073800******************************************************************
073900* ENDE Source-Programm
074000******************************************************************
