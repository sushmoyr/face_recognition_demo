000100******************************************************************
000200* SSFEMPLY         Copy-Modul "=SSFLIB"
000300*
000400* Satzbild        :: EMPLOYEE-STAMMSATZ (Mitarbeiter-Stammdaten)
000500* Feld-Praefix    :: EMP-
000600* Verwendet von   :: ATTDRV0E, SSFREC0M, SSFATT0M, SSFPOL0M
000700*
000800*-----------------------------------------------------------------
000900* Vers. | Datum    | von | Kommentar
001100*-------|----------|-----|----------------------------------------
001300*A.00.00|2018-05-02| kl  | Neuerstellung fuer Gesichtserkennungs-
001400*       |          |     | Zeiterfassung (Projekt ATT)
001500*A.00.01|2018-07-19| LOR | EMP-STATUS 88-Stufen ergaenzt
001600*A.01.00|1999-01-06| kl  | Jahr-2000-Umstellung EMP-UPD-DATUM auf
001700*       |          |     | 4-stelliges Jahr (war 2-stellig)
001800*-----------------------------------------------------------------
001900*
002000* Der Satz wird von ATTDRV0E beim Programmstart sequentiell
002100* gelesen und in die Tabelle EMPLOYEE-TABELLE (WORKING-STORAGE
002200* des Treibers) eingelesen; die Module SSFREC0M/SSFATT0M/SSFPOL0M
002300* erhalten die Tabelle per USING-Parameter und suchen darin, es
002400* erfolgt kein direkter Zugriff auf die Datei EMPLOYEE-FILE durch
002500* die Module selbst.
002600*
002700******************************************************************
002800 01  EMPLOYEE-STAMMSATZ.
002900*        --------------------------------------------------------
003000*        Schluesselfeld: eindeutiger Mitarbeiter-Code
003100*        --------------------------------------------------------
003200     05  EMP-EMPLOYEE-CODE           PIC X(50).
003300 
003400*        --------------------------------------------------------
003500*        Namensfelder
003600*        --------------------------------------------------------
003700     05  EMP-NAME-BLOCK.
003800         10  EMP-FIRST-NAME          PIC X(100).
003900         10  EMP-LAST-NAME           PIC X(100).
004000 
004100*        --------------------------------------------------------
004200*        Organisationsfelder
004300*        --------------------------------------------------------
004400     05  EMP-DEPARTMENT              PIC X(100).
004500 
004600*        --------------------------------------------------------
004700*        Verweis auf den Standard-Schichtplan (SHIFT-ID); kann
004800*        Leerzeichen sein, wenn dem Mitarbeiter keine Default-
004900*        Schicht zugewiesen ist - dann erfolgt die Suche nur ueber
005000*        EMPLOYEE-SCHEDULE-DATEI (Tagesplan).
005100*        --------------------------------------------------------
005200     05  EMP-SHIFT-ID                PIC X(36).
005300 
005400*        --------------------------------------------------------
005500*        Beschaeftigungsstatus
005600*        --------------------------------------------------------
005700     05  EMP-STATUS                  PIC X(10).
005800         88  EMP-IS-ACTIVE                VALUE "ACTIVE".
005900         88  EMP-IS-INACTIVE               VALUE "INACTIVE".
006000         88  EMP-IS-SUSPENDED               VALUE "SUSPENDED".
006100 
006200*        --------------------------------------------------------
006300*        interne Verwaltungsfelder des Stammsatzes (werden beim
006400*        Laden der Tabelle nicht ausgewertet, stehen fuer
006500*        kuenftige Auswertungen bereit)
006600*        --------------------------------------------------------
006700     05  EMP-UPD-DATUM                PIC 9(08).
006800     05  EMP-VERWALTUNG-REST          PIC X(20).
006900 
007000*        --------------------------------------------------------
007100*        Fuellbereich auf feste Satzlaenge
007200*        --------------------------------------------------------
007300     05  FILLER                       PIC X(30).
