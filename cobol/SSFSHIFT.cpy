000100******************************************************************
000200* SSFSHIFT         Copy-Modul "=SSFLIB"
000300*
000400* Satzbild        :: SHIFT-STAMMSATZ (Schichtplan-Stammdaten)
000500* Feld-Praefix    :: SHF-
000600* Verwendet von   :: ATTDRV0E, SSFATT0M, SSFPOL0M
000700*
000800*-----------------------------------------------------------------
000900* Vers. | Datum    | von | Kommentar
001100*-------|----------|-----|----------------------------------------
001300*A.00.00|2018-05-02| kl  | Neuerstellung fuer Projekt ATT
001400*A.00.01|2018-08-14| LOR | SHF-GRACE-MINUTEN Default auf 15
001450*       |          |     | gesetzt
001600*       |          |     | (s. Anforderung Personalabteilung)
001700*-----------------------------------------------------------------
001800*
001900* SHF-START-ZEIT / SHF-END-ZEIT sind HHMM, 0000-2359. Wenn
002000* SHF-START-ZEIT > SHF-END-ZEIT, handelt es sich um eine
002100* Nachtschicht (SHF-NACHTSCHICHT = "J"); die Fenster-/
002150* Zeitvergleiche
002300* in SSFATT0M und SSFPOL0M behandeln diesen Fall ueber den
002400* Mitternachts-Wrap (siehe dort C300-FENSTERTEST).
002500*
002600******************************************************************
002700 01  SHIFT-STAMMSATZ.
002800*        --------------------------------------------------------
002900*        Schluesselfeld: eindeutige Schicht-ID
003000*        --------------------------------------------------------
003100     05  SHF-SHIFT-ID                 PIC X(36).
003200 
003300*        --------------------------------------------------------
003400*        Anzeigename der Schicht
003500*        --------------------------------------------------------
003600     05  SHF-SHIFT-NAME                PIC X(100).
003700 
003800*        --------------------------------------------------------
003900*        Schichtzeiten, jeweils HHMM
004000*        --------------------------------------------------------
004100     05  SHF-START-ZEIT                PIC 9(04).
004200     05  SHF-END-ZEIT                  PIC 9(04).
004300 
004400*        --------------------------------------------------------
004500*        Aufsplittung der Schichtzeiten (Stunde/Minute einzeln),
004600*        fuer die Minutenarithmetik in SSFATT0M/SSFTZU0M
004700*        --------------------------------------------------------
004800     05  SHF-START-ZEIT-T REDEFINES SHF-START-ZEIT.
004900         10  SHF-START-STD              PIC 99.
005000         10  SHF-START-MIN              PIC 99.
005100     05  SHF-END-ZEIT-T   REDEFINES SHF-END-ZEIT.
005200         10  SHF-END-STD                PIC 99.
005300         10  SHF-END-MIN                PIC 99.
005400 
005500*        --------------------------------------------------------
005600*        Karenzzeit (Minuten) fuer verspaetetes Kommen / frueher
005700*        gehen, Default 15
005800*        --------------------------------------------------------
005900     05  SHF-GRACE-MINUTEN             PIC 9(04).
006000 
006100*        --------------------------------------------------------
006200*        Kennzeichen Nachtschicht (ueberspannt Mitternacht)
006300*        --------------------------------------------------------
006400     05  SHF-NACHTSCHICHT              PIC X(01).
006500         88  SHF-IST-NACHTSCHICHT          VALUE "Y".
006600         88  SHF-IST-TAGSCHICHT            VALUE "N".
006700 
006800*        --------------------------------------------------------
006900*        Fuellbereich auf feste Satzlaenge
007000*        --------------------------------------------------------
007100     05  FILLER                        PIC X(20).
