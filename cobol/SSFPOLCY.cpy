000100******************************************************************
000200* SSFPOLCY         Copy-Modul "=SSFLIB"
000300*
000400* Satzbild        :: ATTENDANCE-POLICY-SATZ (Kommen/Gehen-
000450*                    Regelwerk)
000600* Feld-Praefix    :: POL-
000700* Verwendet von   :: ATTDRV0E, SSFPOL0M
000800*
000900*-----------------------------------------------------------------
001000* Vers. | Datum    | von | Kommentar
001200*-------|----------|-----|----------------------------------------
001400*A.00.00|2018-05-09| kl  | Neuerstellung fuer Projekt ATT
001500*A.00.01|2018-10-02| LOR | Pausenfenster (POL-PAUSE-VON/-BIS) erg.
001600*A.00.02|2019-01-21| kl  | Auto-Austritt-Felder ergaenzt (CR-2231)
001700*A.00.03|2019-04-30| LOR | POL-IS-DEFAULT Kennzeichen ergaenzt
001800*-----------------------------------------------------------------
001900*
002000* Jede Schicht besitzt hoechstens eine eigene POLICY (1:1 ueber
002100* POL-SHIFT-ID); genau ein Satz im Bestand ist mit POL-IS-DEFAULT
002200* = "Y" gekennzeichnet und dient als Rueckfallregel fuer
002300* Mitarbeiter/Schichten ohne eigene POLICY (siehe SSFPOL0M,
002400* Abschnitt B100-VERARBEITUNG, Regelauflsoesung).
002500*
002600* Alle *-MIN Felder sind Minutenwerte, vorzeichenlos, siehe
002700* RECORD LAYOUT-Vorgabe. Negative Differenzen werden ausschliess-
002800* lich in WORKING-STORAGE der aufrufenden Module gebildet
002900* (PIC S9(05)), niemals in diesem Satz.
003000*
003100******************************************************************
003200 01  ATTENDANCE-POLICY-SATZ.
003300*        --------------------------------------------------------
003400*        Schluesselfelder
003500*        --------------------------------------------------------
003600     05  POL-POLICY-ID                  PIC X(36).
003700     05  POL-SHIFT-ID                   PIC X(36).
003800 
003900*        --------------------------------------------------------
004000*        Eintritts-Fenster (Minuten relativ zum Schichtbeginn)
004100*        --------------------------------------------------------
004200     05  POL-EINTRITT-FENSTER.
004300         10  POL-EIN-FENSTER-VOR-MIN       PIC 9(04).
004400*                Default 30
004500         10  POL-EIN-FENSTER-NACH-MIN      PIC 9(04).
004600*                Default 120
004700 
004800*        --------------------------------------------------------
004900*        Austritts-Fenster (Minuten relativ zum Schichtende)
005000*        --------------------------------------------------------
005100     05  POL-AUSTRITT-FENSTER.
005200         10  POL-AUS-FENSTER-VOR-MIN       PIC 9(04).
005300*                Default 30
005400         10  POL-AUS-FENSTER-NACH-MIN      PIC 9(04).
005500*                Default 120
005600 
005700*        --------------------------------------------------------
005800*        Karenzzeiten (Minuten)
005900*        --------------------------------------------------------
006000     05  POL-KARENZZEITEN.
006100         10  POL-FRUEH-ANKUNFT-KARENZ      PIC 9(04).
006200*                Default 15 - Minuten vor Schichtbeginn, die noch
006300*                nicht als "zu frueh" gelten
006400         10  POL-SPAET-ANKUNFT-KARENZ      PIC 9(04).
006500*                Default 10 - Minuten nach Schichtbeginn, die noch
006600*                nicht als "verspaetet" gelten
006700         10  POL-FRUEH-ABGANG-KARENZ       PIC 9(04).
006800*                Default 15 - Minuten vor Schichtende, die noch
006900*                nicht als "vorzeitig verlassen" gelten
007000         10  POL-UEBERSTD-SCHWELLE-MIN     PIC 9(04).
007100*                Default 30 - Minuten nach Schichtende, ab denen
007200*                Ueberstunden beginnen
007300 
007400*        --------------------------------------------------------
007500*        Schongangzeiten zwischen IN/OUT-Buchungen (Minuten)
007600*        --------------------------------------------------------
007700     05  POL-COOLDOWN-ZEITEN.
007800         10  POL-COOLDOWN-IN-NACH-OUT-MIN  PIC 9(04).
007900*                Default 30 - IN gefolgt von OUT
008000         10  POL-COOLDOWN-OUT-NACH-IN-MIN  PIC 9(04).
008100*                Default 15 - OUT gefolgt von IN
008200 
008300*        --------------------------------------------------------
008400*        Pausenfenster (optional), HHMM; 0 = kein Pausenfenster
008500*        definiert
008600*        --------------------------------------------------------
008700     05  POL-PAUSE-VON-ZEIT             PIC 9(04).
008800     05  POL-PAUSE-BIS-ZEIT             PIC 9(04).
008900         88  POL-OHNE-PAUSENFENSTER         VALUE ZERO.
009000 
009100*        --------------------------------------------------------
009200*        Wochenend-Steuerung
009300*        --------------------------------------------------------
009400     05  POL-WOCHENENDE-ERLAUBT-KZ      PIC X(01).
009500         88  POL-WOCHENENDE-ERLAUBT           VALUE "Y".
009600         88  POL-WOCHENENDE-GESPERRT          VALUE "N".
009700 
009800*        --------------------------------------------------------
009900*        Auto-Austritt (automatischer OUT-Buchung bei Zeitablauf)
010000*        --------------------------------------------------------
010100     05  POL-AUTO-AUSTRITT-KZ            PIC X(01).
010200         88  POL-AUTO-AUSTRITT-AKTIV          VALUE "Y".
010300         88  POL-AUTO-AUSTRITT-INAKTIV        VALUE "N".
010400     05  POL-AUTO-AUSTRITT-ZEIT          PIC 9(04).
010500*                HHMM - ab dieser Uhrzeit ist ein Auto-Austritt
010600*                zulaessig, sofern POL-AUTO-AUSTRITT-KZ = "Y"
010700 
010800*        --------------------------------------------------------
010900*        Status- und Vorgabe-Kennzeichen des Regelsatzes
011000*        --------------------------------------------------------
011100     05  POL-AKTIV-KZ                    PIC X(01).
011200         88  POL-IST-AKTIV                     VALUE "Y".
011300         88  POL-IST-INAKTIV                   VALUE "N".
011400     05  POL-IS-DEFAULT-KZ                PIC X(01).
011500         88  POL-IST-DEFAULT                     VALUE "Y".
011600         88  POL-IST-NICHT-DEFAULT               VALUE "N".
011700 
011800*        --------------------------------------------------------
011900*        Fuellbereich auf feste Satzlaenge
012000*        --------------------------------------------------------
012100     05  FILLER                          PIC X(25).
