000100******************************************************************
000200* SSFSCHED         Copy-Modul "=SSFLIB"
000300*
000400* Satzbild        :: EMPLOYEE-SCHEDULE-SATZ (Tages-Einsatzplan)
000500* Feld-Praefix    :: SCH-
000600* Verwendet von   :: ATTDRV0E, SSFATT0M
000700*
000800*-----------------------------------------------------------------
000900* Vers. | Datum    | von | Kommentar
001100*-------|----------|-----|----------------------------------------
001300*A.00.00|2018-05-05| kl  | Neuerstellung fuer Projekt ATT
001400*A.00.01|2018-09-03| LOR | SCH-GUELTIG-BIS=0 jetzt "offenes Ende"
001500*-----------------------------------------------------------------
001600*
001700* Ein Mitarbeiter kann pro Wochentag mehrere SCHEDULE-Saetze mit
001800* unterschiedlichen Gueltigkeitszeitraeumen besitzen (z.B. bei
001900* Schichtwechsel); bei der Effektiv-Schicht-Suche (SSFATT0M,
002000* Abschnitt C500-SHIFTSUCHE) gewinnt der Satz mit dem juengsten
002100* SCH-GUELTIG-VON, sofern aktiv und im gesuchten Zeitraum.
002200*
002300******************************************************************
002400 01  EMPLOYEE-SCHEDULE-SATZ.
002500*        --------------------------------------------------------
002600*        Schluesselfelder (zusammengesetzt)
002700*        --------------------------------------------------------
002800     05  SCH-EMPLOYEE-ID               PIC X(36).
002900     05  SCH-SHIFT-ID                  PIC X(36).
003000     05  SCH-WOCHENTAG                 PIC 9(01).
003100*            1 = Montag ... 7 = Sonntag
003200         88  SCH-IST-MONTAG                 VALUE 1.
003300         88  SCH-IST-DIENSTAG               VALUE 2.
003400         88  SCH-IST-MITTWOCH               VALUE 3.
003500         88  SCH-IST-DONNERSTAG             VALUE 4.
003600         88  SCH-IST-FREITAG                VALUE 5.
003700         88  SCH-IST-SAMSTAG                VALUE 6.
003800         88  SCH-IST-SONNTAG                VALUE 7.
003900         88  SCH-IST-WOCHENENDE             VALUE 6 7.
004000 
004100*        --------------------------------------------------------
004200*        Gueltigkeitszeitraum des Planeintrags, Datum JJJJMMTT
004300*        --------------------------------------------------------
004400     05  SCH-GUELTIG-VON                PIC 9(08).
004500     05  SCH-GUELTIG-BIS                PIC 9(08).
004600*            0 = ohne Enddatum (gilt bis auf Widerruf)
004700         88  SCH-OHNE-ENDDATUM               VALUE ZERO.
004800 
004900*        --------------------------------------------------------
005000*        Aufsplittung SCH-GUELTIG-VON fuer Vergleichszwecke
005100*        --------------------------------------------------------
005200     05  SCH-GUELTIG-VON-T REDEFINES SCH-GUELTIG-VON.
005300         10  SCH-GV-JAHR                PIC 9(04).
005400         10  SCH-GV-MONAT               PIC 9(02).
005500         10  SCH-GV-TAG                 PIC 9(02).
005600 
005700*        --------------------------------------------------------
005800*        Aktiv-Kennzeichen des Planeintrags
005900*        --------------------------------------------------------
006000     05  SCH-AKTIV-KZ                   PIC X(01).
006100         88  SCH-IST-AKTIV                   VALUE "Y".
006200         88  SCH-IST-INAKTIV                 VALUE "N".
006300 
006400*        --------------------------------------------------------
006500*        Fuellbereich auf feste Satzlaenge
006600*        --------------------------------------------------------
006700     05  FILLER                         PIC X(15).
