?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =SSFATT0
?SEARCH  =SSFHSH0
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID. SSFREC0M.
000400 AUTHOR. K. LORENZEN.
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 2018-05-11.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH - PERSONALDATEN.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-09-30
001200* Letzte Version   :: A.02.03
001300* Kurzbeschreibung :: Ereignis-Intake Gesichtserkennung (Pruefung
001400*                      Geraet/Mitarbeiter, Weitergabe an SSFATT0M)
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|2018-05-11| kl  | Neuerstellung; Projekt ATT
002400*-------|----------|-----|---------------------------------------*
002500*A.01.00|2018-07-30| kl  | Mitarbeitersuche gegen EMPLOYEE-TABELLE
002600*       |          |     | ergaenzt (C200-MITARBEITERSUCHE)
002700*-------|----------|-----|---------------------------------------*
002800*A.01.01|1999-01-11| kl  | Jahr-2000-Umstellung: CAPTURED-DATUM
002900*       |          |     | jetzt durchgehend vierstellig gefuehrt
003000*-------|----------|-----|---------------------------------------*
003100*A.02.00|2019-02-18| LOR | Weitergabe an SSFATT0M nur bei
003200*       |          |     | erkanntem Mitarbeiter (CR-2011); Fehler
003250*       |          |     | dort stoppt den Intake nicht mehr
003500*-------|----------|-----|---------------------------------------*
003600*A.02.01|2019-04-09| kl  | Geraetepruefung (leere DEVICE-ID) als
003700*       |          |     | eigener Pruefschritt ausgegliedert
003800*-------|----------|-----|---------------------------------------*
003900*A.02.02|2019-06-19| LOR | REV-STATUS wird jetzt in jedem Fall
004000*       |          |     | gesetzt (PROCESSED/REJECTED), CR-2147
004050*-------|----------|-----|---------------------------------------*
004060*A.02.03|2019-09-30| LOR | Dedup-Fingerabdruck wird nicht mehr nur
004070*       |          |     | durchgereicht, sondern ueber SSFHSH0M
004080*       |          |     | (Funktion GH) neu gebildet (CR-2318)
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Wird pro Erkennungsereignis vom Batchtreiber ATTDRV0E
004550* aufgerufen.
004700* Prueft die mitgelieferte DEVICE-ID (leer = Datenfehler, Ereignis
004800* wird abgewiesen), bildet ueber SSFHSH0M den Dedup-Fingerabdruck
004850* des Ereignisses neu, sucht den zugeordneten Mitarbeiter in der
004900* vom Treiber uebergebenen EMPLOYEE-TABELLE und setzt das Ergebnis
005000* in LINK-MITARBEITER-GEFUNDEN-KZ. Wird ein Mitarbeiter gefunden,
005050* geht
005200* das Ereignis zusaetzlich an SSFATT0M (Anwesenheits-Verarbeitung)
005300* weiter; ein dortiger Fehler verhindert NICHT, dass das Ereignis
005400* hier als PROCESSED gilt - er wird lediglich protokolliert.
005500*
005600******************************************************************
005700 
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!§$%&/=*+".
006700 
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000 
007100 DATA DIVISION.
007200 FILE SECTION.
007300 
007400 WORKING-STORAGE SECTION.
007410*-----------------------------------------------------------------
007420* Einzel-Laufvariable (77-Ebene, nur in diesem Modul benutzt)
007430*-----------------------------------------------------------------
007440 77          C4-I1               PIC S9(04) COMP.
007500*-----------------------------------------------------------------
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007700*-----------------------------------------------------------------
007800 01          COMP-FELDER.
008000     05      C4-LEN              PIC S9(04) COMP.
008100 
008200     05      C4-X.
008300      10                         PIC X VALUE LOW-VALUE.
008400      10     C4-X2               PIC X.
008500     05      C4-NUM REDEFINES C4-X
008600                                 PIC S9(04) COMP.
008700     05      FILLER              PIC X(04).
008800 
008900*-----------------------------------------------------------------
009000* Display-Felder: Praefix D
009100*-----------------------------------------------------------------
009200 01          DISPLAY-FELDER.
009300     05      D-NUM4              PIC -9(04).
009400     05      FILLER              PIC X(04).
009500 
009600*-----------------------------------------------------------------
009700* Felder mit konstantem Inhalt: Praefix K
009800*-----------------------------------------------------------------
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08)          VALUE
010100     "SSFREC0M".
010200     05      FILLER              PIC X(04).
010300 
010400*----------------------------------------------------------------*
010500* Conditional-Felder
010600*----------------------------------------------------------------*
010700 01          SCHALTER.
010800     05      FILE-STATUS         PIC X(02).
010900          88 FILE-OK                         VALUE "00".
011000          88 FILE-NOK                        VALUE "01" THRU "99".
011100          88 FILE-EOF-ST                     VALUE "10".
011200     05      REC-STAT REDEFINES FILE-STATUS.
011300        10   FILE-STATUS1        PIC X.
011400          88 FILE-EOF                        VALUE "1".
011500          88 FILE-INVALID                    VALUE "2".
011600          88 FILE-PERMERR                    VALUE "3".
011700          88 FILE-LOGICERR                   VALUE "4".
011800          88 FILE-NONAME                     VALUE "5" THRU "8".
011900          88 FILE-IMPLERR                    VALUE "9".
012000        10                       PIC X.
012100 
012200     05      PRG-STATUS          PIC 9.
012300          88 PRG-OK                          VALUE ZERO.
012400          88 PRG-NOK                         VALUE 1 THRU 9.
012500          88 PRG-ABBRUCH                     VALUE 2.
012600 
012700     05      MITARBEITER-GEFUNDEN-KZ
012800                                 PIC X       VALUE "N".
012900          88 MITARBEITER-GEFUNDEN                VALUE "Y".
013000 
013100     05      FILLER              PIC X(01).
013200 
013300*-----------------------------------------------------------------
013400* weitere Arbeitsfelder
013500*-----------------------------------------------------------------
013600 01          WORK-FELDER.
013700     05      W-DUMMY             PIC X(02).
013800     05      FILLER              PIC X(04).
013900 
014000 01          ZEILE               PIC X(80).
014100 
014200*-----------------------------------------------------------------
014300* Datm-Uhrzeitfelder (fuer TAL-Routine) - Aufbau wie Hausstandard
014400*-----------------------------------------------------------------
014500 01          TAL-TIME.
014600     05      TAL-JHJJMMTT.
014700      10     TAL-JHJJ            PIC S9(04) COMP.
014800      10     TAL-MM              PIC S9(04) COMP.
014900      10     TAL-TT              PIC S9(04) COMP.
015000     05      TAL-HHMI.
015100      10     TAL-HH              PIC S9(04) COMP.
015200      10     TAL-MI              PIC S9(04) COMP.
015300     05      TAL-SS              PIC S9(04) COMP.
015400 
015500 01          TAL-TIME-D.
015600     05      TAL-JHJJMMTT.
015700        10   TAL-JHJJ            PIC  9(04).
015800        10   TAL-MM              PIC  9(02).
015900        10   TAL-TT              PIC  9(02).
016000     05      TAL-HHMI.
016100        10   TAL-HH              PIC  9(02).
016200        10   TAL-MI              PIC  9(02).
016300     05      TAL-SS              PIC  9(02).
016400 01          TAL-TIME-N REDEFINES TAL-TIME-D.
016500     05      TAL-TIME-N14        PIC  9(14).
016600 
016700*-----------------------------------------------------------------
016800* LINK-REC fuer SSFATT0M (Attendance Processing Engine)
016900*-----------------------------------------------------------------
017000 01          LINK-REC-ATT.
017100     05      LRA-RC                  PIC S9(04) COMP.
017200*                0 = Satz geschrieben
017300*                1 = kein gueltiger Treffer (Validitaetsregel)
017400*                2 = Cooldown-Regel verletzt
017500     05      LRA-EMPLOYEE-ID         PIC X(36).
017600     05      LRA-DEVICE-ID           PIC X(36).
017700     05      LRA-EVENT-ID            PIC X(36).
017800     05      LRA-CAPTURED-DATUM      PIC 9(08).
017900     05      LRA-CAPTURED-ZEIT       PIC 9(06).
018000     05      LRA-SIMILARITY-SCORE    PIC 9(01)V9(04).
018100     05      LRA-LIVENESS-SCORE      PIC 9(01)V9(04).
018200     05      LRA-LIVENESS-PASSED-KZ  PIC X(01).
018250
018260*-----------------------------------------------------------------
018270* LINK-REC fuer SSFHSH0M (Dedup-Fingerabdruck-Bildung)
018280*-----------------------------------------------------------------
018290 01          LINK-REC-HSH.
018300     05      LHS-RC                  PIC S9(04) COMP.
018310     05      LHS-FUNKTION            PIC X(02).
018320     05      LHS-IMAGE-PATH          PIC X(255).
018330     05      LHS-EMPLOYEE-ID         PIC X(36).
018340     05      LHS-DEVICE-ID           PIC X(36).
018350     05      LHS-CAPTURED-DATUM-1    PIC 9(08).
018360     05      LHS-CAPTURED-ZEIT-1     PIC 9(06).
018370     05      LHS-CAPTURED-DATUM-2    PIC 9(08).
018380     05      LHS-CAPTURED-ZEIT-2     PIC 9(06).
018390     05      LHS-DEDUP-HASH          PIC X(64).
018395     05      LHS-INNERHALB-FENSTER-KZ
018398                                 PIC X(01).
018399
018400 LINKAGE SECTION.
018500*-->    Uebergabe aus Batchtreiber ATTDRV0E
018600 01     LINK-REC.
018700     05  LRI-RC                  PIC S9(04) COMP.
018800     05  LRI-EVENT-ID            PIC X(36).
018900     05  LRI-DEVICE-ID           PIC X(36).
019000     05  LRI-EMPLOYEE-ID         PIC X(36).
019100     05  LRI-CAPTURED-DATUM      PIC 9(08).
019200     05  LRI-CAPTURED-ZEIT       PIC 9(06).
019300     05  LRI-SIMILARITY-SCORE    PIC 9(01)V9(04).
019400     05  LRI-LIVENESS-SCORE      PIC 9(01)V9(04).
019500     05  LRI-LIVENESS-PASSED-KZ  PIC X(01).
019600     05  LRI-IMAGE-PATH          PIC X(255).
019700     05  LRI-DEDUP-HASH          PIC X(64).
019800     05  LRI-MITARBEITER-GEFUNDEN-KZ
019900                                 PIC X(01).
020000     05  LRI-STATUS              PIC X(10).
020100 
020200 01     EMPLOYEE-TABELLE.
020300     05 EMP-TAB-EINTRAG OCCURS 2000 TIMES
020400                        INDEXED BY EMP-TAB-IX.
020500        10  EMP-TAB-CODE        PIC X(50).
020600        10  EMP-TAB-VORNAME     PIC X(100).
020700        10  EMP-TAB-NACHNAME    PIC X(100).
020800        10  EMP-TAB-ABTEILUNG   PIC X(100).
020900        10  EMP-TAB-SHIFT-ID    PIC X(36).
021000        10  EMP-TAB-STATUS      PIC X(10).
021100 
021200 01     C9-EMP-ANZ              PIC S9(09) COMP.
021300 
021400 01     ATTENDANCE-RECORD-TABELLE.
021500     05 ATR-TAB-ANZAHL          PIC S9(04) COMP.
021600     05 ATR-TAB-EINTRAG OCCURS 6000 TIMES
021700                        INDEXED BY ATR-TAB-IX.
021800        10  ATR-TAB-RECORD-ID       PIC X(36).
021900        10  ATR-TAB-EMP-ID          PIC X(36).
022000        10  ATR-TAB-DEVICE-ID       PIC X(36).
022100        10  ATR-TAB-SHIFT-ID        PIC X(36).
022200        10  ATR-TAB-ATTEND-DATUM    PIC 9(08).
022300        10  ATR-TAB-EVENT-DATUM     PIC 9(08).
022400        10  ATR-TAB-EVENT-ZEIT      PIC 9(06).
022500        10  ATR-TAB-EVENT-TYPE      PIC X(03).
022600        10  ATR-TAB-IS-LATE-KZ      PIC X(01).
022700        10  ATR-TAB-IS-EARLY-KZ     PIC X(01).
022800        10  ATR-TAB-IS-OVERT-KZ     PIC X(01).
022900        10  ATR-TAB-DURATION-MIN    PIC 9(05).
023000        10  ATR-TAB-STATUS          PIC X(10).
023100 
023200 01     SHIFT-TABELLE.
023300     05 SHF-TAB-EINTRAG OCCURS 200 TIMES
023400                        INDEXED BY SHF-TAB-IX.
023500        10  SHF-TAB-SHIFT-ID    PIC X(36).
023600        10  SHF-TAB-NAME        PIC X(100).
023700        10  SHF-TAB-START-ZEIT  PIC 9(04).
023800        10  SHF-TAB-END-ZEIT    PIC 9(04).
023900        10  SHF-TAB-GRACE-MIN   PIC 9(04).
024000        10  SHF-TAB-NACHTSCH    PIC X(01).
024100 
024200 01     C9-SHF-ANZ              PIC S9(09) COMP.
024300 
024400 01     SCHEDULE-TABELLE.
024500     05 SCH-TAB-EINTRAG OCCURS 4000 TIMES
024600                        INDEXED BY SCH-TAB-IX.
024700        10  SCH-TAB-EMP-ID      PIC X(36).
024800        10  SCH-TAB-SHIFT-ID    PIC X(36).
024900        10  SCH-TAB-WOCHENTAG   PIC 9(01).
025000        10  SCH-TAB-GUELT-VON   PIC 9(08).
025100        10  SCH-TAB-GUELT-BIS   PIC 9(08).
025200        10  SCH-TAB-AKTIV-KZ    PIC X(01).
025300 
025400 01     C9-SCH-ANZ              PIC S9(09) COMP.
025500 
025600 PROCEDURE DIVISION USING LINK-REC
025700                          EMPLOYEE-TABELLE
025800                          C9-EMP-ANZ
025900                          ATTENDANCE-RECORD-TABELLE
026000                          SHIFT-TABELLE
026100                          C9-SHF-ANZ
026200                          SCHEDULE-TABELLE
026300                          C9-SCH-ANZ.
026400******************************************************************
026500* Steuerungs-Section
026600******************************************************************
026700 A100-STEUERUNG SECTION.
026800 A100-00.
026900     IF  SHOW-VERSION
027000         DISPLAY K-MODUL " - Versionsstand siehe DATE-COMPILED"
027100         STOP RUN
027200     END-IF
027300 
027400     PERFORM B000-VORLAUF
027500     IF  PRG-ABBRUCH
027600         CONTINUE
027700     ELSE
027800         PERFORM B100-VERARBEITUNG THRU B100-99
027900     END-IF
028000     PERFORM B090-ENDE
028100     EXIT PROGRAM
028200     .
028300 A100-99.
028400     EXIT.
028500 
028600******************************************************************
028700* Vorlauf
028800******************************************************************
028900 B000-VORLAUF SECTION.
029000 B000-00.
029100     PERFORM C000-INIT
029200     .
029300 B000-99.
029400     EXIT.
029500 
029600******************************************************************
029700* Ende
029800******************************************************************
029900 B090-ENDE SECTION.
030000 B090-00.
030100     IF  PRG-ABBRUCH
030200         DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"
030300         MOVE 9999 TO LRI-RC
030400     ELSE
030500         MOVE ZERO TO LRI-RC
030600     END-IF
030700     .
030800 B090-99.
030900     EXIT.
031000 
031100******************************************************************
031200* Verarbeitung - Ereignis-Intake (BATCH FLOW Schritte 2-5)
031300******************************************************************
031400 B100-VERARBEITUNG SECTION.
031500 B100-00.
031600**  ---> Schritt 2a: Geraetepruefung (leere DEVICE-ID =
031650**      Datenfehler)
031800     PERFORM C100-GERAETEPRUEFUNG
031900     IF  PRG-ABBRUCH
032000         MOVE "REJECTED" TO LRI-STATUS
032100         GO TO B100-99
032200     END-IF
032210
032220**  ---> Schritt 2a2: Dedup-Fingerabdruck ueber SSFHSH0M neu
032230**      bilden (Bildpfad/Mitarbeiter/Geraet/Zeitbucket - das
032240**      mitgelieferte DEDUP-HASH wird nicht ungeprueft
032250**      durchgereicht)
032260     PERFORM C150-DEDUP-HASH-BILDEN
032300
032400**  ---> Schritt 2b: Mitarbeitersuche (leer = kein Treffer, kein
032500**       Abbruch - das Ereignis wird trotzdem archiviert)
032600     PERFORM C200-MITARBEITERSUCHE
032700 
032800**  ---> Schritt 3: Ereignis gilt in jedem Fall als verarbeitet
032900     MOVE "PROCESSED" TO LRI-STATUS
033000 
033100     IF  MITARBEITER-GEFUNDEN
033200         MOVE "Y" TO LRI-MITARBEITER-GEFUNDEN-KZ
033300**      ---> Schritt 4: Weitergabe an die Anwesenheits-
033350**          Verarbeitung;
033500**           ein Fehler dort darf den Intake nicht verhindern
033600         PERFORM C300-WEITERGABE
033700     ELSE
033800         MOVE "N" TO LRI-MITARBEITER-GEFUNDEN-KZ
033900**      ---> Schritt 5: kein Mitarbeiter erkannt - Archivierung
034000**           erfolgt trotzdem, keine Anwesenheitsverarbeitung
034100         CONTINUE
034200     END-IF
034300     .
034400 B100-99.
034500     EXIT.
034600 
034700******************************************************************
034800* Initialisierung von Feldern und Strukturen
034900******************************************************************
035000 C000-INIT SECTION.
035100 C000-00.
035200     INITIALIZE SCHALTER
035300     .
035400 C000-99.
035500     EXIT.
035600 
035700******************************************************************
035800* Geraetepruefung
035900******************************************************************
036000 C100-GERAETEPRUEFUNG SECTION.
036100 C100-00.
036200     IF  LRI-DEVICE-ID = SPACES
036300     OR  LRI-DEVICE-ID = LOW-VALUE
036400         DISPLAY "Ereignis ohne DEVICE-ID - Datenfehler, Event: ",
036500                 LRI-EVENT-ID
036600         SET PRG-ABBRUCH TO TRUE
036700     END-IF
036800     .
036900 C100-99.
037000     EXIT.
037020
037040******************************************************************
037060* Dedup-Fingerabdruck ueber SSFHSH0M (Funktion GH) neu bilden
037080******************************************************************
037100 C150-DEDUP-HASH-BILDEN SECTION.
037110 C150-00.
037115     MOVE "GH"               TO LHS-FUNKTION
037120     MOVE LRI-IMAGE-PATH     TO LHS-IMAGE-PATH
037125     MOVE LRI-EMPLOYEE-ID    TO LHS-EMPLOYEE-ID
037130     MOVE LRI-DEVICE-ID      TO LHS-DEVICE-ID
037135     MOVE LRI-CAPTURED-DATUM TO LHS-CAPTURED-DATUM-1
037140     MOVE LRI-CAPTURED-ZEIT  TO LHS-CAPTURED-ZEIT-1
037145
037150     CALL "SSFHSH0M" USING LINK-REC-HSH
037155
037160     IF  LHS-RC = ZERO
037165         MOVE LHS-DEDUP-HASH TO LRI-DEDUP-HASH
037170     END-IF
037175     .
037180 C150-99.
037185     EXIT.
037190
037200******************************************************************
037300* Mitarbeitersuche gegen die vom Treiber geladene EMPLOYEE-TABELLE
037400******************************************************************
037500 C200-MITARBEITERSUCHE SECTION.
037600 C200-00.
037700     MOVE "N" TO MITARBEITER-GEFUNDEN-KZ
037800 
037900     IF  LRI-EMPLOYEE-ID = SPACES
038000     OR  LRI-EMPLOYEE-ID = LOW-VALUE
038100**      ---> kein Kandidat mitgeliefert - kein Treffer moeglich
038200         EXIT SECTION
038300     END-IF
038400 
038500     PERFORM C210-MITARBEITER-VERGLEICH
038600         VARYING C4-I1 FROM 1 BY 1
038700         UNTIL C4-I1 > C9-EMP-ANZ
038800         OR     MITARBEITER-GEFUNDEN
038900     .
039000 C200-99.
039100     EXIT.
039200 
039300 C210-MITARBEITER-VERGLEICH SECTION.
039400 C210-00.
039500     IF  EMP-TAB-CODE (C4-I1) = LRI-EMPLOYEE-ID
039600         MOVE "Y" TO MITARBEITER-GEFUNDEN-KZ
039700     END-IF
039800     .
039900 C210-99.
040000     EXIT.
040100 
040200******************************************************************
040300* Weitergabe an SSFATT0M (Attendance Processing Engine)
040400******************************************************************
040500 C300-WEITERGABE SECTION.
040600 C300-00.
040700     MOVE ZERO                  TO LRA-RC
040800     MOVE LRI-EMPLOYEE-ID       TO LRA-EMPLOYEE-ID
040900     MOVE LRI-DEVICE-ID         TO LRA-DEVICE-ID
041000     MOVE LRI-EVENT-ID          TO LRA-EVENT-ID
041100     MOVE LRI-CAPTURED-DATUM    TO LRA-CAPTURED-DATUM
041200     MOVE LRI-CAPTURED-ZEIT     TO LRA-CAPTURED-ZEIT
041300     MOVE LRI-SIMILARITY-SCORE  TO LRA-SIMILARITY-SCORE
041400     MOVE LRI-LIVENESS-SCORE    TO LRA-LIVENESS-SCORE
041500     MOVE LRI-LIVENESS-PASSED-KZ TO LRA-LIVENESS-PASSED-KZ
041600 
041700     CALL "SSFATT0M" USING LINK-REC-ATT
041800                           SHIFT-TABELLE
041900                           C9-SHF-ANZ
042000                           SCHEDULE-TABELLE
042100                           C9-SCH-ANZ
042200                           ATTENDANCE-RECORD-TABELLE
042300                           EMPLOYEE-TABELLE
042400                           C9-EMP-ANZ
042500 
042600     IF  LRA-RC NOT = ZERO
042700         MOVE LRA-RC TO D-NUM4
042800         DISPLAY "SSFATT0M - kein Satz erzeugt, RC = ", D-NUM4,
042900                 " Event: ", LRI-EVENT-ID
043000     END-IF
043100     .
043200 C300-99.
043300     EXIT.
043400 
043500******************************************************************
043600* ENDE Source-Programm
043700******************************************************************
