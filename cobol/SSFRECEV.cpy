000100******************************************************************
000200* SSFRECEV         Copy-Modul "=SSFLIB"
000300*
000400* Satzbild        :: RECOGNITION-EVENT-SATZ (Erkennungs-Ereignis)
000500* Feld-Praefix    :: REV-
000600* Verwendet von   :: ATTDRV0E, SSFREC0M, SSFATT0M, SSFHSH0M
000700*
000800*-----------------------------------------------------------------
000900* Vers. | Datum    | von | Kommentar
001100*-------|----------|-----|----------------------------------------
001300*A.00.00|2018-05-11| kl  | Neuerstellung fuer Projekt ATT
001400*A.00.01|2018-11-27| LOR | REV-DEDUP-HASH auf 64 Stellen erweitert
001500*       |          |     | (SHA-256-Hex statt MD5-Hex, CR-1988)
001600*A.00.02|2019-02-14| kl  | REV-STATUS ergaenzt
001650*       |          |     | (PROCESSED/REJECTED)
001800*-----------------------------------------------------------------
001900*
002000* Dieser Satz transportiert sowohl den eingehenden Erkennungs-
002100* Rohdatensatz (von den Kamera-/Terminalgeraeten) als auch - nach
002200* Verarbeitung durch SSFREC0M - den zur Revision persistierten
002300* Satz (REV-STATUS = "PROCESSED"); beide Varianten benutzen das-
002400* selbe Satzbild.
002500*
002600******************************************************************
002700 01  RECOGNITION-EVENT-SATZ.
002800*        --------------------------------------------------------
002900*        Schluesselfeld
003000*        --------------------------------------------------------
003100     05  REV-EVENT-ID                  PIC X(36).
003200 
003300*        --------------------------------------------------------
003400*        Herkunft des Ereignisses
003500*        --------------------------------------------------------
003600     05  REV-DEVICE-ID                 PIC X(36).
003700     05  REV-EMPLOYEE-ID                PIC X(36).
003800*                Leerzeichen = kein Mitarbeiter zugeordnet
003900 
004000*        --------------------------------------------------------
004100*        Erfassungszeitpunkt, UTC: Datum JJJJMMTT + Zeit HHMMSS
004200*        --------------------------------------------------------
004300     05  REV-CAPTURED-AT.
004400         10  REV-CAPTURED-DATUM          PIC 9(08).
004500         10  REV-CAPTURED-ZEIT           PIC 9(06).
004600     05  REV-CAPTURED-DATUM-T REDEFINES REV-CAPTURED-DATUM.
004700         10  REV-CAP-JAHR                PIC 9(04).
004800         10  REV-CAP-MONAT               PIC 9(02).
004900         10  REV-CAP-TAG                 PIC 9(02).
005000 
005100*        --------------------------------------------------------
005200*        Erkennungs-Gueteangaben
005300*        --------------------------------------------------------
005400     05  REV-SIMILARITY-SCORE            PIC 9(01)V9(04).
005500     05  REV-LIVENESS-SCORE              PIC 9(01)V9(04).
005600     05  REV-LIVENESS-PASSED-KZ          PIC X(01).
005700         88  REV-LIVENESS-IST-OK               VALUE "Y" " ".
005800         88  REV-LIVENESS-NICHT-OK             VALUE "N".
005900 
006000*        --------------------------------------------------------
006100*        Bildreferenz und Dedup-Fingerabdruck
006200*        --------------------------------------------------------
006300     05  REV-IMAGE-PATH                  PIC X(255).
006400     05  REV-DEDUP-HASH                  PIC X(64).
006500 
006600*        --------------------------------------------------------
006700*        Verarbeitungsstatus (wird erst von SSFREC0M gesetzt)
006800*        --------------------------------------------------------
006900     05  REV-STATUS                      PIC X(10).
007000         88  REV-IST-NEU                     VALUE SPACES.
007100         88  REV-IST-VERARBEITET             VALUE "PROCESSED".
007200         88  REV-IST-ABGEWIESEN              VALUE "REJECTED".
007300 
007400*        --------------------------------------------------------
007500*        Fuellbereich auf feste Satzlaenge
007600*        --------------------------------------------------------
007700     05  FILLER                           PIC X(40).
