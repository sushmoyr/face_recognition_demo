?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID. SSFHSH0M.
000400 AUTHOR. LORENZ ORTH.
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 2018-03-29.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH - PERSONALDATEN.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-09-30
001200* Letzte Version   :: A.02.02
001300* Kurzbeschreibung :: Fingerabdruck-Bildung und Dublettenfenster-
001400*                      pruefung fuer Erkennungsereignisse
001500*
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|2018-03-29| LOR | Neuerstellung; Projekt ATT
002400*-------|----------|-----|---------------------------------------*
002500*A.01.00|2018-09-05| kl  | Fingerabdruck-Bildung (Bildpfad + MA +
002600*       |          |     | Geraet + 5-Minuten-Zeitbucket) erg.
002700*-------|----------|-----|---------------------------------------*
002800*A.01.01|1999-01-25| kl  | Jahr-2000-Umstellung: CAPTURED-DATUM in
002900*       |          |     | der Epochenrechnung vierstellig
003000*-------|----------|-----|---------------------------------------*
003100*A.02.00|2019-02-18| LOR | Dublettenfensterpruefung (+/- 300 Sek.)
003200*       |          |     | ergaenzt (CR-2088)
003300*-------|----------|-----|---------------------------------------*
003400*A.02.01|2019-06-27| kl  | Hex-Ziffernfolge wurde linksbuendig
003500*       |          |     | statt
003600*       |          |     | rechtsbuendig aufgebaut - Bildungs-
003700*       |          |     | schleife korrigiert (lief ab Position 1
003900*       |          |     | statt 16)
003950*-------|----------|-----|---------------------------------------*
003960*A.02.02|2019-09-30| LOR | SSFREC0M ruft jetzt Funktion "GH" beim
003970*       |          |     | Ereignis-Intake auf (CR-2318); die
003980*       |          |     | Dublettenfenster-Pruefung ("WD") bleibt
003990*       |          |     | vorerst ohne Aufrufer, siehe Proz.-
003995*       |          |     | Beschreibung unten
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Zwei Funktionen ueber LHS-FUNKTION:
004500*   "GH" - Fingerabdruck (Dedup-Hash) aus Bildpfad, Mitarbeiter-
004600*          Kennung, Geraete-Kennung und einem 5-Minuten-Zeitbucket
004700*          der Erfassungszeit bilden (Hexdarstellung eines
004750*          hausinternen Polynom-Hashwertes, Bildung ohne
004900*          FUNCTION-Befehle)
005000*   "WD" - Pruefen, ob zwei Erfassungszeitpunkte innerhalb des
005100*          Dublettenfensters von 300 Sekunden liegen
005200* Beide Funktionen rechnen ueber eine selbstaendige
005300* Epochensekunden-
005400* Bildung (Tage seit 0000-03-01, siehe SSFTZU0M fuer das gleiche
005500* Rechenverfahren in der Geschaeftszeit-Umrechnung).
005520*
005540* SSFREC0M ruft ab A.02.02 Funktion "GH" beim Ereignis-Intake auf,
005560* um den Dedup-Fingerabdruck neu zu bilden statt den mitge-
005580* lieferten Wert ungeprueft durchzureichen. Funktion "WD"
005600* (Fenster-Pruefung) hat derzeit keinen Aufrufer - ein Abweisen
005620* von Erkennungsereignissen wegen Dublette ist nicht Teil des
005640* produktiven Verarbeitungsweges (s. Fachbereich, Anfrage
005660* CR-2318); die Funktion bleibt zu Revisionszwecken und fuer
005680* eine moegliche spaetere Aktivierung im Programm erhalten.
005700*
005720******************************************************************
005800 
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     CLASS ALPHNUM IS "0123456789"
006500                      "abcdefghijklmnopqrstuvwxyz"
006600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                      " .,;-_!§$%&/=*+".
006800 
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100 
007200 DATA DIVISION.
007300 FILE SECTION.
007400 
007500 WORKING-STORAGE SECTION.
007510*-----------------------------------------------------------------
007520* Einzel-Laufvariable (77-Ebene, nur in diesem Modul benutzt)
007530*-----------------------------------------------------------------
007540 77          C4-I1               PIC S9(04) COMP.
007600*-----------------------------------------------------------------
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007800*-----------------------------------------------------------------
007900 01          COMP-FELDER.
008100     05      C4-LEN              PIC S9(04) COMP.
008200 
008300     05      C4-X.
008400      10                        PIC X VALUE LOW-VALUE.
008500      10     C4-X2               PIC X.
008600     05      C4-NUM REDEFINES C4-X
008700                                 PIC S9(04) COMP.
008800 
008900     05      C4-JAHR-V           PIC S9(04) COMP.
009000     05      C4-MONAT-V          PIC S9(04) COMP.
009100     05      C9-TAGENUMMER-1     PIC S9(09) COMP.
009200     05      C9-TAGENUMMER-2     PIC S9(09) COMP.
009300 
009400     05      C18-HASHWERT        PIC S9(18) COMP.
009500     05      C18-EPOCHSEK-1      PIC S9(18) COMP.
009600     05      C18-EPOCHSEK-2      PIC S9(18) COMP.
009700     05      C18-BUCKET          PIC S9(18) COMP.
009800     05      C18-DELTA           PIC S9(18) COMP.
009900     05      FILLER              PIC X(04).
010000 
010100*-----------------------------------------------------------------
010200* Display-Felder: Praefix D
010300*-----------------------------------------------------------------
010400 01          DISPLAY-FELDER.
010500     05      D-NUM4              PIC -9(04).
010600     05      FILLER              PIC X(04).
010700 
010800*-----------------------------------------------------------------
010900* Felder mit konstantem Inhalt: Praefix K
011000*-----------------------------------------------------------------
011100 01          KONSTANTE-FELDER.
011200     05      K-MODUL             PIC X(08)       VALUE "SSFHSH0M".
011300     05      K-HASH-MULT         PIC S9(04) COMP VALUE 31.
011400     05      K-HASH-MODUL        PIC S9(09) COMP VALUE 999999937.
011500     05      K-BUCKET-SEKUNDEN   PIC S9(04) COMP VALUE 300.
011600     05      K-FENSTER-SEKUNDEN  PIC S9(04) COMP VALUE 300.
011700     05      K-HEX-ZIFFERN       PIC X(16)
011800                                 VALUE "0123456789ABCDEF".
011900     05      FILLER              PIC X(04).
012000 
012100*----------------------------------------------------------------*
012200* Conditional-Felder
012300*----------------------------------------------------------------*
012400 01          SCHALTER.
012500     05      PRG-STATUS          PIC 9.
012600          88 PRG-OK                           VALUE ZERO.
012700          88 PRG-NOK                          VALUE 1 THRU 9.
012800          88 PRG-ABBRUCH                      VALUE 2.
012900     05      FILLER              PIC X(01).
013000 
013100*-----------------------------------------------------------------
013200* weitere Arbeitsfelder
013300*-----------------------------------------------------------------
013400 01          WORK-FELDER.
013500     05      W-HASHSTRING        PIC X(600).
013600     05      W-BUCKET-TEXT       PIC 9(10).
013700     05      W-HEXTEXT           PIC X(16).
013800     05      W-HEXWERT           PIC S9(18) COMP.
013900     05      W-HEXREST           PIC S9(04) COMP.
014000     05      W-HEXPOS            PIC S9(04) COMP.
014100 
014200     05      W-DATUM             PIC 9(08).
014300     05      W-DATUM-T REDEFINES W-DATUM.
014400         10  W-JAHR              PIC 9(04).
014500         10  W-MONAT             PIC 9(02).
014600         10  W-TAG               PIC 9(02).
014700 
014800     05      W-ZEIT               PIC 9(06).
014900     05      W-ZEIT-T REDEFINES W-ZEIT.
015000         10  W-STUNDE             PIC 9(02).
015100         10  W-MINUTE             PIC 9(02).
015200         10  W-SEKUNDE            PIC 9(02).
015300 
015400     05      FILLER               PIC X(04).
015500 
015600 01          ZEILE                PIC X(80).
015700 
015800 LINKAGE SECTION.
015900*-->    Uebergabe aus ATTDRV0E / SSFREC0M
016000 01     LINK-REC-HSH.
016100     05  LHS-RC                  PIC S9(04) COMP.
016200     05  LHS-FUNKTION            PIC X(02).
016300         88  LHS-IST-HASHBILDUNG      VALUE "GH".
016400         88  LHS-IST-FENSTERPRUEFUNG  VALUE "WD".
016500     05  LHS-IMAGE-PATH          PIC X(255).
016600     05  LHS-EMPLOYEE-ID         PIC X(36).
016700     05  LHS-DEVICE-ID           PIC X(36).
016800     05  LHS-CAPTURED-DATUM-1    PIC 9(08).
016900     05  LHS-CAPTURED-ZEIT-1     PIC 9(06).
017000     05  LHS-CAPTURED-DATUM-2    PIC 9(08).
017100     05  LHS-CAPTURED-ZEIT-2     PIC 9(06).
017200     05  LHS-DEDUP-HASH          PIC X(64).
017300     05  LHS-INNERHALB-FENSTER-KZ
017400                                 PIC X(01).
017500 
017600 PROCEDURE DIVISION USING LINK-REC-HSH.
017700******************************************************************
017800* Steuerungs-Section
017900******************************************************************
018000 A100-STEUERUNG SECTION.
018100 A100-00.
018200     IF  SHOW-VERSION
018300         DISPLAY K-MODUL " - Versionsstand siehe DATE-COMPILED"
018400         STOP RUN
018500     END-IF
018600 
018700     PERFORM B000-VORLAUF
018800     PERFORM B100-VERARBEITUNG THRU B100-99
018900     PERFORM B090-ENDE
019000     EXIT PROGRAM
019100     .
019200 A100-99.
019300     EXIT.
019400 
019500******************************************************************
019600* Vorlauf
019700******************************************************************
019800 B000-VORLAUF SECTION.
019900 B000-00.
020000     PERFORM C000-INIT
020100     .
020200 B000-99.
020300     EXIT.
020400 
020500******************************************************************
020600* Ende
020700******************************************************************
020800 B090-ENDE SECTION.
020900 B090-00.
021000     IF  PRG-ABBRUCH
021100         MOVE 9999 TO LHS-RC
021200     END-IF
021300     .
021400 B090-99.
021500     EXIT.
021600 
021700******************************************************************
021800* Verarbeitung - Dispatch nach LHS-FUNKTION
021900******************************************************************
022000 B100-VERARBEITUNG SECTION.
022100 B100-00.
022200     EVALUATE TRUE
022300         WHEN LHS-IST-HASHBILDUNG
022400             PERFORM C100-HASHBILDUNG
022500         WHEN LHS-IST-FENSTERPRUEFUNG
022600             PERFORM C200-FENSTERPRUEFUNG
022700         WHEN OTHER
022800             DISPLAY "Unbekannte Funktion in ", K-MODUL, ": ",
022900                     LHS-FUNKTION
023000             SET PRG-ABBRUCH TO TRUE
023050             GO TO B100-99
023100     END-EVALUATE
023200     .
023300 B100-99.
023400     EXIT.
023500 
023600******************************************************************
023700* Initialisierung von Feldern und Strukturen
023800******************************************************************
023900 C000-INIT SECTION.
024000 C000-00.
024100     INITIALIZE SCHALTER
024200     MOVE ZERO   TO LHS-RC
024300     MOVE SPACES TO LHS-DEDUP-HASH
024400     MOVE "N"    TO LHS-INNERHALB-FENSTER-KZ
024500     .
024600 C000-99.
024700     EXIT.
024800 
024900******************************************************************
025000* Funktion "GH" - Fingerabdruck (Dedup-Hash) bilden: Bildpfad +
025100* Mitarbeiter-Kennung + Geraete-Kennung + 5-Minuten-Zeitbucket,
025200* als Polynom-Hash, als Hexstring abgelegt in LHS-DEDUP-HASH
025300******************************************************************
025400 C100-HASHBILDUNG SECTION.
025500 C100-00.
025600     MOVE LHS-CAPTURED-DATUM-1 TO W-DATUM
025700     MOVE LHS-CAPTURED-ZEIT-1  TO W-ZEIT
025800     PERFORM C300-EPOCHSEKUNDEN-1
025900     DIVIDE C18-EPOCHSEK-1 BY K-BUCKET-SEKUNDEN GIVING C18-BUCKET
026000 
026100     MOVE C18-BUCKET      TO W-BUCKET-TEXT
026200     STRING LHS-IMAGE-PATH   DELIMITED BY SIZE,
026300            LHS-EMPLOYEE-ID  DELIMITED BY SIZE,
026400            LHS-DEVICE-ID    DELIMITED BY SIZE,
026500            W-BUCKET-TEXT    DELIMITED BY SIZE
026600       INTO W-HASHSTRING
026700 
026800     MOVE ZERO TO C18-HASHWERT
026900     PERFORM C110-HASHZEICHEN
027000         VARYING C4-I1 FROM 1 BY 1
027100         UNTIL  C4-I1 > 600
027200 
027300     MOVE C18-HASHWERT TO W-HEXWERT
027400     MOVE "0000000000000000" TO W-HEXTEXT
027500     MOVE 16 TO W-HEXPOS
027600     PERFORM C120-HEXZIFFER 16 TIMES
027700 
027800     MOVE SPACES  TO LHS-DEDUP-HASH
027900     MOVE W-HEXTEXT TO LHS-DEDUP-HASH (1:16)
028000     MOVE ZERO    TO LHS-RC
028100     .
028200 C100-99.
028300     EXIT.
028400 
028500******************************************************************
028600* je ein Zeichen aus W-HASHSTRING in den laufenden Hashwert
028700* einrechnen (Zeichenwert ueber Redefinition, keine FUNCTION-
028800* Befehle - Hausregel); Modulo ueber DIVIDE...REMAINDER
028900******************************************************************
029000 C110-HASHZEICHEN SECTION.
029100 C110-00.
029200     MOVE W-HASHSTRING (C4-I1:1) TO C4-X2
029300     COMPUTE C18-HASHWERT = (C18-HASHWERT * K-HASH-MULT) + C4-NUM
029400     DIVIDE C18-HASHWERT BY K-HASH-MODUL
029500         GIVING C18-DELTA REMAINDER C18-HASHWERT
029600     IF  C18-HASHWERT < ZERO
029700         COMPUTE C18-HASHWERT = C18-HASHWERT + K-HASH-MODUL
029800     END-IF
029900     .
030000 C110-99.
030100     EXIT.
030200 
030300******************************************************************
030400* eine Hex-Ziffer des Hashwertes bilden (Division durch 16 von
030500* rechts nach links, ohne FUNCTION-Befehle - Hausregel)
030600******************************************************************
030700 C120-HEXZIFFER SECTION.
030800 C120-00.
030900     DIVIDE W-HEXWERT BY 16 GIVING W-HEXWERT REMAINDER W-HEXREST
031000     MOVE K-HEX-ZIFFERN (W-HEXREST + 1:1) TO W-HEXTEXT
031100     (W-HEXPOS:1)
031200     COMPUTE W-HEXPOS = W-HEXPOS - 1
031300     .
031400 C120-99.
031500     EXIT.
031600 
031700******************************************************************
031800* Funktion "WD" - Dublettenfensterpruefung: zwei Zeitpunkte liegen
031900* innerhalb des Fensters, wenn die Differenz der Epochensekunden
032000* betragsmaessig nicht mehr als K-FENSTER-SEKUNDEN betraegt
032100******************************************************************
032200 C200-FENSTERPRUEFUNG SECTION.
032300 C200-00.
032400     MOVE LHS-CAPTURED-DATUM-1 TO W-DATUM
032500     MOVE LHS-CAPTURED-ZEIT-1  TO W-ZEIT
032600     PERFORM C300-EPOCHSEKUNDEN-1
032700 
032800     MOVE LHS-CAPTURED-DATUM-2 TO W-DATUM
032900     MOVE LHS-CAPTURED-ZEIT-2  TO W-ZEIT
033000     PERFORM C300-EPOCHSEKUNDEN-2
033100 
033200     COMPUTE C18-DELTA = C18-EPOCHSEK-2 - C18-EPOCHSEK-1
033300     IF  C18-DELTA < ZERO
033400         COMPUTE C18-DELTA = ZERO - C18-DELTA
033500     END-IF
033600 
033700     MOVE "N" TO LHS-INNERHALB-FENSTER-KZ
033800     IF  C18-DELTA <= K-FENSTER-SEKUNDEN
033900         MOVE "Y" TO LHS-INNERHALB-FENSTER-KZ
034000     END-IF
034100     MOVE ZERO TO LHS-RC
034200     .
034300 C200-99.
034400     EXIT.
034500 
034600******************************************************************
034700* Epochensekunden des ersten Zeitpunktes (W-DATUM/W-ZEIT muessen
034800* vorbelegt sein); Tageszaehlung "Tage seit 0000-03-01" wie in
034900* SSFTZU0M, Jan/Feb gelten dabei als Monat 13/14 des Vorjahres
035000******************************************************************
035100 C300-EPOCHSEKUNDEN-1 SECTION.
035200 C300-00.
035300     PERFORM C900-TAGENUMMER
035400     COMPUTE C18-EPOCHSEK-1 = (C9-TAGENUMMER-1 * 86400)
035500                            + (W-STUNDE  * 3600)
035600                            + (W-MINUTE  * 60)
035700                            +  W-SEKUNDE
035800     .
035900 C300-99.
036000     EXIT.
036100 
036200******************************************************************
036300* Epochensekunden des zweiten Zeitpunktes
036400******************************************************************
036500 C300-EPOCHSEKUNDEN-2 SECTION.
036600 C300-10.
036700     PERFORM C900-TAGENUMMER
036800     MOVE C9-TAGENUMMER-1 TO C9-TAGENUMMER-2
036900     COMPUTE C18-EPOCHSEK-2 = (C9-TAGENUMMER-2 * 86400)
037000                            + (W-STUNDE  * 3600)
037100                            + (W-MINUTE  * 60)
037200                            +  W-SEKUNDE
037300     .
037400 C300-99A.
037500     EXIT.
037600 
037700******************************************************************
037800* Tagenummer-Bildung (Tage seit 0000-03-01), Ablage in
037900* C9-TAGENUMMER-1
038000******************************************************************
038100 C900-TAGENUMMER SECTION.
038200 C900-00.
038300     IF  W-MONAT > 2
038400         MOVE W-JAHR  TO C4-JAHR-V
038500         MOVE W-MONAT TO C4-MONAT-V
038600     ELSE
038700         COMPUTE C4-JAHR-V  = W-JAHR - 1
038800         COMPUTE C4-MONAT-V = W-MONAT + 12
038900     END-IF
039000 
039100     COMPUTE C9-TAGENUMMER-1 =
039200               (365 * C4-JAHR-V)
039300             + (C4-JAHR-V / 4)
039400             - (C4-JAHR-V / 100)
039500             + (C4-JAHR-V / 400)
039600             + ((153 * (C4-MONAT-V - 3) + 2) / 5)
039700             +  W-TAG
039800     .
039900 C900-99.
040000     EXIT.
040100 
040200******************************************************************
040300* ENDE Source-Programm
040400******************************************************************
