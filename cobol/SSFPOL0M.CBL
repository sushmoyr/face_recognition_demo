?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =SSFTZU0
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID. SSFPOL0M.
000400 AUTHOR. H. KLEMENT.
000500 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN. 2018-03-21.
000700 DATE-COMPILED.
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH - PERSONALDATEN.
000900 
001000*****************************************************************
001100* Letzte Aenderung :: 2019-09-11
001200* Letzte Version   :: A.03.02
001300* Kurzbeschreibung :: Erweiterte Regelauswertung (ATTENDANCE-
001400*                      POLICY) mit Fenster-, Cooldown- und
001500*                      Statuspruefung je Erkennungsereignis
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|2018-03-21| kl  | Neuerstellung; Projekt ATT
002500*-------|----------|-----|---------------------------------------*
002600*A.01.00|2018-06-12| LOR | Regelauflsoesung Schicht-Policy/Default
002700*       |          |     | sowie Fenster- und Cooldownpruefung
002800*-------|----------|-----|---------------------------------------*
002900*A.02.00|2018-11-08| kl  | Statusermittlung (EARLY/ON_TIME/LATE/
003000*       |          |     | OVERTIME) und Compliance-Minuten erg.
003100*-------|----------|-----|---------------------------------------*
003200*A.02.01|1999-01-14| kl  | Jahr-2000-Umstellung: alle Datumsfelder
003300*       |          |     | der Regelauswertung vierstellig
003400*-------|----------|-----|---------------------------------------*
003500*A.03.00|2019-05-02| LOR | Pausenfenster- und Wochenend-Pruefung
003600*       |          |     | ergaenzt (CR-2165)
003700*-------|----------|-----|---------------------------------------*
003800*A.03.01|2019-07-30| kl  | Auto-Austritt-Eignungspruefung ergaenzt
003900*-------|----------|-----|---------------------------------------*
004000*A.03.02|2019-09-11| LOR | Cooldown bei Statuswiederholung nahm
004100*       |          |     | falschen Wert - jetzt MAX() (CR-2304)
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* Wird von ATTDRV0E nach erfolgreicher Mitarbeitersuche parallel
004700* zur eigentlichen Anwesenheitsverarbeitung (SSFATT0M) aufgerufen.
004800* Ermittelt die fuer Mitarbeiter/Schicht wirksame ATTENDANCE-
004850* POLICY
005000* (eigene Schicht-Policy oder Default-Policy), prueft Eintritts-
005100* bzw. Austrittsfenster sowie Cooldown gegen den letzten Anwesen-
005200* heitssatz, ermittelt den feingranularen Status (EARLY_IN/
005300* ON_TIME_IN/LATE_IN/EARLY_OUT/ON_TIME_OUT/OVERTIME_OUT) und die
005400* Compliance-Kennzahlen. Liefert bei Ablehnung nur den Grund.
005500*
005600******************************************************************
005700 
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!§$%&/=*+".
006700 
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000 
007100 DATA DIVISION.
007200 FILE SECTION.
007300 
007400 WORKING-STORAGE SECTION.
007410*-----------------------------------------------------------------
007420* Einzel-Laufvariable (77-Ebene, nur in diesem Modul benutzt)
007430*-----------------------------------------------------------------
007440 77          C4-I1                PIC S9(04) COMP.
007500*-----------------------------------------------------------------
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007700*-----------------------------------------------------------------
007800 01          COMP-FELDER.
008000
008100     05      C4-X.
008200      10                         PIC X VALUE LOW-VALUE.
008300      10     C4-X2                PIC X.
008400     05      C4-NUM REDEFINES C4-X
008500                                  PIC S9(04) COMP.
008600 
008700     05      C4-EMP-TREFFER-IX    PIC S9(04) COMP.
008800     05      C4-SHF-TREFFER-IX    PIC S9(04) COMP.
008900     05      C4-POL-SCHICHT-IX    PIC S9(04) COMP.
009000     05      C4-POL-DEFAULT-IX    PIC S9(04) COMP.
009100     05      C4-POL-TREFFER-IX    PIC S9(04) COMP.
009200     05      C4-ATR-LETZTES-IX    PIC S9(04) COMP.
009300     05      C4-WOCHENTAG         PIC S9(04) COMP.
009400     05      C4-START-MIN         PIC S9(05) COMP.
009500     05      C4-ENDE-MIN          PIC S9(05) COMP.
009600     05      C4-EVENT-MIN         PIC S9(05) COMP.
009700     05      C4-FENSTER-VON-MIN   PIC S9(05) COMP.
009800     05      C4-FENSTER-BIS-MIN   PIC S9(05) COMP.
009900     05      C4-DELTA             PIC S9(05) COMP.
010000     05      C4-ERFORDERL-COOLDOWN
010100                                  PIC S9(05) COMP.
010200     05      C4-REST              PIC S9(05) COMP.
010300     05      FILLER               PIC X(04).
010400 
010500*-----------------------------------------------------------------
010600* Display-Felder: Praefix D
010700*-----------------------------------------------------------------
010800 01          DISPLAY-FELDER.
010900     05      D-NUM4               PIC -9(04).
011000     05      D-GRUND              PIC X(60).
011100     05      FILLER               PIC X(04).
011200 
011300*-----------------------------------------------------------------
011400* Felder mit konstantem Inhalt: Praefix K
011500*-----------------------------------------------------------------
011600 01          KONSTANTE-FELDER.
011700     05      K-MODUL              PIC X(08)       VALUE
011800     "SSFPOL0M".
011900     05      FILLER               PIC X(04).
012000 
012100*----------------------------------------------------------------*
012200* Conditional-Felder
012300*----------------------------------------------------------------*
012400 01          SCHALTER.
012500     05      FILE-STATUS          PIC X(02).
012600          88 FILE-OK                          VALUE "00".
012700          88 FILE-NOK                         VALUE "01" THRU
012800     "99".
012900          88 FILE-EOF-ST                      VALUE "10".
013000     05      REC-STAT REDEFINES FILE-STATUS.
013100        10   FILE-STATUS1         PIC X.
013200          88 FILE-EOF                         VALUE "1".
013300          88 FILE-INVALID                     VALUE "2".
013400          88 FILE-PERMERR                     VALUE "3".
013500          88 FILE-LOGICERR                    VALUE "4".
013600          88 FILE-NONAME                      VALUE "5" THRU "8".
013700          88 FILE-IMPLERR                     VALUE "9".
013800        10                        PIC X.
013900 
014000     05      PRG-STATUS           PIC 9.
014100          88 PRG-OK                           VALUE ZERO.
014200          88 PRG-NOK                          VALUE 1 THRU 9.
014300          88 PRG-ABBRUCH                      VALUE 2.
014400 
014500     05      POLICY-GEFUNDEN-KZ   PIC X       VALUE "N".
014600          88 POLICY-WURDE-GEFUNDEN                VALUE "Y".
014700 
014800     05      LETZTES-ATR-GEFUNDEN-KZ
014900                                  PIC X       VALUE "N".
015000          88 LETZTES-ATR-WURDE-GEFUNDEN            VALUE "Y".
015100 
015200     05      FENSTER-OK-KZ        PIC X       VALUE "N".
015300          88 FENSTER-IST-OK                       VALUE "Y".
015400 
015500     05      COOLDOWN-VERLETZT-KZ PIC X       VALUE "N".
015600          88 COOLDOWN-IST-VERLETZT                VALUE "Y".
015700 
015800     05      WOCHENENDE-OK-KZ     PIC X       VALUE "N".
015900          88 WOCHENENDE-IST-OK                    VALUE "Y".
016000 
016100     05      FILLER               PIC X(01).
016200 
016300*-----------------------------------------------------------------
016400* weitere Arbeitsfelder
016500*-----------------------------------------------------------------
016600 01          WORK-FELDER.
016700     05      W-EVENT-TYPE         PIC X(03).
016800     05      W-LETZTES-EVENT-TYPE PIC X(03).
016900     05      W-BUSINESS-DATUM     PIC 9(08).
017000     05      W-BUSINESS-DATUM-T REDEFINES W-BUSINESS-DATUM.
017100         10  W-BUS-JAHR           PIC 9(04).
017200         10  W-BUS-MONAT          PIC 9(02).
017300         10  W-BUS-TAG            PIC 9(02).
017400     05      W-BUSINESS-ZEIT      PIC 9(06).
017500     05      W-BUSINESS-HHMM      PIC 9(04).
017600     05      W-STATUS             PIC X(14) VALUE SPACES.
017700     05      W-LATE-MIN           PIC 9(05) VALUE ZERO.
017800     05      W-OVERTIME-MIN       PIC 9(05) VALUE ZERO.
017900     05      W-FRUEHABGANG-MIN    PIC 9(05) VALUE ZERO.
018000     05      W-ON-TIME-KZ         PIC X(01) VALUE "N".
018100     05      W-WITHIN-BREAK-KZ    PIC X(01) VALUE "N".
018200     05      W-AUTO-AUSTRITT-KZ   PIC X(01) VALUE "N".
018300     05      FILLER               PIC X(04).
018400 
018500 01          ZEILE                PIC X(80).
018600 
018700*-----------------------------------------------------------------
018800* LINK-REC fuer SSFTZU0M (Zeitzonen-/Geschaeftsdatum-
018900* Hilfsroutinen)
019000*-----------------------------------------------------------------
019100 01          LINK-REC-TZU.
019200     05      LTZ-RC                    PIC S9(04) COMP.
019300     05      LTZ-FUNKTION               PIC X(02).
019400     05      LTZ-DATUM-1                PIC 9(08).
019500     05      LTZ-ZEIT-1                 PIC 9(06).
019600     05      LTZ-DATUM-2                PIC 9(08).
019700     05      LTZ-ZEIT-2                 PIC 9(06).
019800     05      LTZ-BUSINESS-DATUM         PIC 9(08).
019900     05      LTZ-BUSINESS-ZEIT          PIC 9(06).
020000     05      LTZ-BUSINESS-HHMM          PIC 9(04).
020100     05      LTZ-DAUER-MINUTEN          PIC S9(07).
020200     05      LTZ-WOCHENTAG              PIC 9(01).
020300 
020400 LINKAGE SECTION.
020500*-->    Uebergabe aus ATTDRV0E
020600 01     LINK-REC-POLICY.
020700     05  LRP-RC                   PIC S9(04) COMP.
020800     05  LRP-EMPLOYEE-ID          PIC X(36).
020900     05  LRP-SHIFT-ID             PIC X(36).
021000     05  LRP-CAPTURED-DATUM       PIC 9(08).
021100     05  LRP-CAPTURED-ZEIT        PIC 9(06).
021200     05  LRP-EVENT-TYPE           PIC X(03).
021300     05  LRP-ATT-STATUS           PIC X(12).
021400     05  LRP-LATE-MIN             PIC S9(05).
021500     05  LRP-OVERTIME-MIN         PIC S9(05).
021600     05  LRP-EARLY-DEP-MIN        PIC S9(05).
021700     05  LRP-ON-TIME-KZ           PIC X(01).
021800     05  LRP-WITHIN-BREAK-KZ      PIC X(01).
021900     05  LRP-AUTO-AUSTRITT-KZ     PIC X(01).
022000     05  LRP-REJECT-KZ            PIC X(01).
022100     05  LRP-REJECT-GRUND         PIC X(60).
022200 
022300 01     EMPLOYEE-TABELLE.
022400     05 EMP-TAB-EINTRAG OCCURS 2000 TIMES
022500                        INDEXED BY EMP-TAB-IX.
022600        10  EMP-TAB-CODE        PIC X(50).
022700        10  EMP-TAB-VORNAME     PIC X(100).
022800        10  EMP-TAB-NACHNAME    PIC X(100).
022900        10  EMP-TAB-ABTEILUNG   PIC X(100).
023000        10  EMP-TAB-SHIFT-ID    PIC X(36).
023100        10  EMP-TAB-STATUS      PIC X(10).
023200 
023300 01     C9-EMP-ANZ              PIC S9(09) COMP.
023400 
023500 01     SHIFT-TABELLE.
023600     05 SHF-TAB-EINTRAG OCCURS 200 TIMES
023700                        INDEXED BY SHF-TAB-IX.
023800        10  SHF-TAB-SHIFT-ID    PIC X(36).
023900        10  SHF-TAB-NAME        PIC X(100).
024000        10  SHF-TAB-START-ZEIT  PIC 9(04).
024100        10  SHF-TAB-END-ZEIT    PIC 9(04).
024200        10  SHF-TAB-GRACE-MIN   PIC 9(04).
024300        10  SHF-TAB-NACHTSCH    PIC X(01).
024400 
024500 01     C9-SHF-ANZ              PIC S9(09) COMP.
024600 
024700 01     POLICY-TABELLE.
024800     05 POL-TAB-EINTRAG OCCURS 200 TIMES
024900                        INDEXED BY POL-TAB-IX.
025000        10  POL-TAB-POLICY-ID      PIC X(36).
025100        10  POL-TAB-SHIFT-ID       PIC X(36).
025200        10  POL-TAB-EIN-VOR-MIN    PIC 9(04).
025300        10  POL-TAB-EIN-NACH-MIN   PIC 9(04).
025400        10  POL-TAB-AUS-VOR-MIN    PIC 9(04).
025500        10  POL-TAB-AUS-NACH-MIN   PIC 9(04).
025600        10  POL-TAB-FRUEH-AN-KAR   PIC 9(04).
025700        10  POL-TAB-SPAET-AN-KAR   PIC 9(04).
025800        10  POL-TAB-FRUEH-AB-KAR   PIC 9(04).
025900        10  POL-TAB-UEBERSTD-MIN   PIC 9(04).
026000        10  POL-TAB-CD-IN-OUT-MIN  PIC 9(04).
026100        10  POL-TAB-CD-OUT-IN-MIN  PIC 9(04).
026200        10  POL-TAB-PAUSE-VON      PIC 9(04).
026300        10  POL-TAB-PAUSE-BIS      PIC 9(04).
026400        10  POL-TAB-WOCHENENDE-KZ  PIC X(01).
026500        10  POL-TAB-AUTOAUS-KZ     PIC X(01).
026600        10  POL-TAB-AUTOAUS-ZEIT   PIC 9(04).
026700        10  POL-TAB-AKTIV-KZ       PIC X(01).
026800        10  POL-TAB-DEFAULT-KZ     PIC X(01).
026900 
027000 01     C9-POL-ANZ              PIC S9(09) COMP.
027100 
027200 01     ATTENDANCE-RECORD-TABELLE.
027300     05 ATR-TAB-ANZAHL          PIC S9(04) COMP.
027400     05 ATR-TAB-EINTRAG OCCURS 6000 TIMES
027500                        INDEXED BY ATR-TAB-IX.
027600        10  ATR-TAB-RECORD-ID       PIC X(36).
027700        10  ATR-TAB-EMP-ID          PIC X(36).
027800        10  ATR-TAB-DEVICE-ID       PIC X(36).
027900        10  ATR-TAB-SHIFT-ID        PIC X(36).
028000        10  ATR-TAB-ATTEND-DATUM    PIC 9(08).
028100        10  ATR-TAB-EVENT-DATUM     PIC 9(08).
028200        10  ATR-TAB-EVENT-ZEIT      PIC 9(06).
028300        10  ATR-TAB-EVENT-TYPE      PIC X(03).
028400        10  ATR-TAB-IS-LATE-KZ      PIC X(01).
028500        10  ATR-TAB-IS-EARLY-KZ     PIC X(01).
028600        10  ATR-TAB-IS-OVERT-KZ     PIC X(01).
028700        10  ATR-TAB-DURATION-MIN    PIC 9(05).
028800        10  ATR-TAB-STATUS          PIC X(10).
028900 
029000 PROCEDURE DIVISION USING LINK-REC-POLICY
029100                          EMPLOYEE-TABELLE
029200                          C9-EMP-ANZ
029300                          SHIFT-TABELLE
029400                          C9-SHF-ANZ
029500                          POLICY-TABELLE
029600                          C9-POL-ANZ
029700                          ATTENDANCE-RECORD-TABELLE.
029800******************************************************************
029900* Steuerungs-Section
030000******************************************************************
030100 A100-STEUERUNG SECTION.
030200 A100-00.
030300     IF  SHOW-VERSION
030400         DISPLAY K-MODUL " - Versionsstand siehe DATE-COMPILED"
030500         STOP RUN
030600     END-IF
030700 
030800     PERFORM B000-VORLAUF
030900     IF  PRG-ABBRUCH
031000         CONTINUE
031100     ELSE
031200         PERFORM B100-VERARBEITUNG THRU B100-99
031300     END-IF
031400     PERFORM B090-ENDE
031500     EXIT PROGRAM
031600     .
031700 A100-99.
031800     EXIT.
031900 
032000******************************************************************
032100* Vorlauf
032200******************************************************************
032300 B000-VORLAUF SECTION.
032400 B000-00.
032500     PERFORM C000-INIT
032600     .
032700 B000-99.
032800     EXIT.
032900 
033000******************************************************************
033100* Ende
033200******************************************************************
033300 B090-ENDE SECTION.
033400 B090-00.
033500     IF  PRG-ABBRUCH
033600         MOVE 9999 TO LRP-RC
033700     END-IF
033800     .
033900 B090-99.
034000     EXIT.
034100 
034200******************************************************************
034300* Verarbeitung - Regelauswertung in der im SPEC vorgegebenen
034400* Reihenfolge (Schritte 1-7)
034500******************************************************************
034600 B100-VERARBEITUNG SECTION.
034700 B100-00.
034800**  ---> Mitarbeiter und dessen Default-Schicht holen
034900     PERFORM C100-MITARBEITER-SUCHEN
035000     IF  C4-EMP-TREFFER-IX = ZERO
035100         MOVE "Mitarbeiter nicht gefunden" TO LRP-REJECT-GRUND
035200         MOVE "Y" TO LRP-REJECT-KZ
035300         MOVE 1   TO LRP-RC
035400         GO TO B100-99    
035500     END-IF
035600 
035700**  ---> Schritt 1: Policy aufloesen (eigene Schicht-Policy,
035800**       sonst Default-Policy)
035900     PERFORM C200-POLICY-AUFLOESEN
036000     IF  NOT POLICY-WURDE-GEFUNDEN
036100         MOVE "No attendance policy configured" TO
036200     LRP-REJECT-GRUND
036300         MOVE "Y" TO LRP-REJECT-KZ
036400         MOVE 2   TO LRP-RC
036500         GO TO B100-99    
036600     END-IF
036700     MOVE POL-TAB-SHIFT-ID (C4-POL-TREFFER-IX) TO LRP-SHIFT-ID
036800 
036900**  ---> zugehoerige Schicht holen
037000     PERFORM C210-SHIFT-HOLEN
037100     IF  C4-SHF-TREFFER-IX = ZERO
037200         MOVE "Schicht der Policy nicht gefunden" TO
037300     LRP-REJECT-GRUND
037400         MOVE "Y" TO LRP-REJECT-KZ
037500         MOVE 3   TO LRP-RC
037600         GO TO B100-99    
037700     END-IF
037800 
037900**  ---> Schritt 2: Zeitumrechnung UTC -> Asia/Dhaka
038000     PERFORM C300-ZEITUMRECHNUNG
038100 
038200**  ---> Schritt 2a: Wochenendregel pruefen (Geschaeftsdatum)
038300     PERFORM C310-WOCHENENDE-PRUEFEN
038400     IF  NOT WOCHENENDE-IST-OK
038500         MOVE "Y" TO LRP-REJECT-KZ
038600         MOVE 6   TO LRP-RC
038700         GO TO B100-99    
038800     END-IF
038900 
039000**  ---> letzten Anwesenheitssatz des Mitarbeiters suchen
039100     PERFORM C400-LETZTES-ATR-SUCHEN
039200 
039300**  ---> Schritt 3: erwarteten EVENT-TYPE ermitteln
039400     PERFORM C500-EVENTTYP-ERMITTELN
039500 
039600**  ---> Schritt 4: Fensterpruefung
039700     PERFORM C600-FENSTERPRUEFUNG
039800     IF  NOT FENSTER-IST-OK
039900         MOVE "Y" TO LRP-REJECT-KZ
040000         MOVE 4   TO LRP-RC
040100         GO TO B100-99    
040200     END-IF
040300 
040400**  ---> Schritt 5: Cooldownpruefung (nur wenn letzter Satz
040450**      vorliegt)
040600     IF  LETZTES-ATR-WURDE-GEFUNDEN
040700         PERFORM C700-COOLDOWNPRUEFUNG
040800         IF  COOLDOWN-IST-VERLETZT
040900             MOVE "Y" TO LRP-REJECT-KZ
041000             MOVE 5   TO LRP-RC
041100             GO TO B100-99    
041200         END-IF
041300     END-IF
041400 
041500**  ---> Schritt 6: Status und Compliance-Kennzahlen
041600     PERFORM C800-STATUSERMITTLUNG
041700 
041800**  ---> Schritt 6a: Auto-Austritt-Berechtigung ermitteln (nur
041850**      Info,
042000**       keine Ablehnung)
042100     PERFORM C810-AUTOAUSTRITT-PRUEFEN
042200 
042300**  ---> Schritt 7: Rueckgabe der genehmigten Bewertung
042400     MOVE W-EVENT-TYPE        TO LRP-EVENT-TYPE
042500     MOVE W-STATUS            TO LRP-ATT-STATUS
042600     MOVE W-LATE-MIN          TO LRP-LATE-MIN
042700     MOVE W-OVERTIME-MIN      TO LRP-OVERTIME-MIN
042800     MOVE W-FRUEHABGANG-MIN   TO LRP-EARLY-DEP-MIN
042900     MOVE W-ON-TIME-KZ        TO LRP-ON-TIME-KZ
043000     MOVE W-WITHIN-BREAK-KZ   TO LRP-WITHIN-BREAK-KZ
043100     MOVE W-AUTO-AUSTRITT-KZ  TO LRP-AUTO-AUSTRITT-KZ
043200     MOVE "N"                 TO LRP-REJECT-KZ
043300     MOVE ZERO                TO LRP-RC
043400     .
043500 B100-99.
043600     EXIT.
043700 
043800******************************************************************
043900* Initialisierung von Feldern und Strukturen
044000******************************************************************
044100 C000-INIT SECTION.
044200 C000-00.
044300     INITIALIZE SCHALTER
044400     MOVE SPACES TO LRP-REJECT-GRUND
044500     MOVE ZERO   TO C4-EMP-TREFFER-IX
044600     MOVE "N"    TO W-ON-TIME-KZ
044700     MOVE "N"    TO W-WITHIN-BREAK-KZ
044800     MOVE "N"    TO W-AUTO-AUSTRITT-KZ
044900     .
045000 C000-99.
045100     EXIT.
045200 
045300******************************************************************
045400* Mitarbeiter zur uebergebenen EMPLOYEE-ID suchen
045500******************************************************************
045600 C100-MITARBEITER-SUCHEN SECTION.
045700 C100-00.
045800     MOVE ZERO TO C4-EMP-TREFFER-IX
045900     IF  C9-EMP-ANZ > ZERO
046000         PERFORM C110-MITARBEITER-VERGLEICH
046100             VARYING C4-I1 FROM 1 BY 1
046200             UNTIL C4-I1 > C9-EMP-ANZ
046300             OR     C4-EMP-TREFFER-IX > ZERO
046400     END-IF
046500     .
046600 C100-99.
046700     EXIT.
046800 
046900 C110-MITARBEITER-VERGLEICH SECTION.
047000 C110-00.
047100     IF  EMP-TAB-CODE (C4-I1) = LRP-EMPLOYEE-ID
047200         MOVE C4-I1 TO C4-EMP-TREFFER-IX
047300     END-IF
047400     .
047500 C110-99.
047600     EXIT.
047700 
047800******************************************************************
047900* Schritt 1 - Regelauflsoesung: eigene Schicht-Policy, sonst die
048000* mit POL-TAB-DEFAULT-KZ = "Y" markierte Policy (jeweils nur
048100* aktive Saetze)
048200******************************************************************
048300 C200-POLICY-AUFLOESEN SECTION.
048400 C200-00.
048500     MOVE ZERO TO C4-POL-SCHICHT-IX
048600     MOVE ZERO TO C4-POL-DEFAULT-IX
048700     MOVE "N"  TO POLICY-GEFUNDEN-KZ
048800 
048900     IF  C9-POL-ANZ > ZERO
049000         PERFORM C210-POLICY-VERGLEICH
049100             VARYING C4-I1 FROM 1 BY 1
049200             UNTIL C4-I1 > C9-POL-ANZ
049300     END-IF
049400 
049500     IF  C4-POL-SCHICHT-IX > ZERO
049600         MOVE C4-POL-SCHICHT-IX TO C4-POL-TREFFER-IX
049700         MOVE "Y" TO POLICY-GEFUNDEN-KZ
049800     ELSE
049900         IF  C4-POL-DEFAULT-IX > ZERO
050000             MOVE C4-POL-DEFAULT-IX TO C4-POL-TREFFER-IX
050100             MOVE "Y" TO POLICY-GEFUNDEN-KZ
050200         END-IF
050300     END-IF
050400     .
050500 C200-99.
050600     EXIT.
050700 
050800 C210-POLICY-VERGLEICH SECTION.
050900 C210-00.
051000     IF  POL-TAB-AKTIV-KZ (C4-I1) = "Y"
051100         IF  POL-TAB-SHIFT-ID (C4-I1) = EMP-TAB-SHIFT-ID
051200     (C4-EMP-TREFFER-IX)
051300         AND C4-POL-SCHICHT-IX = ZERO
051400             MOVE C4-I1 TO C4-POL-SCHICHT-IX
051500         END-IF
051600         IF  POL-TAB-DEFAULT-KZ (C4-I1) = "Y"
051700         AND C4-POL-DEFAULT-IX = ZERO
051800             MOVE C4-I1 TO C4-POL-DEFAULT-IX
051900         END-IF
052000     END-IF
052100     .
052200 C210-99.
052300     EXIT.
052400 
052500******************************************************************
052600* Schicht-Stammdaten zur Policy-Schicht holen
052700******************************************************************
052800 C210-SHIFT-HOLEN SECTION.
052900 C210-00.
053000     MOVE ZERO TO C4-SHF-TREFFER-IX
053100     IF  C9-SHF-ANZ > ZERO
053200         PERFORM C211-SHIFT-VERGLEICH
053300             VARYING C4-I1 FROM 1 BY 1
053400             UNTIL C4-I1 > C9-SHF-ANZ
053500             OR     C4-SHF-TREFFER-IX > ZERO
053600     END-IF
053700     .
053800 C210-99.
053900     EXIT.
054000 
054100 C211-SHIFT-VERGLEICH SECTION.
054200 C211-00.
054300     IF  SHF-TAB-SHIFT-ID (C4-I1) = POL-TAB-SHIFT-ID
054400     (C4-POL-TREFFER-IX)
054500         MOVE C4-I1 TO C4-SHF-TREFFER-IX
054600     END-IF
054700     .
054800 C211-99.
054900     EXIT.
055000 
055100******************************************************************
055200* Schritt 2 - UTC -> Asia/Dhaka ueber SSFTZU0M
055300******************************************************************
055400 C300-ZEITUMRECHNUNG SECTION.
055500 C300-00.
055600     MOVE "ZU"                TO LTZ-FUNKTION
055700     MOVE LRP-CAPTURED-DATUM  TO LTZ-DATUM-1
055800     MOVE LRP-CAPTURED-ZEIT   TO LTZ-ZEIT-1
055900 
056000     CALL "SSFTZU0M" USING LINK-REC-TZU
056100 
056200     MOVE LTZ-BUSINESS-DATUM TO W-BUSINESS-DATUM
056300     MOVE LTZ-BUSINESS-ZEIT  TO W-BUSINESS-ZEIT
056400     MOVE LTZ-BUSINESS-HHMM  TO W-BUSINESS-HHMM
056500     .
056600 C300-99.
056700     EXIT.
056800 
056900******************************************************************
057000* Schritt 2a - Wochenendregel: ISO-Wochentag 6/7 (Sa/So) des
057100* Geschaeftsdatums ist nur erlaubt, wenn die Policy
057200* POL-TAB-WOCHENENDE-KZ = "Y" gesetzt hat (CR-2301)
057300******************************************************************
057400 C310-WOCHENENDE-PRUEFEN SECTION.
057500 C310-00.
057600     MOVE "Y" TO WOCHENENDE-OK-KZ
057700 
057800     MOVE "WT"            TO LTZ-FUNKTION
057900     MOVE W-BUSINESS-DATUM TO LTZ-DATUM-1
058000 
058100     CALL "SSFTZU0M" USING LINK-REC-TZU
058200 
058300     MOVE LTZ-WOCHENTAG TO C4-WOCHENTAG
058400 
058500     IF  C4-WOCHENTAG = 6 OR C4-WOCHENTAG = 7
058600         IF  POL-TAB-WOCHENENDE-KZ (C4-POL-TREFFER-IX) NOT = "Y"
058700             MOVE "N" TO WOCHENENDE-OK-KZ
058800             MOVE "Attendance am Wochenende nicht erlaubt"
058900                                TO LRP-REJECT-GRUND
059000         END-IF
059100     END-IF
059200     .
059300 C310-99.
059400     EXIT.
059500 
059600******************************************************************
059700* letzten ATTENDANCE-RECORD-Satz des Mitarbeiters suchen; Tabelle
059800* ist in Ankunftsreihenfolge aufgebaut, Suche daher rueckwaerts
059900******************************************************************
060000 C400-LETZTES-ATR-SUCHEN SECTION.
060100 C400-00.
060200     MOVE "N"  TO LETZTES-ATR-GEFUNDEN-KZ
060300     MOVE ZERO TO C4-ATR-LETZTES-IX
060400 
060500     IF  ATR-TAB-ANZAHL > ZERO
060600         PERFORM C410-ATR-RUECKWAERTSVERGLEICH
060700             VARYING C4-I1 FROM ATR-TAB-ANZAHL BY -1
060800             UNTIL C4-I1 < 1
060900             OR     LETZTES-ATR-WURDE-GEFUNDEN
061000     END-IF
061100     .
061200 C400-99.
061300     EXIT.
061400 
061500 C410-ATR-RUECKWAERTSVERGLEICH SECTION.
061600 C410-00.
061700     IF  ATR-TAB-EMP-ID (C4-I1) = LRP-EMPLOYEE-ID
061800         MOVE "Y"   TO LETZTES-ATR-GEFUNDEN-KZ
061900         MOVE C4-I1 TO C4-ATR-LETZTES-IX
062000         MOVE ATR-TAB-EVENT-TYPE (C4-I1) TO W-LETZTES-EVENT-TYPE
062100     END-IF
062200     .
062300 C410-99.
062400     EXIT.
062500 
062600******************************************************************
062700* Schritt 3 - erwarteter EVENT-TYPE: IN wenn kein letzter Satz
062800* oder letzter Satz OUT war, sonst OUT
062900******************************************************************
063000 C500-EVENTTYP-ERMITTELN SECTION.
063100 C500-00.
063200     IF  NOT LETZTES-ATR-WURDE-GEFUNDEN
063300     OR  W-LETZTES-EVENT-TYPE = "OUT"
063400         MOVE "IN"  TO W-EVENT-TYPE
063500     ELSE
063600         MOVE "OUT" TO W-EVENT-TYPE
063700     END-IF
063800     .
063900 C500-99.
064000     EXIT.
064100 
064200******************************************************************
064300* Schritt 4 - Fensterpruefung: Zeit muss innerhalb des Eintritts-
064400* bzw. Austrittsfensters der Policy liegen; HHMM-Werte werden in
064500* Minuten seit Mitternacht umgerechnet (kein FUNCTION - Hausregel)
064600******************************************************************
064700 C600-FENSTERPRUEFUNG SECTION.
064800 C600-00.
064900     MOVE "N" TO FENSTER-OK-KZ
065000 
065100     PERFORM C610-HHMM-NACH-MINUTEN
065200 
065300     IF  W-EVENT-TYPE = "IN"
065400         COMPUTE C4-FENSTER-VON-MIN =
065500                 C4-START-MIN - POL-TAB-EIN-VOR-MIN
065600     (C4-POL-TREFFER-IX)
065700         COMPUTE C4-FENSTER-BIS-MIN =
065800                 C4-START-MIN + POL-TAB-EIN-NACH-MIN
065900     (C4-POL-TREFFER-IX)
066000     ELSE
066100         COMPUTE C4-FENSTER-VON-MIN =
066200                 C4-ENDE-MIN - POL-TAB-AUS-VOR-MIN
066300     (C4-POL-TREFFER-IX)
066400         COMPUTE C4-FENSTER-BIS-MIN =
066500                 C4-ENDE-MIN + POL-TAB-AUS-NACH-MIN
066600     (C4-POL-TREFFER-IX)
066700     END-IF
066800 
066900     IF  C4-FENSTER-VON-MIN <= C4-FENSTER-BIS-MIN
067000         IF  C4-EVENT-MIN >= C4-FENSTER-VON-MIN
067100         AND C4-EVENT-MIN <= C4-FENSTER-BIS-MIN
067200             MOVE "Y" TO FENSTER-OK-KZ
067300         END-IF
067400     ELSE
067500**       Fenster ueberschreitet Mitternacht (Nachtschicht)
067600         IF  C4-EVENT-MIN >= C4-FENSTER-VON-MIN
067700         OR  C4-EVENT-MIN <= C4-FENSTER-BIS-MIN
067800             MOVE "Y" TO FENSTER-OK-KZ
067900         END-IF
068000     END-IF
068100 
068200     IF  NOT FENSTER-IST-OK
068300         IF  W-EVENT-TYPE = "IN"
068400             MOVE "Ausserhalb des Eintrittsfensters" TO
068500     LRP-REJECT-GRUND
068600         ELSE
068700             MOVE "Ausserhalb des Austrittsfensters" TO
068800     LRP-REJECT-GRUND
068900         END-IF
069000     END-IF
069100     .
069200 C600-99.
069300     EXIT.
069400 
069500******************************************************************
069600* HHMM-Felder (Schichtbeginn/-ende/Ereigniszeit) in Minuten seit
069700* Mitternacht zerlegen
069800******************************************************************
069900 C610-HHMM-NACH-MINUTEN SECTION.
070000 C610-00.
070100     DIVIDE SHF-TAB-START-ZEIT (C4-SHF-TREFFER-IX) BY 100
070200         GIVING C4-DELTA REMAINDER C4-REST
070300     COMPUTE C4-START-MIN = (C4-DELTA * 60) + C4-REST
070400 
070500     DIVIDE SHF-TAB-END-ZEIT (C4-SHF-TREFFER-IX) BY 100
070600         GIVING C4-DELTA REMAINDER C4-REST
070700     COMPUTE C4-ENDE-MIN = (C4-DELTA * 60) + C4-REST
070800 
070900     DIVIDE W-BUSINESS-HHMM BY 100
071000         GIVING C4-DELTA REMAINDER C4-REST
071100     COMPUTE C4-EVENT-MIN = (C4-DELTA * 60) + C4-REST
071200     .
071300 C610-99.
071400     EXIT.
071500 
071600******************************************************************
071700* Schritt 5 - Cooldownpruefung: erforderliche Minuten haengen von
071800* der Uebergangsart ab (IN->OUT, OUT->IN, Wiederholung = Maximum)
071900******************************************************************
072000 C700-COOLDOWNPRUEFUNG SECTION.
072100 C700-00.
072200     MOVE "N" TO COOLDOWN-VERLETZT-KZ
072300 
072400     EVALUATE TRUE
072500         WHEN W-LETZTES-EVENT-TYPE = "IN"  AND W-EVENT-TYPE =
072600     "OUT"
072700             MOVE POL-TAB-CD-IN-OUT-MIN (C4-POL-TREFFER-IX)
072800                                       TO C4-ERFORDERL-COOLDOWN
072900         WHEN W-LETZTES-EVENT-TYPE = "OUT" AND W-EVENT-TYPE = "IN"
073000             MOVE POL-TAB-CD-OUT-IN-MIN (C4-POL-TREFFER-IX)
073100                                       TO C4-ERFORDERL-COOLDOWN
073200         WHEN OTHER
073300             IF  POL-TAB-CD-IN-OUT-MIN (C4-POL-TREFFER-IX) >
073400                 POL-TAB-CD-OUT-IN-MIN (C4-POL-TREFFER-IX)
073500                 MOVE POL-TAB-CD-IN-OUT-MIN (C4-POL-TREFFER-IX)
073600                                       TO C4-ERFORDERL-COOLDOWN
073700             ELSE
073800                 MOVE POL-TAB-CD-OUT-IN-MIN (C4-POL-TREFFER-IX)
073900                                       TO C4-ERFORDERL-COOLDOWN
074000             END-IF
074100     END-EVALUATE
074200 
074300     MOVE "DM"                  TO LTZ-FUNKTION
074400     MOVE ATR-TAB-ATTEND-DATUM (C4-ATR-LETZTES-IX) TO LTZ-DATUM-1
074500     MOVE ATR-TAB-EVENT-ZEIT  (C4-ATR-LETZTES-IX)  TO LTZ-ZEIT-1
074600     MOVE W-BUSINESS-DATUM       TO LTZ-DATUM-2
074700     MOVE W-BUSINESS-ZEIT        TO LTZ-ZEIT-2
074800 
074900     CALL "SSFTZU0M" USING LINK-REC-TZU
075000 
075100     IF  LTZ-DAUER-MINUTEN < C4-ERFORDERL-COOLDOWN
075200         MOVE "Y" TO COOLDOWN-VERLETZT-KZ
075300         MOVE C4-ERFORDERL-COOLDOWN TO D-NUM4
075400         STRING "Cooldown verletzt - erforderlich "
075500                DELIMITED BY SIZE,
075600                D-NUM4
075700                DELIMITED BY SIZE,
075800                " Min."
075900                DELIMITED BY SIZE
076000                INTO LRP-REJECT-GRUND
076100     END-IF
076200     .
076300 C700-99.
076400     EXIT.
076500 
076600******************************************************************
076700* Schritt 6 - Statusermittlung und Compliance-Kennzahlen
076800******************************************************************
076900 C800-STATUSERMITTLUNG SECTION.
077000 C800-00.
077100     MOVE ZERO TO W-LATE-MIN W-OVERTIME-MIN W-FRUEHABGANG-MIN
077200     MOVE "N"  TO W-ON-TIME-KZ
077300     MOVE "N"  TO W-WITHIN-BREAK-KZ
077400 
077500     IF  W-EVENT-TYPE = "IN"
077600         COMPUTE C4-DELTA = C4-EVENT-MIN - C4-START-MIN
077700         IF  C4-DELTA < (0 - POL-TAB-FRUEH-AN-KAR
077800     (C4-POL-TREFFER-IX))
077900             MOVE "EARLY_IN"   TO W-STATUS
078000         ELSE
078100             IF  C4-DELTA > POL-TAB-SPAET-AN-KAR
078200     (C4-POL-TREFFER-IX)
078300                 MOVE "LATE_IN" TO W-STATUS
078400                 MOVE C4-DELTA  TO W-LATE-MIN
078500             ELSE
078600                 MOVE "ON_TIME_IN" TO W-STATUS
078700                 MOVE "Y"           TO W-ON-TIME-KZ
078800             END-IF
078900         END-IF
079000     ELSE
079100         COMPUTE C4-DELTA = C4-EVENT-MIN - C4-ENDE-MIN
079200         IF  C4-DELTA < (0 - POL-TAB-FRUEH-AB-KAR
079300     (C4-POL-TREFFER-IX))
079400             MOVE "EARLY_OUT"  TO W-STATUS
079500             COMPUTE W-FRUEHABGANG-MIN = (0 - C4-DELTA)
079600         ELSE
079700             IF  C4-DELTA > POL-TAB-UEBERSTD-MIN
079800     (C4-POL-TREFFER-IX)
079900                 MOVE "OVERTIME_OUT" TO W-STATUS
080000                 MOVE C4-DELTA        TO W-OVERTIME-MIN
080100             ELSE
080200                 MOVE "ON_TIME_OUT" TO W-STATUS
080300             END-IF
080400         END-IF
080500     END-IF
080600 
080700     IF  POL-TAB-PAUSE-VON (C4-POL-TREFFER-IX) NOT = ZERO
080800         IF  W-BUSINESS-HHMM >= POL-TAB-PAUSE-VON
080900     (C4-POL-TREFFER-IX)
081000         AND W-BUSINESS-HHMM <= POL-TAB-PAUSE-BIS
081100     (C4-POL-TREFFER-IX)
081200             MOVE "Y" TO W-WITHIN-BREAK-KZ
081300         END-IF
081400     END-IF
081500     .
081600 C800-99.
081700     EXIT.
081800 
081900******************************************************************
082000* Schritt 6a - Auto-Austritt-Berechtigung: gilt als faellig, wenn
082100* die Policy dies vorsieht, eine Auto-Austrittszeit hinterlegt ist
082200* und die Geschaeftszeit diese bereits erreicht/ueberschritten hat
082300* (CR-2301); dient nur der Information, keine Ablehnung
082400******************************************************************
082500 C810-AUTOAUSTRITT-PRUEFEN SECTION.
082600 C810-00.
082700     MOVE "N" TO W-AUTO-AUSTRITT-KZ
082800 
082900     IF  POL-TAB-AUTOAUS-KZ (C4-POL-TREFFER-IX) = "Y"
083000     AND POL-TAB-AUTOAUS-ZEIT (C4-POL-TREFFER-IX) NOT = ZERO
083100     AND W-BUSINESS-HHMM >= POL-TAB-AUTOAUS-ZEIT
083200     (C4-POL-TREFFER-IX)
083300         MOVE "Y" TO W-AUTO-AUSTRITT-KZ
083400     END-IF
083500     .
083600 C810-99.
083700     EXIT.
083800 
083900******************************************************************
084000* ENDE Source-Programm
084100******************************************************************
