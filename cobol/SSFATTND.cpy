000100******************************************************************
000200* SSFATTND         Copy-Modul "=SSFLIB"
000300*
000400* Satzbild        :: ATTENDANCE-RECORD-SATZ (Anwesenheitsbuchung,
000500*                     Ausgabesatz der Verarbeitung)
000600* Feld-Praefix    :: ATR-
000700* Verwendet von   :: ATTDRV0E, SSFATT0M, SSFPOL0M
000800*
000900*-----------------------------------------------------------------
001000* Vers. | Datum    | von | Kommentar
001200*-------|----------|-----|----------------------------------------
001400*A.00.00|2018-05-14| kl  | Neuerstellung fuer Projekt ATT
001500*A.00.01|2018-12-05| LOR | ATR-STATUS Default auf "VALID" gesetzt
001600*A.00.02|2019-03-08| kl  | ATR-DURATION-MINUTEN auf 9(05)
001650*       |          |     | erweitert
001800*       |          |     | (Ueberlange Schichten, CR-2104)
001900*-----------------------------------------------------------------
002000*
002100* ATR-DURATION-MINUTEN wird nur bei ATR-EVENT-TYPE = "OUT" besetzt
002200* (Minuten seit dem letzten IN des Tages); bei "IN"-Saetzen steht
002300* hier ZERO. ATR-IS-LATE gilt nur fuer IN, ATR-IS-EARLY-LEAVE und
002400* ATR-IS-OVERTIME nur fuer OUT (siehe SSFATT0M, Abschnitt
002500* C700-KONFORMITAET).
002600*
002700******************************************************************
002800 01  ATTENDANCE-RECORD-SATZ.
002900*        --------------------------------------------------------
003000*        Schluesselfeld
003100*        --------------------------------------------------------
003200     05  ATR-RECORD-ID                  PIC X(36).
003300 
003400*        --------------------------------------------------------
003500*        Bezuege
003600*        --------------------------------------------------------
003700     05  ATR-EMPLOYEE-ID                 PIC X(36).
003800     05  ATR-DEVICE-ID                   PIC X(36).
003900     05  ATR-SHIFT-ID                    PIC X(36).
004000*                Leerzeichen = keine Schicht ermittelt
004100 
004200*        --------------------------------------------------------
004300*        Datum/Zeit
004400*        --------------------------------------------------------
004500     05  ATR-ATTENDANCE-DATUM            PIC 9(08).
004600*                Geschaeftsdatum (Asia/Dhaka)
004700     05  ATR-EVENT-ZEIT.
004800         10  ATR-EVENT-DATUM             PIC 9(08).
004900         10  ATR-EVENT-UHRZEIT           PIC 9(06).
005000*                UTC-Zeitstempel des zugrundeliegenden Ereignisses
005100 
005200*        --------------------------------------------------------
005300*        Ereignisart
005400*        --------------------------------------------------------
005500     05  ATR-EVENT-TYPE                  PIC X(03).
005600         88  ATR-IST-IN                       VALUE "IN".
005700         88  ATR-IST-OUT                      VALUE "OUT".
005800 
005900*        --------------------------------------------------------
006000*        Konformitaets-Kennzeichen
006100*        --------------------------------------------------------
006200     05  ATR-KONFORMITAET.
006300         10  ATR-IS-LATE-KZ               PIC X(01).
006400             88  ATR-IST-VERSPAETET             VALUE "Y".
006500             88  ATR-IST-NICHT-VERSPAETET       VALUE "N".
006600         10  ATR-IS-EARLY-LEAVE-KZ        PIC X(01).
006700             88  ATR-IST-VORZEITIG             VALUE "Y".
006800             88  ATR-IST-NICHT-VORZEITIG       VALUE "N".
006900         10  ATR-IS-OVERTIME-KZ           PIC X(01).
007000             88  ATR-IST-UEBERSTUNDE           VALUE "Y".
007100             88  ATR-IST-KEINE-UEBERSTUNDE     VALUE "N".
007200 
007300*        --------------------------------------------------------
007400*        Dauer (nur bei OUT-Saetzen)
007500*        --------------------------------------------------------
007600     05  ATR-DURATION-MINUTEN            PIC 9(05).
007700 
007800*        --------------------------------------------------------
007900*        Satzstatus
008000*        --------------------------------------------------------
008100     05  ATR-STATUS                       PIC X(10).
008200         88  ATR-IST-VALID                     VALUE "VALID".
008300         88  ATR-IST-INVALID                    VALUE "INVALID".
008400         88  ATR-IST-ADJUSTED                   VALUE "ADJUSTED".
008500         88  ATR-IST-DISPUTED                    VALUE "DISPUTED".
008600 
008700*        --------------------------------------------------------
008800*        Fuellbereich auf feste Satzlaenge
008900*        --------------------------------------------------------
009000     05  FILLER                           PIC X(20).
